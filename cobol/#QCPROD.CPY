      *====================================================             00010000
      * COPYBOOK : #QCPROD                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DO CADASTRO MESTRE DE PRODUTOS (CATALOGO)     00050000
      *            QUICKCOURIER, CARREGADO EM TABELA NA MEMORIA PELO    00060000
      *            JOB DE PRECIFICACAO (QC22PRC) PARA BUSCA POR SKU.    00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, ORDENADO POR SKU, CHAVE UNICA SKU,           00090000
      *DDNAME PRODMSTR.                                                 00100000
      *----------------------------------------------------             00110000
      * HISTORICO DE ALTERACOES                                         00120000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00130000
      * ---------- ------- ---------- -----------------------           00140000
      * 1994-02-08 RFL     Q94-0033   CRIACAO DO LAYOUT DE PRODUTOS.    00150000
      * 2001-06-21 DCS     Q01-0177   INCLUIDO FLAG/88-LEVEL ATIVO.     00160000
      * 2015-10-02 MHO     Q15-0402   AMPLIADO NOME PARA X(255).        00170000
      *====================================================             00180000
       01  FD-PRODUCT-REC.                                              00190000
           05  FD-PRODUCT-SKU          PIC X(50).                       00200000
           05  FD-PRODUCT-NAME         PIC X(255).                      00210000
           05  FD-PRODUCT-PRICE        PIC 9(08)V99.                    00220000
           05  FD-PRODUCT-WEIGHT-KG    PIC 9(05)V999.                   00230000
           05  FD-PRODUCT-STOCK-QTY    PIC 9(09).                       00240000
           05  FD-PRODUCT-ACTIVE-FLAG  PIC X(01).                       00250000
               88  PRODUCT-IS-ACTIVE       VALUE 'Y'.                   00260000
               88  PRODUCT-IS-INACTIVE     VALUE 'N'.                   00270000
           05  FILLER                  PIC X(20).                       00280000
