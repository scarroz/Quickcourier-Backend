      *===================================================              00010000
      * COPYBOOK : #QCLOG                                               00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : AREA DE TRABALHO PADRAO PARA REGISTRO DE             00050000
      *            ERRO DE ABERTURA/LEITURA/GRAVACAO DE                 00060000
      *            ARQUIVO, USADA POR TODOS OS PROGRAMAS DO             00070000
      *            SUBSISTEMA QC22 (PRICING/PAYMENT/REPORT)             00080000
      *            ANTES DE CHAMAR O SUBPROGRAMA 'GRAVALOG'.            00090000
      *---------------------------------------------------              00100000
      * HISTORICO DE ALTERACOES                                         00110000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00120000
      * ---------- ------- ---------- -----------------------           00130000
      * 1989-03-14 RFL     Q89-0041   CRIACAO DO COPYBOOK.              00140000
      * 1991-07-02 RFL     Q91-0118   INCLUIDO WRK-DADOS PARA           00150000
      *            REPASSE COMPLETO AO GRAVALOG.                        00160000
      * 1998-11-30 DCS     Q98-0390   AJUSTE PIC ANO 2000 EM            00170000
      *            WRK-DATA-OCORR (4 DIGITOS NO ANO).                   00180000
      * 2004-05-19 MHO     Q04-0221   INCLUIDO WRK-JOB-NAME             00190000
      *            PARA RASTREIO EM AMBIENTE MULTI-JOB.                 00200000
      * 2011-09-27 MHO     Q11-0356   INCLUIDO WRK-USUARIO              00210000
      *            ORIGEM DO BATCH (OPERADOR/SCHEDULER).                00220000
      *=====================================================            00230000
       01  WRK-DADOS.                                                   00240000
           05  WRK-PROGRAMA          PIC X(08) VALUE SPACES.            00250000
           05  WRK-SECAO             PIC X(04) VALUE SPACES.            00260000
           05  WRK-MENSAGEM          PIC X(40) VALUE SPACES.            00270000
           05  WRK-STATUS            PIC X(02) VALUE SPACES.            00280000
           05  WRK-JOB-NAME          PIC X(08) VALUE SPACES.            00290000
           05  WRK-USUARIO           PIC X(08) VALUE SPACES.            00300000
           05  WRK-DATA-OCORR.                                          00310000
               10  WRK-DATA-OCORR-AAAA  PIC 9(04) VALUE ZEROS.          00320000
               10  WRK-DATA-OCORR-MM    PIC 9(02) VALUE ZEROS.          00330000
               10  WRK-DATA-OCORR-DD    PIC 9(02) VALUE ZEROS.          00340000
           05  WRK-HORA-OCORR        PIC 9(06) VALUE ZEROS.             00350000
           05  FILLER                PIC X(10) VALUE SPACES.            00360000
