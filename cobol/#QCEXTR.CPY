      *====================================================             00010000
      * COPYBOOK : #QCEXTR                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DO CADASTRO MESTRE DE EXTRAS DE FRETE         00050000
      *            (SHIPPING-EXTRA: EXPRESS/FRAGILE/INSURANCE/GIFT_WRAP/00060000
      *            CARBON_NEUTRAL), USADO PELO OrderDecoratorBuilder.   00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, CHAVE UNICA EXTRA-CODE,                      00090000
      *DDNAME EXTRMSTR.                                                 00100000
      *----------------------------------------------------             00110000
      * HISTORICO DE ALTERACOES                                         00120000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00130000
      * ---------- ------- ---------- -----------------------           00140000
      * 1994-02-12 RFL     Q94-0038   CRIACAO DO LAYOUT DE EXTRAS.      00150000
      * 2006-08-16 MHO     Q06-0299   INCLUIDO PRICE-TYPE E PERCENTAGE. 00160000
      *====================================================             00170000
       01  FD-EXTRA-REC.                                                00180000
           05  FD-EXTRA-CODE           PIC X(50).                       00190000
           05  FD-EXTRA-NAME           PIC X(100).                      00200000
           05  FD-EXTRA-BASE-PRICE     PIC 9(08)V99.                    00210000
           05  FD-EXTRA-PRICE-TYPE     PIC X(10).                       00220000
               88  EXTRA-PRICE-IS-FIXED    VALUE 'FIXED'.               00230000
               88  EXTRA-PRICE-IS-PERCENT  VALUE 'PERCENTAGE'.          00240000
           05  FD-EXTRA-PERCENTAGE-VALUE PIC 9(03)V99.                  00250000
           05  FD-EXTRA-ACTIVE-FLAG    PIC X(01).                       00260000
               88  EXTRA-IS-ACTIVE         VALUE 'Y'.                   00270000
               88  EXTRA-IS-INACTIVE       VALUE 'N'.                   00280000
           05  FILLER                  PIC X(18).                       00290000
