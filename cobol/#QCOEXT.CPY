      *====================================================             00010000
      * COPYBOOK : #QCOEXT                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DA LINHA DE EXTRA APLICADO A UM PEDIDO        00050000
      *            (ORDER-EXTRA), UMA LINHA POR EXTRA CONTRATADO,       00060000
      *            GRAVADA PELO JOB QC22PRC JUNTO COM O PEDIDO.         00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, CHAVE ORDER-NUMBER + SEQ,                    00090000
      *DDNAME OEXTOUT.                                                  00100000
      *----------------------------------------------------             00110000
      * HISTORICO DE ALTERACOES                                         00120000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00130000
      * ---------- ------- ---------- -----------------------           00140000
      * 1994-02-15 RFL     Q94-0040   CRIACAO DO LAYOUT DE EXTRAS.      00150000
      * 2006-08-18 MHO     Q06-0300   INCLUIDO APPLIED-PRICE CALCULADO. 00160000
      *====================================================             00170000
       01  FD-OEXT-REC.                                                 00180000
           05  FD-OEXT-ORDER-NUMBER    PIC X(50).                       00190000
           05  FD-OEXT-LINE-SEQ        PIC 9(03).                       00200000
           05  FD-OEXT-EXTRA-CODE      PIC X(50).                       00210000
           05  FD-OEXT-APPLIED-PRICE   PIC 9(07)V99.                    00220000
           05  FILLER                  PIC X(15).                       00230000
