      *====================================================             00010000
      * COPYBOOK : #QCPRDO                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DE SAIDA DO CADASTRO MESTRE DE PRODUTOS       00050000
      *            (PRODOUT), MESMOS CAMPOS DE #QCPROD - COPYBOOK       00060000
      *            SEPARADO PORQUE PRODIN E PRODOUT SAO FDs DISTINTAS   00070000
      *            NO MESMO JOB (QC22PRC REGRAVA O MESTRE COM O         00080000
      *            ESTOQUE BAIXADO) E NAO PODEM COMPARTILHAR O 01.      00090000
      *----------------------------------------------------             00100000
      *ARQUIVO SEQUENCIAL, ORDENADO POR SKU, CHAVE UNICA SKU,           00110000
      *DDNAME PRODOUT.                                                  00120000
      *----------------------------------------------------             00130000
      * HISTORICO DE ALTERACOES                                         00140000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00150000
      * ---------- ------- ---------- -----------------------           00160000
      * 2015-10-09 MHO     Q15-0409   CRIACAO DO LAYOUT DE SAIDA.       00170000
      *====================================================             00180000
       01  FD-PRDOUT-REC.                                               00190000
           05  FD-PRDOUT-SKU           PIC X(50).                       00200000
           05  FD-PRDOUT-NAME          PIC X(255).                      00210000
           05  FD-PRDOUT-PRICE         PIC 9(08)V99.                    00220000
           05  FD-PRDOUT-WEIGHT-KG     PIC 9(05)V999.                   00230000
           05  FD-PRDOUT-STOCK-QTY     PIC 9(09).                       00240000
           05  FD-PRDOUT-ACTIVE-FLAG   PIC X(01).                       00250000
               88  PRDOUT-IS-ACTIVE        VALUE 'Y'.                   00260000
               88  PRDOUT-IS-INACTIVE      VALUE 'N'.                   00270000
           05  FILLER                  PIC X(20).                       00280000
