      *====================================================             00010000
      * COPYBOOK : #QCOHDR                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DO CABECALHO DO PEDIDO DE ENTRADA (ORDER-     00050000
      *            HEADER), UMA LINHA POR ORDER-NUMBER, IDENTIFICANDO   00060000
      *            O CLIENTE DONO DO PEDIDO PARA A VALIDACAO DE         00070000
      *            CADASTRO (OrderFactory) E PARA A SELECAO DE FRETE.   00080000
      *----------------------------------------------------             00090000
      *ARQUIVO SEQUENCIAL, ORDENADO POR ORDER-NUMBER (MESMA             00100000
      *CHAVE DE ITEMIN), DDNAME OHDRIN.                                 00110000
      *----------------------------------------------------             00120000
      * HISTORICO DE ALTERACOES                                         00130000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00140000
      * ---------- ------- ---------- -----------------------           00150000
      * 1994-02-13 RFL     Q94-0042   CRIACAO DO LAYOUT DE CABECALHO.   00160000
      *====================================================             00170000
       01  FD-OHDR-REC.                                                 00180000
           05  FD-OHDR-ORDER-NUMBER    PIC X(50).                       00190000
           05  FD-OHDR-USER-ID         PIC 9(09).                       00200000
           05  FILLER                  PIC X(17).                       00210000
