      *====================================================             00010000
      * COPYBOOK : #QCRULE                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DO CADASTRO MESTRE DE REGRAS DE FRETE         00050000
      *            (SHIPPING-RULE), CARREGADO EM TABELA ORDENADA POR    00060000
      *            PRIORITY PELO ShippingStrategyFactory (QC22PRC).     00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, CHAVE UNICA RULE-CODE, PROCESSADO            00090000
      *EM ORDEM DE PRIORITY, DDNAME RULEMSTR.                           00100000
      *----------------------------------------------------             00110000
      * HISTORICO DE ALTERACOES                                         00120000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00130000
      * ---------- ------- ---------- -----------------------           00140000
      * 1994-02-11 RFL     Q94-0037   CRIACAO DO LAYOUT DE REGRAS.      00150000
      * 2001-06-24 DCS     Q01-0181   INCLUIDA JANELA DE VALIDADE.      00160000
      * 2006-08-15 MHO     Q06-0298   INCLUIDOS CAMPOS CFG- POR TIPO.   00170000
      * 2018-03-09 TKS     Q18-0511   INCLUIDO CFG-APPLICABLE-DAYS.     00180000
      *====================================================             00190000
       01  FD-RULE-REC.                                                 00200000
           05  FD-RULE-CODE            PIC X(50).                       00210000
           05  FD-RULE-NAME            PIC X(100).                      00220000
           05  FD-RULE-TYPE            PIC X(50).                       00230000
               88  RULE-IS-FLAT-ZONE       VALUE 'FLAT_RATE_ZONE'.      00240000
               88  RULE-IS-WEIGHT-BASED    VALUE 'WEIGHT_BASED'.        00250000
               88  RULE-IS-FIRST-ORDER     VALUE 'FIRST_ORDER'.         00260000
               88  RULE-IS-WEEKEND-PROMO   VALUE 'WEEKEND_PROMO'.       00270000
           05  FD-RULE-PRIORITY        PIC 9(05).                       00280000
           05  FD-RULE-ACTIVE-FLAG     PIC X(01).                       00290000
               88  RULE-IS-ACTIVE          VALUE 'Y'.                   00300000
               88  RULE-IS-INACTIVE        VALUE 'N'.                   00310000
           05  FD-RULE-VALID-FROM-NUM  PIC 9(08).                       00320000
           05  FD-RULE-VALID-FROM-PARTS REDEFINES                       00330000
                   FD-RULE-VALID-FROM-NUM.                              00340000
               10  FD-RULE-VALID-FROM-AAAA  PIC 9(04).                  00350000
               10  FD-RULE-VALID-FROM-MM    PIC 9(02).                  00360000
               10  FD-RULE-VALID-FROM-DD    PIC 9(02).                  00370000
           05  FD-RULE-VALID-UNTIL-NUM PIC 9(08).                       00380000
           05  FD-RULE-VALID-UNTIL-PARTS REDEFINES                      00390000
                   FD-RULE-VALID-UNTIL-NUM.                             00400000
               10  FD-RULE-VALID-UNTIL-AAAA PIC 9(04).                  00410000
               10  FD-RULE-VALID-UNTIL-MM   PIC 9(02).                  00420000
               10  FD-RULE-VALID-UNTIL-DD   PIC 9(02).                  00430000
           05  FD-RULE-CFG-ZONE        PIC X(50).                       00440000
           05  FD-RULE-CFG-FLAT-RATE   PIC 9(08)V99.                    00450000
           05  FD-RULE-CFG-BASE-RATE   PIC 9(08)V99.                    00460000
           05  FD-RULE-CFG-RATE-PER-KG PIC 9(08)V99.                    00470000
           05  FD-RULE-CFG-FREE-THRESHOLD-KG PIC 9(05)V999.             00480000
           05  FD-RULE-CFG-IS-1ST-ORDER PIC X(01).                      00490000
               88  RULE-CFG-1ST-ORDER-ON   VALUE 'Y'.                   00500000
           05  FD-RULE-CFG-DISCOUNT-PCT PIC 9(03)V99.                   00510000
           05  FD-RULE-CFG-APPLICABLE-DAYS PIC X(63).                   00520000
           05  FILLER                  PIC X(25).                       00530000
