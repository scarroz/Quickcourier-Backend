      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. QC22PRC.                                             00040000
       AUTHOR. R. LANDIS.                                               00050000
       INSTALLATION. QUICKCOURIER EDP.                                  00060000
       DATE-WRITTEN. 01/09/94.                                          00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. QUICKCOURIER EDP - USO INTERNO.                        00090000
      *===================================================*             00100000
      * AUTOR   : R. LANDIS                               *             00110000
      * EMPRESA : QUICKCOURIER EDP                        *             00120000
      * OBJETIVO: BATCH DE PRECIFICACAO DE PEDIDOS.       *             00130000
      *           LE ITENS DE PEDIDO (ORDER-ITEM) AGRUPADOS*            00140000
      *           POR ORDER-NUMBER, VALIDA CLIENTE/PRODUTO,*            00150000
      *           SELECIONA A REGRA DE FRETE DE MENOR      *            00160000
      *           PRIORIDADE APLICAVEL, PRECIFICA EXTRAS   *            00170000
      *           CONTRATADOS, CALCULA IMPOSTO/TOTAL E      *           00180000
      *           BAIXA O ESTOQUE DO PRODUTO.              *            00190000
      *---------------------------------------------------*             00200000
      * ARQUIVOS:                                          *            00210000
      * DDNAME             I/O           INCLUDE/BOOK      *            00220000
      * PRODIN              I             #QCPROD          *            00230000
      * PRODOUT             O             #QCPRDO          *            00240000
      * ADDRIN              I             #QCADDR          *            00250000
      * USERIN              I             #QCUSER          *            00260000
      * RULEIN              I             #QCRULE          *            00270000
      * EXTRIN              I             #QCEXTR          *            00280000
      * ITEMIN              I             #QCITEM          *            00290000
      * OHDRIN              I             #QCOHDR          *            00300000
      * OREQIN              I             #QCOREQ          *            00310000
      * ORDROUT              O            #QCORDR          *            00320000
      * OEXTOUT              O            #QCOEXT          *            00330000
      * OLINOUT             O             #QCOLIN          *            00340000
      *                                    #QCLOG          *            00350000
      *===================================================*             00360000
                                                                        00370000
      *---------------------------------------------------              00380000
      * HISTORICO DE ALTERACOES                                         00390000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00400000
      * ---------- ------- ---------- -----------------------           00410000
      * 1994-01-09 RFL     Q94-0050   CRIACAO DO PROGRAMA.              00420000
      * 1994-01-09 RFL     Q94-0050   VERSAO INICIAL - SO               00430000
      *            FLAT_RATE_ZONE E WEIGHT_BASED.                       00440000
      * 1996-05-20 RFL     Q96-0212   INCLUIDA REGRA                    00450000
      *            FIRST_ORDER (FRETE GRATIS 1o PEDIDO).                00460000
      * 1997-11-03 DCS     Q97-0301   INCLUIDA REGRA                    00470000
      *            WEEKEND_PROMO COM DESCONTO PERCENTUAL.               00480000
      * 1998-12-14 DCS     Q98-0401   AJUSTE PIC ANO 2000 EM            00490000
      *            VALID-FROM/VALID-UNTIL (8 DIGITOS, SEM               00500000
      *            JANELA DE SECULO).                                   00510000
      * 2001-07-02 DCS     Q01-0190   INCLUIDA PRECIFICACAO DE          00520000
      *            EXTRAS (OEXTOUT) E ARREDONDAMENTO                    00530000
      *            HALF-UP NO IMPOSTO E NO FRETE.                       00540000
      * 2006-08-22 MHO     Q06-0310   JANELA DE VALIDADE DA             00550000
      *            REGRA PASSA A CONSIDERAR VALID-FROM E                00560000
      *            VALID-UNTIL EM ABERTO (CAMPO ZERO).                  00570000
      * 2009-04-10 MHO     Q09-0270   INCLUIDA BAIXA DE ESTOQUE         00580000
      *            COM REGRAVACAO DO MESTRE PRODOUT.                    00590000
      * 2013-02-20 DCS     Q13-0122   GRAVA SNAPSHOT DAS LINHAS         00600000
      *            DO PEDIDO (OLINOUT) PARA REPOSICAO DE                00610000
      *            ESTOQUE EM CANCELAMENTO POSTERIOR.                   00620000
      * 2015-10-08 MHO     Q15-0410   ORDER-NUMBER PASSA A USAR         00630000
      *            O FORMATO QC-AAAAMMDD-HHMMSS-NNN.                    00640000
      * 2018-03-11 TKS     Q18-0520   CFG-APPLICABLE-DAYS POR           00650000
      *            REGRA (WEEKEND_PROMO CONFIGURAVEL).                  00660000
      * 2021-09-06 TKS     Q21-0601   REVISAO GERAL DOS LIMITES         00670000
      *            DE TABELA (500 PRODUTOS / 50 REGRAS).                00680000
      * 2022-03-14 JRP     Q22-0710   AUDITORIA DE CADASTRO:            00690000
      *            CFG-ZONE/ZONA PASSAM A SER COMPARADAS EM             00700000
      *            CAIXA ALTA; CFG-BASE-RATE/RATE-PER-KG/               00710000
      *            FREE-THRESHOLD-KG GANHAM DEFAULT QUANDO              00720000
      *            ZERADOS (WEIGHT_BASED); FRETE GRATIS NO              00730000
      *            LIMITE DE PESO PASSA A SER >= (ANTES <=);            00740000
      *            WEEKEND_PROMO PASSA A COMPARAR DIAS EM               00750000
      *            INGLES CONTRA A LISTA CONFIGURADA; GO TO             00760000
      *            99-FIM ELIMINADOS EM TODO O PROGRAMA.                00770000
      * 2022-03-28 JRP     Q22-0713   CORRIGIDO OPEN DE 1000-           00770100
      *            INICIALIZAR - OLINOUT ESTAVA NA LISTA INPUT          00770200
      *            EM VEZ DE OUTPUT, CAUSANDO ERRO DE I-O NA            00770300
      *            PRIMEIRA GRAVACAO EM 2170-GRAVAR-ITEM E              00770400
      *            ABORTO DO JOB VIA 9000-ERRO.                         00770500
                                                                        00780000
      *====================================================             00790000
       ENVIRONMENT                               DIVISION.              00800000
      *====================================================             00810000
       CONFIGURATION                             SECTION.               00820000
       SPECIAL-NAMES.                                                   00830000
           C01 IS TOP-OF-FORM.                                          00840000
                                                                        00850000
       INPUT-OUTPUT                              SECTION.               00860000
       FILE-CONTROL.                                                    00870000
           SELECT PRODIN  ASSIGN TO PRODIN                              00880000
               FILE STATUS IS WRK-FS-PRODIN.                            00890000
                                                                        00900000
           SELECT PRODOUT ASSIGN TO PRODOUT                             00910000
               FILE STATUS IS WRK-FS-PRODOUT.                           00920000
                                                                        00930000
           SELECT ADDRIN  ASSIGN TO ADDRIN                              00940000
               FILE STATUS IS WRK-FS-ADDRIN.                            00950000
                                                                        00960000
           SELECT USERIN  ASSIGN TO USERIN                              00970000
               FILE STATUS IS WRK-FS-USERIN.                            00980000
                                                                        00990000
           SELECT RULEIN  ASSIGN TO RULEIN                              01000000
               FILE STATUS IS WRK-FS-RULEIN.                            01010000
                                                                        01020000
           SELECT EXTRIN  ASSIGN TO EXTRIN                              01030000
               FILE STATUS IS WRK-FS-EXTRIN.                            01040000
                                                                        01050000
           SELECT ITEMIN  ASSIGN TO ITEMIN                              01060000
               FILE STATUS IS WRK-FS-ITEMIN.                            01070000
                                                                        01080000
           SELECT OHDRIN  ASSIGN TO OHDRIN                              01090000
               FILE STATUS IS WRK-FS-OHDRIN.                            01100000
                                                                        01110000
           SELECT OREQIN  ASSIGN TO OREQIN                              01120000
               FILE STATUS IS WRK-FS-OREQIN.                            01130000
                                                                        01140000
           SELECT ORDROUT ASSIGN TO ORDROUT                             01150000
               FILE STATUS IS WRK-FS-ORDROUT.                           01160000
                                                                        01170000
           SELECT OEXTOUT ASSIGN TO OEXTOUT                             01180000
               FILE STATUS IS WRK-FS-OEXTOUT.                           01190000
                                                                        01200000
           SELECT OLINOUT ASSIGN TO OLINOUT                             01210000
               FILE STATUS IS WRK-FS-OLINOUT.                           01220000
                                                                        01230000
      *====================================================             01240000
       DATA                                      DIVISION.              01250000
      *====================================================             01260000
      *-----------------------------------------------------            01270000
       FILE                                      SECTION.               01280000
      *-----------------------------------------------------            01290000
       FD PRODIN                                                        01300000
           RECORDING MODE IS F                                          01310000
           LABEL RECORD IS STANDARD                                     01320000
           BLOCK CONTAINS 0 RECORDS.                                    01330000
       COPY '#QCPROD'.                                                  01340000
                                                                        01350000
       FD PRODOUT                                                       01360000
           RECORDING MODE IS F                                          01370000
           BLOCK CONTAINS 0 RECORDS.                                    01380000
       COPY '#QCPRDO'.                                                  01390000
                                                                        01400000
       FD ADDRIN                                                        01410000
           RECORDING MODE IS F                                          01420000
           BLOCK CONTAINS 0 RECORDS.                                    01430000
       COPY '#QCADDR'.                                                  01440000
                                                                        01450000
       FD USERIN                                                        01460000
           RECORDING MODE IS F                                          01470000
           BLOCK CONTAINS 0 RECORDS.                                    01480000
       COPY '#QCUSER'.                                                  01490000
                                                                        01500000
       FD RULEIN                                                        01510000
           RECORDING MODE IS F                                          01520000
           BLOCK CONTAINS 0 RECORDS.                                    01530000
       COPY '#QCRULE'.                                                  01540000
                                                                        01550000
       FD EXTRIN                                                        01560000
           RECORDING MODE IS F                                          01570000
           BLOCK CONTAINS 0 RECORDS.                                    01580000
       COPY '#QCEXTR'.                                                  01590000
                                                                        01600000
       FD ITEMIN                                                        01610000
           RECORDING MODE IS F                                          01620000
           BLOCK CONTAINS 0 RECORDS.                                    01630000
       COPY '#QCITEM'.                                                  01640000
                                                                        01650000
       FD OHDRIN                                                        01660000
           RECORDING MODE IS F                                          01670000
           BLOCK CONTAINS 0 RECORDS.                                    01680000
       COPY '#QCOHDR'.                                                  01690000
                                                                        01700000
       FD OREQIN                                                        01710000
           RECORDING MODE IS F                                          01720000
           BLOCK CONTAINS 0 RECORDS.                                    01730000
       COPY '#QCOREQ'.                                                  01740000
                                                                        01750000
       FD ORDROUT                                                       01760000
           RECORDING MODE IS F                                          01770000
           BLOCK CONTAINS 0 RECORDS.                                    01780000
       COPY '#QCORDR'.                                                  01790000
                                                                        01800000
       FD OEXTOUT                                                       01810000
           RECORDING MODE IS F                                          01820000
           BLOCK CONTAINS 0 RECORDS.                                    01830000
       COPY '#QCOEXT'.                                                  01840000
                                                                        01850000
       FD OLINOUT                                                       01860000
           RECORDING MODE IS F                                          01870000
           BLOCK CONTAINS 0 RECORDS.                                    01880000
       COPY '#QCOLIN'.                                                  01890000
                                                                        01900000
      *-----------------------------------------------------            01910000
       WORKING-STORAGE                           SECTION.               01920000
      *-----------------------------------------------------            01930000
       COPY '#QCLOG'.                                                   01940000
      *-----------------------------------------------------            01950000
      * TABELA DE PRODUTOS (CARREGADA DE PRODIN)                        01960000
      *-----------------------------------------------------            01970000
       01  WRK-TAB-PRODUTO.                                             01980000
           05  WRK-PROD-OCOR OCCURS 500 TIMES.                          01990000
               10  WRK-PROD-SKU       PIC X(50).                        02000000
               10  WRK-PROD-NOME      PIC X(255).                       02010000
               10  WRK-PROD-PRECO     PIC 9(08)V99.                     02020000
               10  WRK-PROD-PESO      PIC 9(05)V999.                    02030000
               10  WRK-PROD-ESTOQUE   PIC 9(09).                        02040000
               10  WRK-PROD-ATIVO     PIC X(01).                        02050000
           05  FILLER                 PIC X(02).                        02060000
       77  WRK-PROD-MAX          PIC 9(05) COMP VALUE ZERO.             02070000
       77  WRK-PROD-SUB          PIC 9(05) COMP VALUE ZERO.             02080000
       77  WRK-PROD-ACHOU        PIC X(01) VALUE 'N'.                   02090000
           88  PRODUTO-ACHADO        VALUE 'S'.                         02100000
           88  PRODUTO-NAO-ACHADO    VALUE 'N'.                         02110000
      *-----------------------------------------------------            02120000
      * TABELA DE ENDERECOS (CARREGADA DE ADDRIN)                       02130000
      *-----------------------------------------------------            02140000
       01  WRK-TAB-ENDERECO.                                            02150000
           05  WRK-ADDR-OCOR OCCURS 500 TIMES.                          02160000
               10  WRK-ADDR-USERID    PIC 9(09).                        02170000
               10  WRK-ADDR-ZONA      PIC X(50).                        02180000
               10  WRK-ADDR-CIDADE    PIC X(100).                       02190000
           05  FILLER                 PIC X(02).                        02200000
       77  WRK-ADDR-MAX          PIC 9(05) COMP VALUE ZERO.             02210000
       77  WRK-ADDR-SUB          PIC 9(05) COMP VALUE ZERO.             02220000
       77  WRK-ADDR-ACHOU        PIC X(01) VALUE 'N'.                   02230000
      *-----------------------------------------------------            02240000
      * TABELA DE CLIENTES (CARREGADA DE USERIN)                        02250000
      *-----------------------------------------------------            02260000
       01  WRK-TAB-CLIENTE.                                             02270000
           05  WRK-USR-OCOR OCCURS 500 TIMES.                           02280000
               10  WRK-USR-ID         PIC 9(09).                        02290000
               10  WRK-USR-ATIVO      PIC X(01).                        02300000
               10  WRK-USR-ROLE       PIC X(10).                        02310000
               10  WRK-USR-QTD-PEDIDO PIC 9(09).                        02320000
           05  FILLER                 PIC X(02).                        02330000
       77  WRK-USR-MAX           PIC 9(05) COMP VALUE ZERO.             02340000
       77  WRK-USR-SUB           PIC 9(05) COMP VALUE ZERO.             02350000
       77  WRK-USR-ACHOU         PIC X(01) VALUE 'N'.                   02360000
      *-----------------------------------------------------            02370000
      * TABELA DE REGRAS DE FRETE (CARREGADA DE RULEIN,                 02380000
      * PRIORIDADE CRESCENTE - MESTRE JA VEM ORDENADO)                  02390000
      *-----------------------------------------------------            02400000
       01  WRK-TAB-REGRA.                                               02410000
           05  WRK-RULE-OCOR OCCURS 50 TIMES.                           02420000
               10  WRK-RULE-CODE      PIC X(50).                        02430000
               10  WRK-RULE-TIPO      PIC X(50).                        02440000
               10  WRK-RULE-PRIOR     PIC 9(05).                        02450000
               10  WRK-RULE-ATIVO     PIC X(01).                        02460000
               10  WRK-RULE-VALDE     PIC 9(08).                        02470000
               10  WRK-RULE-VALATE    PIC 9(08).                        02480000
               10  WRK-RULE-CFG-ZONA  PIC X(50).                        02490000
               10  WRK-RULE-CFG-TXFIX PIC 9(08)V99.                     02500000
               10  WRK-RULE-CFG-TXBASE PIC 9(08)V99.                    02510000
               10  WRK-RULE-CFG-TXKG  PIC 9(08)V99.                     02520000
               10  WRK-RULE-CFG-LIMKG PIC 9(05)V999.                    02530000
               10  WRK-RULE-CFG-1PED  PIC X(01).                        02540000
               10  WRK-RULE-CFG-PCT   PIC 9(03)V99.                     02550000
               10  WRK-RULE-CFG-DIAS  PIC X(63).                        02560000
           05  FILLER                 PIC X(02).                        02570000
       77  WRK-RULE-MAX          PIC 9(05) COMP VALUE ZERO.             02580000
       77  WRK-RULE-SUB          PIC 9(05) COMP VALUE ZERO.             02590000
      *-----------------------------------------------------            02600000
      * TABELA DE EXTRAS DE FRETE (CARREGADA DE EXTRIN)                 02610000
      *-----------------------------------------------------            02620000
       01  WRK-TAB-EXTRA.                                               02630000
           05  WRK-EXT-OCOR OCCURS 50 TIMES.                            02640000
               10  WRK-EXT-CODE       PIC X(50).                        02650000
               10  WRK-EXT-PRECOBASE  PIC 9(08)V99.                     02660000
               10  WRK-EXT-TIPO       PIC X(10).                        02670000
               10  WRK-EXT-PCT        PIC 9(03)V99.                     02680000
               10  WRK-EXT-ATIVO      PIC X(01).                        02690000
           05  FILLER                 PIC X(02).                        02700000
       77  WRK-EXT-MAX           PIC 9(05) COMP VALUE ZERO.             02710000
       77  WRK-EXT-SUB           PIC 9(05) COMP VALUE ZERO.             02720000
       77  WRK-EXT-ACHOU         PIC X(01) VALUE 'N'.                   02730000
           88  EXTRA-ACHADO            VALUE 'S'.                       02740000
           88  EXTRA-NAO-ACHADO        VALUE 'N'.                       02750000
      *-----------------------------------------------------            02760000
      * AREA DE TRABALHO DO PEDIDO EM PROCESSAMENTO                     02770000
      *-----------------------------------------------------            02780000
       01  WRK-PEDIDO-ATUAL.                                            02790000
           05  WRK-PED-ORDER-NUMBER   PIC X(50).                        02800000
           05  WRK-PED-USERID         PIC 9(09).                        02810000
           05  WRK-PED-ZONA           PIC X(50).                        02820000
           05  WRK-PED-SUBTOTAL       PIC 9(09)V99 VALUE ZERO.          02830000
           05  WRK-PED-PESOTOTAL      PIC 9(07)V999 VALUE ZERO.         02840000
           05  WRK-PED-FRETE          PIC 9(07)V99 VALUE ZERO.          02850000
           05  WRK-PED-EXTRASCUSTO    PIC 9(07)V99 VALUE ZERO.          02860000
           05  WRK-PED-DESCONTO       PIC 9(07)V99 VALUE ZERO.          02870000
           05  WRK-PED-IMPOSTO        PIC 9(07)V99 VALUE ZERO.          02880000
           05  WRK-PED-TOTAL          PIC 9(09)V99 VALUE ZERO.          02890000
           05  WRK-PED-REGRA-USADA    PIC X(50).                        02900000
           05  WRK-PED-VALIDO         PIC X(01) VALUE 'S'.              02910000
               88  PEDIDO-E-VALIDO        VALUE 'S'.                    02920000
               88  PEDIDO-E-INVALIDO      VALUE 'N'.                    02930000
           05  FILLER                 PIC X(02).                        02940000
      *-----------------------------------------------------            02950000
      * QUEBRA DE CONTROLE POR ORDER-NUMBER (ESTILO REL22XX)            02960000
      *-----------------------------------------------------            02970000
       77  WRK-ORDNUM-ATIVO       PIC X(50) VALUE SPACES.               02980000
       77  WRK-PRIMEIRO-PEDIDO    PIC X(01) VALUE 'S'.                  02990000
           88  EH-PRIMEIRO-PEDIDO     VALUE 'S'.                        03000000
      *-----------------------------------------------------            03010000
      * GERACAO DO ORDER-NUMBER (QC-AAAAMMDD-HHMMSS-NNN)                03020000
      *-----------------------------------------------------            03030000
       01  WRK-DATAHORA-NUM.                                            03040000
           05  WRK-DH-DATA           PIC 9(08).                         03050000
           05  WRK-DH-HORA           PIC 9(06).                         03060000
           05  WRK-DH-CENTESIMOS     PIC 9(02).                         03070000
       01  WRK-DATAHORA-PARTES REDEFINES WRK-DATAHORA-NUM.              03080000
           05  WRK-DH-AAAAMMDD.                                         03090000
               10  WRK-DH-AAAA       PIC 9(04).                         03100000
               10  WRK-DH-MM         PIC 9(02).                         03110000
               10  WRK-DH-DD         PIC 9(02).                         03120000
           05  WRK-DH-HHMMSS.                                           03130000
               10  WRK-DH-HH         PIC 9(02).                         03140000
               10  WRK-DH-MI         PIC 9(02).                         03150000
               10  WRK-DH-SS         PIC 9(02).                         03160000
           05  FILLER                PIC 9(02).                         03170000
      *-----------------------------------------------------            03180000
      * JANELA DE VALIDADE DA REGRA - VISAO AAAA/MM/DD                  03190000
      * (REDEFINES ADICIONAIS DESTE PROGRAMA: VALDE/VALATE,             03200000
      * SOMADOS AO DE WRK-DATAHORA-NUM ACIMA E AOS DO                   03210000
      * PROPRIO #QCORDR/#QCRULE COPIADOS NO FILE SECTION)               03220000
      *-----------------------------------------------------            03230000
       01  WRK-RULE-VALDE-NUM     PIC 9(08).                            03240000
       01  WRK-RULE-VALDE-PARTES REDEFINES WRK-RULE-VALDE-NUM.          03250000
           05  WRK-VALDE-AAAA        PIC 9(04).                         03260000
           05  WRK-VALDE-MM          PIC 9(02).                         03270000
           05  WRK-VALDE-DD          PIC 9(02).                         03280000
       01  WRK-RULE-VALATE-NUM    PIC 9(08).                            03290000
       01  WRK-RULE-VALATE-PARTES REDEFINES WRK-RULE-VALATE-NUM.        03300000
           05  WRK-VALATE-AAAA       PIC 9(04).                         03310000
           05  WRK-VALATE-MM         PIC 9(02).                         03320000
           05  WRK-VALATE-DD         PIC 9(02).                         03330000
      *-----------------------------------------------------            03340000
      * VARIAVEIS PARA SELECAO DE REGRA/ESTRATEGIA DE FRETE             03350000
      *-----------------------------------------------------            03360000
       77  WRK-REGRA-ACHADA       PIC X(01) VALUE 'N'.                  03370000
           88  REGRA-FOI-ACHADA       VALUE 'S'.                        03380000
       77  WRK-RULE-VIGENTE      PIC X(01) VALUE 'Y'.                   03390000
           88  REGRA-E-VIGENTE       VALUE 'Y'.                         03400000
       77  WRK-DIA-SEMANA-NOME    PIC X(09) VALUE SPACES.               03410000
       77  WRK-DIA-SEMANA-NUM     PIC 9(01) COMP VALUE ZERO.            03420000
       77  WRK-DIA-SEMANA-ACUM    PIC 9(07) COMP VALUE ZERO.            03430000
       77  WRK-DIA-SEMANA-QT     PIC 9(05) COMP VALUE ZERO.             03440000
       77  WRK-VALOR-BASE-PROMO   PIC 9(07)V99 VALUE ZERO.              03450000
       77  WRK-VALOR-DESCONTO     PIC 9(07)V99 VALUE ZERO.              03460000
      *-----------------------------------------------------            03470000
      * Q22-0710 JRP - DEFAULTS EFETIVOS DA REGRA WEIGHT_BASED          03480000
      *-----------------------------------------------------            03490000
       77  WRK-PESO-TXBASE-EFET  PIC 9(08)V99  VALUE ZERO.              03500000
       77  WRK-PESO-TXKG-EFET    PIC 9(08)V99  VALUE ZERO.              03510000
       77  WRK-PESO-LIMKG-EFET   PIC 9(05)V999 VALUE ZERO.              03520000
      *-----------------------------------------------------            03530000
      * Q22-0710 JRP - CONGRUENCIA DE ZELLER (2251-OBTER-               03540000
      * DIA-SEMANA) - SO DIVIDE/COMPUTE, SEM FUNCTION                   03550000
      *-----------------------------------------------------            03560000
       77  WRK-ZELLER-MM         PIC 9(02) COMP VALUE ZERO.             03570000
       77  WRK-ZELLER-AAAA       PIC 9(04) COMP VALUE ZERO.             03580000
       77  WRK-ZELLER-K          PIC 9(02) COMP VALUE ZERO.             03590000
       77  WRK-ZELLER-J          PIC 9(02) COMP VALUE ZERO.             03600000
       77  WRK-ZELLER-T1         PIC 9(04) COMP VALUE ZERO.             03610000
       77  WRK-ZELLER-T1Q        PIC 9(04) COMP VALUE ZERO.             03620000
       77  WRK-ZELLER-T4         PIC 9(02) COMP VALUE ZERO.             03630000
       77  WRK-ZELLER-T5         PIC 9(02) COMP VALUE ZERO.             03640000
       77  WRK-ZELLER-DESCARTE   PIC 9(04) COMP VALUE ZERO.             03650000
      *-----------------------------------------------------            03660000
      * Q22-0710 JRP - TABELA DE CFG-APPLICABLE-DAYS DA REGRA           03670000
      * ATUAL (2252-CARREGAR-DIAS-CFG/2253-BUSCAR-DIA-CFG)              03680000
      *-----------------------------------------------------            03690000
       77  WRK-CFG-DIAS-EFET      PIC X(63) VALUE SPACES.               03700000
       01  WRK-TAB-DIAS-CFG.                                            03710000
           05  WRK-DIAS-CFG-OCOR OCCURS 7 TIMES.                        03720000
               10  WRK-DIAS-CFG-NOME  PIC X(09).                        03730000
           05  FILLER                 PIC X(02).                        03740000
       77  WRK-DIAS-CFG-MAX       PIC 9(02) COMP VALUE ZERO.            03750000
       77  WRK-DIAS-CFG-SUB       PIC 9(02) COMP VALUE ZERO.            03760000
       77  WRK-DIA-ACHADO         PIC X(01) VALUE 'N'.                  03770000
           88  DIA-FOI-ACHADO         VALUE 'S'.                        03780000
      *-----------------------------------------------------            03790000
      * VARIAVEIS PARA PRECIFICACAO DE EXTRAS                           03800000
      *-----------------------------------------------------            03810000
       77  WRK-QTD-EXTRAS         PIC 9(03) COMP VALUE ZERO.            03820000
       77  WRK-EXTRA-SUB-PEDIDO   PIC 9(03) COMP VALUE ZERO.            03830000
       01  WRK-TAB-EXTRAS-PEDIDO.                                       03840000
           05  WRK-EXTPED-OCOR OCCURS 20 TIMES.                         03850000
               10  WRK-EXTPED-CODE    PIC X(50).                        03860000
           05  FILLER                 PIC X(02).                        03870000
       77  WRK-EXTRA-PRECO-CALC   PIC 9(07)V99 VALUE ZERO.              03880000
      *-----------------------------------------------------            03890000
      * VARIAVEIS PARA CALCULO DE IMPOSTO/TOTAL                         03900000
      *-----------------------------------------------------            03910000
       77  WRK-BASE-IMPOSTO       PIC 9(09)V99 VALUE ZERO.              03920000
       77  WRK-TAXA-IMPOSTO       PIC 9(03)V99 VALUE 19.00.             03930000
      *-----------------------------------------------------            03940000
      * VARIAVEIS PARA LINHA DE ITEM EM PROCESSAMENTO                   03950000
      *-----------------------------------------------------            03960000
       77  WRK-ITEM-SUBTOTAL      PIC 9(08)V99 VALUE ZERO.              03970000
       77  WRK-ITEM-PESO-LINHA    PIC 9(07)V999 VALUE ZERO.             03980000
      *-----------------------------------------------------            03990000
      * VARIAVEIS PARA FILE STATUS                                      04000000
      *-----------------------------------------------------            04010000
       77  WRK-FS-PRODIN          PIC 9(02).                            04020000
       77  WRK-FS-PRODOUT         PIC 9(02).                            04030000
       77  WRK-FS-ADDRIN          PIC 9(02).                            04040000
       77  WRK-FS-USERIN          PIC 9(02).                            04050000
       77  WRK-FS-RULEIN          PIC 9(02).                            04060000
       77  WRK-FS-EXTRIN          PIC 9(02).                            04070000
       77  WRK-FS-ITEMIN          PIC 9(02).                            04080000
       77  WRK-FS-OHDRIN          PIC 9(02).                            04090000
       77  WRK-FS-OREQIN          PIC 9(02).                            04100000
       77  WRK-FS-ORDROUT         PIC 9(02).                            04110000
       77  WRK-FS-OEXTOUT         PIC 9(02).                            04120000
       77  WRK-FS-OLINOUT         PIC 9(02).                            04130000
      *-----------------------------------------------------            04140000
      * VARIAVEIS PARA TOTAIS DE CONTROLE DO BATCH                      04150000
      *-----------------------------------------------------            04160000
       77  WRK-TOT-PEDIDOS        PIC 9(07) COMP VALUE ZERO.            04170000
       77  WRK-TOT-ITENS-LIDOS    PIC 9(07) COMP VALUE ZERO.            04180000
       77  WRK-TOT-UNID-BAIXADAS  PIC 9(09) COMP VALUE ZERO.            04190000
       77  WRK-TOT-LINHAS-GRAVADAS PIC 9(07) COMP VALUE ZERO.           04200000
       77  WRK-TOT-EXTRAS-APLIC   PIC 9(07) COMP VALUE ZERO.            04210000
       77  WRK-TOT-PEDIDOS-INVAL  PIC 9(07) COMP VALUE ZERO.            04220000
      *-----------------------------------------------------            04230000
      * VARIAVEIS PARA MENSAGEM                                         04240000
      *-----------------------------------------------------            04250000
       77  WRK-MENSAGEM-FIM      PIC X(25) VALUE                        04260000
           'FIM DO BATCH DE PRECO.'.                                    04270000
      *====================================================             04280000
       PROCEDURE                                 DIVISION.              04290000
      *====================================================             04300000
      *-----------------------------------------------------            04310000
       0000-PRINCIPAL                           SECTION.                04320000
      *-----------------------------------------------------            04330000
           PERFORM 1000-INICIALIZAR.                                    04340000
           PERFORM 2000-PROCESSAR-PEDIDO UNTIL WRK-FS-ITEMIN            04350000
                    EQUAL 10.                                           04360000
           PERFORM 3000-FINALIZAR.                                      04370000
           STOP RUN.                                                    04380000
      *-----------------------------------------------------            04390000
       0000-99-FIM.                              EXIT.                  04400000
      *-----------------------------------------------------            04410000
                                                                        04420000
      *-----------------------------------------------------            04430000
       1000-INICIALIZAR                         SECTION.                04440000
      *-----------------------------------------------------            04450000
           OPEN INPUT  PRODIN ADDRIN USERIN RULEIN EXTRIN ITEMIN        04460000
                       OHDRIN OREQIN                                    04470000
                OUTPUT PRODOUT ORDROUT OEXTOUT OLINOUT.                 04480000
           PERFORM 1900-TESTAR-STATUS-OPEN.                             04500000
           PERFORM 1010-CARREGAR-PRODUTOS.                              04510000
           PERFORM 1020-CARREGAR-ENDERECOS.                             04520000
           PERFORM 1030-CARREGAR-CLIENTES.                              04530000
           PERFORM 1040-CARREGAR-REGRAS.                                04540000
           PERFORM 1050-CARREGAR-EXTRAS.                                04550000
           ACCEPT WRK-DH-DATA FROM DATE YYYYMMDD.                       04560000
           ACCEPT WRK-DH-HORA FROM TIME.                                04570000
           READ ITEMIN.                                                 04580000
           READ OHDRIN.                                                 04590000
           READ OREQIN.                                                 04600000
           IF WRK-FS-ITEMIN EQUAL 10                                    04610000
               DISPLAY 'ITEMIN VAZIO - NENHUM PEDIDO A PRECIFICAR'      04620000
           END-IF.                                                      04630000
      *-----------------------------------------------------            04640000
       1000-99-FIM.                              EXIT.                  04650000
      *-----------------------------------------------------            04660000
                                                                        04670000
      *-----------------------------------------------------            04680000
       1010-CARREGAR-PRODUTOS                   SECTION.                04690000
      *-----------------------------------------------------            04700000
      * LE PRODIN INTEIRO PARA A TABELA WRK-TAB-PRODUTO, ATE            04710000
      * O FINAL DE ARQUIVO (STATUS 10).                                 04720000
           MOVE ZERO TO WRK-PROD-MAX.                                   04730000
           PERFORM 1011-LER-PRODUTO.                                    04740000
           PERFORM 1012-GUARDAR-PRODUTO UNTIL WRK-FS-PRODIN             04750000
                    EQUAL 10.                                           04760000
      *-----------------------------------------------------            04770000
       1010-99-FIM.                              EXIT.                  04780000
      *-----------------------------------------------------            04790000
                                                                        04800000
      *-----------------------------------------------------            04810000
       1011-LER-PRODUTO                         SECTION.                04820000
      *-----------------------------------------------------            04830000
           READ PRODIN.                                                 04840000
      *-----------------------------------------------------            04850000
       1011-99-FIM.                              EXIT.                  04860000
      *-----------------------------------------------------            04870000
                                                                        04880000
      *-----------------------------------------------------            04890000
       1012-GUARDAR-PRODUTO                     SECTION.                04900000
      *-----------------------------------------------------            04910000
           ADD 1 TO WRK-PROD-MAX.                                       04920000
           MOVE FD-PRODUCT-SKU         TO WRK-PROD-SKU (WRK-PROD-MAX).  04930000
           MOVE FD-PRODUCT-NAME        TO WRK-PROD-NOME(WRK-PROD-MAX).  04940000
           MOVE FD-PRODUCT-PRICE       TO WRK-PROD-PRECO(WRK-PROD-MAX). 04950000
           MOVE FD-PRODUCT-WEIGHT-KG   TO WRK-PROD-PESO(WRK-PROD-MAX).  04960000
           MOVE FD-PRODUCT-STOCK-QTY   TO                               04970000
                WRK-PROD-ESTOQUE(WRK-PROD-MAX).                         04980000
           MOVE FD-PRODUCT-ACTIVE-FLAG TO WRK-PROD-ATIVO(WRK-PROD-MAX). 04990000
           PERFORM 1011-LER-PRODUTO.                                    05000000
      *-----------------------------------------------------            05010000
       1012-99-FIM.                              EXIT.                  05020000
      *-----------------------------------------------------            05030000
                                                                        05040000
      *-----------------------------------------------------            05050000
       1020-CARREGAR-ENDERECOS                  SECTION.                05060000
      *-----------------------------------------------------            05070000
           MOVE ZERO TO WRK-ADDR-MAX.                                   05080000
           PERFORM 1021-LER-ENDERECO.                                   05090000
           PERFORM 1022-GUARDAR-ENDERECO UNTIL WRK-FS-ADDRIN            05100000
                    EQUAL 10.                                           05110000
      *-----------------------------------------------------            05120000
       1020-99-FIM.                              EXIT.                  05130000
      *-----------------------------------------------------            05140000
                                                                        05150000
      *-----------------------------------------------------            05160000
       1021-LER-ENDERECO                        SECTION.                05170000
      *-----------------------------------------------------            05180000
           READ ADDRIN.                                                 05190000
      *-----------------------------------------------------            05200000
       1021-99-FIM.                              EXIT.                  05210000
      *-----------------------------------------------------            05220000
                                                                        05230000
      *-----------------------------------------------------            05240000
       1022-GUARDAR-ENDERECO                    SECTION.                05250000
      *-----------------------------------------------------            05260000
           ADD 1 TO WRK-ADDR-MAX.                                       05270000
           MOVE FD-ADDRESS-USER-ID TO WRK-ADDR-USERID(WRK-ADDR-MAX).    05280000
           MOVE FD-ADDRESS-ZONE    TO WRK-ADDR-ZONA  (WRK-ADDR-MAX).    05290000
      * Q22-0710 JRP - ZONA GRAVADA EM CAIXA ALTA PARA BATER            05300000
      * COM REGRA.CFG-ZONE DE FORMA CASE-INSENSITIVE                    05310000
           INSPECT WRK-ADDR-ZONA(WRK-ADDR-MAX)                          05320000
               CONVERTING "abcdefghijklmnopqrstuvwxyz"                  05330000
               TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 05340000
           MOVE FD-ADDRESS-CITY    TO WRK-ADDR-CIDADE(WRK-ADDR-MAX).    05350000
           PERFORM 1021-LER-ENDERECO.                                   05360000
      *-----------------------------------------------------            05370000
       1022-99-FIM.                              EXIT.                  05380000
      *-----------------------------------------------------            05390000
                                                                        05400000
      *-----------------------------------------------------            05410000
       1030-CARREGAR-CLIENTES                   SECTION.                05420000
      *-----------------------------------------------------            05430000
           MOVE ZERO TO WRK-USR-MAX.                                    05440000
           PERFORM 1031-LER-CLIENTE.                                    05450000
           PERFORM 1032-GUARDAR-CLIENTE UNTIL WRK-FS-USERIN             05460000
                    EQUAL 10.                                           05470000
      *-----------------------------------------------------            05480000
       1030-99-FIM.                              EXIT.                  05490000
      *-----------------------------------------------------            05500000
                                                                        05510000
      *-----------------------------------------------------            05520000
       1031-LER-CLIENTE                         SECTION.                05530000
      *-----------------------------------------------------            05540000
           READ USERIN.                                                 05550000
      *-----------------------------------------------------            05560000
       1031-99-FIM.                              EXIT.                  05570000
      *-----------------------------------------------------            05580000
                                                                        05590000
      *-----------------------------------------------------            05600000
       1032-GUARDAR-CLIENTE                     SECTION.                05610000
      *-----------------------------------------------------            05620000
           ADD 1 TO WRK-USR-MAX.                                        05630000
           MOVE FD-USER-ID                TO WRK-USR-ID(WRK-USR-MAX).   05640000
           MOVE FD-USER-ACTIVE-FLAG        TO                           05650000
                WRK-USR-ATIVO(WRK-USR-MAX).                             05660000
           MOVE FD-USER-ROLE               TO WRK-USR-ROLE(WRK-USR-MAX).05670000
           MOVE FD-USER-PRIOR-ORDER-COUNT  TO                           05680000
                WRK-USR-QTD-PEDIDO(WRK-USR-MAX).                        05690000
           PERFORM 1031-LER-CLIENTE.                                    05700000
      *-----------------------------------------------------            05710000
       1032-99-FIM.                              EXIT.                  05720000
      *-----------------------------------------------------            05730000
                                                                        05740000
      *-----------------------------------------------------            05750000
       1040-CARREGAR-REGRAS                     SECTION.                05760000
      *-----------------------------------------------------            05770000
      * CARREGA O MESTRE DE REGRAS DE FRETE (RULEIN), JA                05780000
      * GRAVADO EM ORDEM CRESCENTE DE PRIORITY PELA                     05790000
      * MANUTENCAO DO CADASTRO - O BATCH NAO REORDENA.                  05800000
           MOVE ZERO TO WRK-RULE-MAX.                                   05810000
           PERFORM 1041-LER-REGRA.                                      05820000
           PERFORM 1042-GUARDAR-REGRA UNTIL WRK-FS-RULEIN               05830000
                    EQUAL 10.                                           05840000
      *-----------------------------------------------------            05850000
       1040-99-FIM.                              EXIT.                  05860000
      *-----------------------------------------------------            05870000
                                                                        05880000
      *-----------------------------------------------------            05890000
       1041-LER-REGRA                           SECTION.                05900000
      *-----------------------------------------------------            05910000
           READ RULEIN.                                                 05920000
      *-----------------------------------------------------            05930000
       1041-99-FIM.                              EXIT.                  05940000
      *-----------------------------------------------------            05950000
                                                                        05960000
      *-----------------------------------------------------            05970000
       1042-GUARDAR-REGRA                       SECTION.                05980000
      *-----------------------------------------------------            05990000
           ADD 1 TO WRK-RULE-MAX.                                       06000000
           MOVE FD-RULE-CODE             TO WRK-RULE-CODE(WRK-RULE-MAX).06010000
           MOVE FD-RULE-TYPE             TO WRK-RULE-TIPO(WRK-RULE-MAX).06020000
           MOVE FD-RULE-PRIORITY         TO                             06030000
                WRK-RULE-PRIOR(WRK-RULE-MAX).                           06040000
           MOVE FD-RULE-ACTIVE-FLAG      TO                             06050000
                WRK-RULE-ATIVO(WRK-RULE-MAX).                           06060000
           MOVE FD-RULE-VALID-FROM-NUM   TO                             06070000
                WRK-RULE-VALDE(WRK-RULE-MAX).                           06080000
           MOVE FD-RULE-VALID-UNTIL-NUM  TO                             06090000
                WRK-RULE-VALATE(WRK-RULE-MAX).                          06100000
           MOVE FD-RULE-CFG-ZONE         TO                             06110000
                WRK-RULE-CFG-ZONA(WRK-RULE-MAX).                        06120000
      * Q22-0710 JRP - CFG-ZONE GRAVADA EM CAIXA ALTA, MESMA            06130000
      * CONVENCAO DE 1022-GUARDAR-ENDERECO ACIMA                        06140000
           INSPECT WRK-RULE-CFG-ZONA(WRK-RULE-MAX)                      06150000
               CONVERTING "abcdefghijklmnopqrstuvwxyz"                  06160000
               TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 06170000
           MOVE FD-RULE-CFG-FLAT-RATE    TO                             06180000
                WRK-RULE-CFG-TXFIX(WRK-RULE-MAX).                       06190000
           MOVE FD-RULE-CFG-BASE-RATE    TO                             06200000
                WRK-RULE-CFG-TXBASE(WRK-RULE-MAX).                      06210000
           MOVE FD-RULE-CFG-RATE-PER-KG  TO                             06220000
                WRK-RULE-CFG-TXKG(WRK-RULE-MAX).                        06230000
           MOVE FD-RULE-CFG-FREE-THRESHOLD-KG TO                        06240000
                WRK-RULE-CFG-LIMKG(WRK-RULE-MAX).                       06250000
           MOVE FD-RULE-CFG-IS-1ST-ORDER TO                             06260000
                WRK-RULE-CFG-1PED(WRK-RULE-MAX).                        06270000
           MOVE FD-RULE-CFG-DISCOUNT-PCT TO                             06280000
                WRK-RULE-CFG-PCT(WRK-RULE-MAX).                         06290000
           MOVE FD-RULE-CFG-APPLICABLE-DAYS TO                          06300000
                WRK-RULE-CFG-DIAS(WRK-RULE-MAX).                        06310000
           PERFORM 1041-LER-REGRA.                                      06320000
      *-----------------------------------------------------            06330000
       1042-99-FIM.                              EXIT.                  06340000
      *-----------------------------------------------------            06350000
                                                                        06360000
      *-----------------------------------------------------            06370000
       1050-CARREGAR-EXTRAS                     SECTION.                06380000
      *-----------------------------------------------------            06390000
           MOVE ZERO TO WRK-EXT-MAX.                                    06400000
           PERFORM 1051-LER-EXTRA.                                      06410000
           PERFORM 1052-GUARDAR-EXTRA UNTIL WRK-FS-EXTRIN               06420000
                    EQUAL 10.                                           06430000
      *-----------------------------------------------------            06440000
       1050-99-FIM.                              EXIT.                  06450000
      *-----------------------------------------------------            06460000
                                                                        06470000
      *-----------------------------------------------------            06480000
       1051-LER-EXTRA                           SECTION.                06490000
      *-----------------------------------------------------            06500000
           READ EXTRIN.                                                 06510000
      *-----------------------------------------------------            06520000
       1051-99-FIM.                              EXIT.                  06530000
      *-----------------------------------------------------            06540000
                                                                        06550000
      *-----------------------------------------------------            06560000
       1052-GUARDAR-EXTRA                       SECTION.                06570000
      *-----------------------------------------------------            06580000
           ADD 1 TO WRK-EXT-MAX.                                        06590000
           MOVE FD-EXTRA-CODE            TO WRK-EXT-CODE(WRK-EXT-MAX).  06600000
           MOVE FD-EXTRA-BASE-PRICE      TO                             06610000
                WRK-EXT-PRECOBASE(WRK-EXT-MAX).                         06620000
           MOVE FD-EXTRA-PRICE-TYPE      TO WRK-EXT-TIPO(WRK-EXT-MAX).  06630000
           MOVE FD-EXTRA-PERCENTAGE-VALUE TO WRK-EXT-PCT(WRK-EXT-MAX).  06640000
           MOVE FD-EXTRA-ACTIVE-FLAG     TO WRK-EXT-ATIVO(WRK-EXT-MAX). 06650000
           PERFORM 1051-LER-EXTRA.                                      06660000
      *-----------------------------------------------------            06670000
       1052-99-FIM.                              EXIT.                  06680000
      *-----------------------------------------------------            06690000
                                                                        06700000
      *-----------------------------------------------------            06710000
       2000-PROCESSAR-PEDIDO                    SECTION.                06720000
      *-----------------------------------------------------            06730000
      * QUEBRA DE CONTROLE POR ORDER-NUMBER: ENQUANTO A                 06740000
      * CHAVE DO ITEM LIDO FOR IGUAL A WRK-ORDNUM-ATIVO,                06750000
      * ACUMULA NA MESMA LINHA DE PEDIDO; NA TROCA DE                   06760000
      * CHAVE (OU EOF) FECHA O PEDIDO ANTERIOR.                         06770000
           IF EH-PRIMEIRO-PEDIDO                                        06780000
               MOVE FD-ITEM-ORDER-NUMBER TO WRK-ORDNUM-ATIVO            06790000
               PERFORM 2050-ABRIR-PEDIDO                                06800000
               MOVE 'N' TO WRK-PRIMEIRO-PEDIDO                          06810000
           END-IF.                                                      06820000
           IF FD-ITEM-ORDER-NUMBER NOT EQUAL WRK-ORDNUM-ATIVO           06830000
               PERFORM 2600-FECHAR-PEDIDO                               06840000
               MOVE FD-ITEM-ORDER-NUMBER TO WRK-ORDNUM-ATIVO            06850000
               PERFORM 2050-ABRIR-PEDIDO                                06860000
           END-IF.                                                      06870000
           PERFORM 2100-VALIDAR-LINHA.                                  06880000
           READ ITEMIN.                                                 06890000
           IF WRK-FS-ITEMIN EQUAL 10                                    06900000
               PERFORM 2600-FECHAR-PEDIDO                               06910000
           END-IF.                                                      06920000
      *-----------------------------------------------------            06930000
       2000-99-FIM.                              EXIT.                  06940000
      *-----------------------------------------------------            06950000
                                                                        06960000
      *-----------------------------------------------------            06970000
       2050-ABRIR-PEDIDO                        SECTION.                06980000
      *-----------------------------------------------------            06990000
      * INICIALIZA OS ACUMULADORES DE UM NOVO PEDIDO.                   07000000
           MOVE FD-ITEM-ORDER-NUMBER TO WRK-PED-ORDER-NUMBER.           07010000
           MOVE ZERO TO WRK-PED-SUBTOTAL WRK-PED-PESOTOTAL              07020000
                        WRK-PED-FRETE WRK-PED-EXTRASCUSTO               07030000
                        WRK-PED-IMPOSTO WRK-PED-TOTAL                   07040000
                        WRK-QTD-EXTRAS WRK-PED-DESCONTO.                07050000
           MOVE SPACES TO WRK-PED-REGRA-USADA.                          07060000
           MOVE 'S' TO WRK-PED-VALIDO.                                  07070000
           IF FD-OHDR-ORDER-NUMBER EQUAL WRK-PED-ORDER-NUMBER           07080000
               MOVE FD-OHDR-USER-ID TO WRK-PED-USERID                   07090000
               READ OHDRIN                                              07100000
           ELSE                                                         07110000
               DISPLAY 'CABECALHO AUSENTE PARA O PEDIDO: '              07120000
                   WRK-PED-ORDER-NUMBER                                 07130000
               MOVE 'N' TO WRK-PED-VALIDO                               07140000
           END-IF.                                                      07150000
           IF PEDIDO-E-VALIDO                                           07160000
               PERFORM 2055-VALIDAR-CLIENTE                             07170000
           END-IF.                                                      07180000
      *-----------------------------------------------------            07190000
       2050-99-FIM.                              EXIT.                  07200000
      *-----------------------------------------------------            07210000
                                                                        07220000
      *-----------------------------------------------------            07230000
       2055-VALIDAR-CLIENTE                     SECTION.                07240000
      *-----------------------------------------------------            07250000
      * OrderFactory: CLIENTE ATIVO, ROLE CUSTOMER E DONO DE            07260000
      * UM ENDERECO DE ENTREGA CADASTRADO.                              07270000
           MOVE 'N' TO WRK-USR-ACHOU.                                   07280000
           MOVE 1 TO WRK-USR-SUB.                                       07290000
           PERFORM 2241-BUSCAR-CLIENTE                                  07300000
               UNTIL WRK-USR-SUB GREATER WRK-USR-MAX                    07310000
              OR WRK-USR-ACHOU EQUAL 'S'.                               07320000
           IF WRK-USR-ACHOU NOT EQUAL 'S'                               07330000
               DISPLAY 'CLIENTE NAO CADASTRADO: '                       07340000
                   WRK-PED-USERID                                       07350000
               MOVE 'N' TO WRK-PED-VALIDO                               07360000
           ELSE                                                         07370000
               IF WRK-USR-ATIVO(WRK-USR-SUB) NOT EQUAL 'Y'              07380000
                  OR WRK-USR-ROLE(WRK-USR-SUB) NOT EQUAL                07390000
                     'CUSTOMER  '                                       07400000
                   DISPLAY 'CLIENTE INATIVO OU SEM ROLE CUSTOMER: '     07410000
                       WRK-PED-USERID                                   07420000
                   MOVE 'N' TO WRK-PED-VALIDO                           07430000
               ELSE                                                     07440000
                   PERFORM 2056-BUSCAR-ENDERECO                         07450000
                   IF WRK-ADDR-ACHOU NOT EQUAL 'S'                      07460000
                       DISPLAY 'CLIENTE SEM ENDERECO DE ENTREGA: '      07470000
                           WRK-PED-USERID                               07480000
                       MOVE 'N' TO WRK-PED-VALIDO                       07490000
                   END-IF                                               07500000
               END-IF                                                   07510000
           END-IF.                                                      07520000
      *-----------------------------------------------------            07530000
       2055-99-FIM.                              EXIT.                  07540000
      *-----------------------------------------------------            07550000
                                                                        07560000
      *-----------------------------------------------------            07570000
       2056-BUSCAR-ENDERECO                     SECTION.                07580000
      *-----------------------------------------------------            07590000
      * LOCALIZA O ENDERECO DO CLIENTE NA TABELA CARREGADA              07600000
      * DE ADDRIN E COPIA A ZONA PARA O PEDIDO ATUAL.                   07610000
           MOVE 'N' TO WRK-ADDR-ACHOU.                                  07620000
           MOVE 1 TO WRK-ADDR-SUB.                                      07630000
           PERFORM 2057-BUSCAR-ENDERECO-LOOP                            07640000
               UNTIL WRK-ADDR-SUB GREATER WRK-ADDR-MAX                  07650000
                  OR WRK-ADDR-ACHOU EQUAL 'S'.                          07660000
           IF WRK-ADDR-ACHOU EQUAL 'S'                                  07670000
               MOVE WRK-ADDR-ZONA(WRK-ADDR-SUB) TO                      07680000
                    WRK-PED-ZONA                                        07690000
           END-IF.                                                      07700000
      *-----------------------------------------------------            07710000
       2056-99-FIM.                              EXIT.                  07720000
      *-----------------------------------------------------            07730000
                                                                        07740000
      *-----------------------------------------------------            07750000
       2057-BUSCAR-ENDERECO-LOOP                SECTION.                07760000
      *-----------------------------------------------------            07770000
           IF WRK-ADDR-USERID(WRK-ADDR-SUB) EQUAL WRK-PED-USERID        07780000
               MOVE 'S' TO WRK-ADDR-ACHOU                               07790000
           ELSE                                                         07800000
               ADD 1 TO WRK-ADDR-SUB                                    07810000
           END-IF.                                                      07820000
      *-----------------------------------------------------            07830000
       2057-99-FIM.                              EXIT.                  07840000
      *-----------------------------------------------------            07850000
                                                                        07860000
      *-----------------------------------------------------            07870000
       2100-VALIDAR-LINHA                       SECTION.                07880000
      *-----------------------------------------------------            07890000
      * VALIDA PRODUTO ATIVO E ESTOQUE SUFICIENTE (OrderFactory),       07900000
      * ACUMULA SUBTOTAL/PESO DO PEDIDO E BAIXA O ESTOQUE.              07910000
           ADD 1 TO WRK-TOT-ITENS-LIDOS.                                07920000
           PERFORM 2110-BUSCAR-PRODUTO.                                 07930000
           IF PRODUTO-NAO-ACHADO                                        07940000
               DISPLAY 'PRODUTO NAO ENCONTRADO: ' FD-ITEM-PRODUCT-SKU   07950000
           ELSE                                                         07960000
               IF WRK-PROD-ATIVO(WRK-PROD-SUB) NOT EQUAL 'Y'            07970000
                OR FD-ITEM-QUANTITY GREATER                             07980000
                   WRK-PROD-ESTOQUE(WRK-PROD-SUB)                       07990000
                OR FD-ITEM-QUANTITY LESS 1                              08000000
                   DISPLAY 'ITEM INVALIDO - PRODUTO INATIVO OU'         08010000
                   DISPLAY '  ESTOQUE INSUFICIENTE: '                   08020000
                       FD-ITEM-PRODUCT-SKU                              08030000
               ELSE                                                     08040000
                   PERFORM 2150-ACUMULAR-TOTAIS                         08050000
                   PERFORM 2160-BAIXAR-ESTOQUE                          08060000
                   PERFORM 2170-GRAVAR-ITEM                             08070000
               END-IF                                                   08080000
           END-IF.                                                      08090000
      *-----------------------------------------------------            08100000
       2100-99-FIM.                              EXIT.                  08110000
      *-----------------------------------------------------            08120000
                                                                        08130000
      *-----------------------------------------------------            08140000
       2110-BUSCAR-PRODUTO                      SECTION.                08150000
      *-----------------------------------------------------            08160000
           MOVE 'N' TO WRK-PROD-ACHOU.                                  08170000
           MOVE 1 TO WRK-PROD-SUB.                                      08180000
           PERFORM 2111-BUSCAR-PRODUTO-LOOP                             08190000
               UNTIL WRK-PROD-SUB GREATER WRK-PROD-MAX                  08200000
                  OR PRODUTO-ACHADO.                                    08210000
      *-----------------------------------------------------            08220000
       2110-99-FIM.                              EXIT.                  08230000
      *-----------------------------------------------------            08240000
                                                                        08250000
      *-----------------------------------------------------            08260000
       2111-BUSCAR-PRODUTO-LOOP                 SECTION.                08270000
      *-----------------------------------------------------            08280000
           IF WRK-PROD-SKU(WRK-PROD-SUB) EQUAL FD-ITEM-PRODUCT-SKU      08290000
               MOVE 'S' TO WRK-PROD-ACHOU                               08300000
           ELSE                                                         08310000
               ADD 1 TO WRK-PROD-SUB                                    08320000
           END-IF.                                                      08330000
      *-----------------------------------------------------            08340000
       2111-99-FIM.                              EXIT.                  08350000
      *-----------------------------------------------------            08360000
                                                                        08370000
      *-----------------------------------------------------            08380000
       2150-ACUMULAR-TOTAIS                     SECTION.                08390000
      *-----------------------------------------------------            08400000
           COMPUTE WRK-ITEM-SUBTOTAL =                                  08410000
               WRK-PROD-PRECO(WRK-PROD-SUB) * FD-ITEM-QUANTITY.         08420000
           COMPUTE WRK-ITEM-PESO-LINHA =                                08430000
               WRK-PROD-PESO(WRK-PROD-SUB) * FD-ITEM-QUANTITY.          08440000
           ADD WRK-ITEM-SUBTOTAL   TO WRK-PED-SUBTOTAL.                 08450000
           ADD WRK-ITEM-PESO-LINHA TO WRK-PED-PESOTOTAL.                08460000
      *-----------------------------------------------------            08470000
       2150-99-FIM.                              EXIT.                  08480000
      *-----------------------------------------------------            08490000
                                                                        08500000
      *-----------------------------------------------------            08510000
       2160-BAIXAR-ESTOQUE                      SECTION.                08520000
      *-----------------------------------------------------            08530000
      * BATCH FLOW PASSO 10: BAIXA A QUANTIDADE DO PEDIDO               08540000
      * DIRETO NA TABELA DE PRODUTOS - PRODOUT E GRAVADO A              08550000
      * PARTIR DESTA TABELA NA FINALIZACAO (3000).                      08560000
           SUBTRACT FD-ITEM-QUANTITY FROM                               08570000
                    WRK-PROD-ESTOQUE(WRK-PROD-SUB).                     08580000
           ADD FD-ITEM-QUANTITY TO WRK-TOT-UNID-BAIXADAS.               08590000
      *-----------------------------------------------------            08600000
       2160-99-FIM.                              EXIT.                  08610000
      *-----------------------------------------------------            08620000
                                                                        08630000
      *-----------------------------------------------------            08640000
       2170-GRAVAR-ITEM                         SECTION.                08650000
      *-----------------------------------------------------            08660000
      * BATCH FLOW PASSO 10: GRAVA UM SNAPSHOT DA LINHA DO              08670000
      * PEDIDO (OLINOUT) PARA USO FUTURO DE QC22PAY NA                  08680000
      * REPOSICAO DE ESTOQUE QUANDO O PEDIDO FOR CANCELADO.             08690000
           MOVE FD-ITEM-ORDER-NUMBER  TO FD-OLIN-ORDER-NUMBER.          08700000
           MOVE FD-ITEM-PRODUCT-SKU   TO FD-OLIN-PRODUCT-SKU.           08710000
           MOVE FD-ITEM-QUANTITY      TO FD-OLIN-QUANTITY.              08720000
           WRITE FD-OLIN-REC.                                           08730000
           PERFORM 4910-TESTAR-STATUS-OLINOUT.                          08740000
           ADD 1 TO WRK-TOT-LINHAS-GRAVADAS.                            08750000
      *-----------------------------------------------------            08760000
       2170-99-FIM.                              EXIT.                  08770000
      *-----------------------------------------------------            08780000
                                                                        08790000
      *-----------------------------------------------------            08800000
       2600-FECHAR-PEDIDO                       SECTION.                08810000
      *-----------------------------------------------------            08820000
      * FECHA O PEDIDO ACUMULADO: SELECIONA A REGRA DE                  08830000
      * FRETE, APLICA EXTRAS, CALCULA IMPOSTO/TOTAL E                   08840000
      * GRAVA ORDROUT/OEXTOUT.                                          08850000
           IF PEDIDO-E-INVALIDO                                         08860000
               DISPLAY 'PEDIDO REJEITADO - CADASTRO INVALIDO: '         08870000
                   WRK-PED-ORDER-NUMBER                                 08880000
               ADD 1 TO WRK-TOT-PEDIDOS-INVAL                           08890000
           ELSE                                                         08900000
               PERFORM 2200-SELECIONAR-REGRA-FRETE                      08910000
               PERFORM 2300-APLICAR-EXTRAS                              08920000
               PERFORM 2400-CALCULAR-IMPOSTO-TOTAL                      08930000
               PERFORM 2500-GRAVAR-PEDIDO                               08940000
               ADD 1 TO WRK-TOT-PEDIDOS                                 08950000
           END-IF.                                                      08960000
      *-----------------------------------------------------            08970000
       2600-99-FIM.                              EXIT.                  08980000
      *-----------------------------------------------------            08990000
                                                                        09000000
      *-----------------------------------------------------            09010000
       2200-SELECIONAR-REGRA-FRETE              SECTION.                09020000
      *-----------------------------------------------------            09030000
      * ShippingStrategyFactory: PERCORRE A TABELA DE REGRAS            09040000
      * EM ORDEM DE PRIORITY (1a E A DE MENOR PRIORIDADE),              09050000
      * PARA NA PRIMEIRA REGRA VIGENTE E APLICAVEL.                     09060000
           MOVE 'N' TO WRK-REGRA-ACHADA.                                09070000
           MOVE 1 TO WRK-RULE-SUB.                                      09080000
           PERFORM 2210-AVALIAR-REGRA                                   09090000
               UNTIL WRK-RULE-SUB GREATER WRK-RULE-MAX                  09100000
                  OR REGRA-FOI-ACHADA.                                  09110000
           IF NOT REGRA-FOI-ACHADA                                      09120000
               MOVE 10000.00        TO WRK-PED-FRETE                    09130000
               MOVE 'DEFAULT'       TO WRK-PED-REGRA-USADA              09140000
           END-IF.                                                      09150000
      *-----------------------------------------------------            09160000
       2200-99-FIM.                              EXIT.                  09170000
      *-----------------------------------------------------            09180000
                                                                        09190000
      *-----------------------------------------------------            09200000
       2210-AVALIAR-REGRA                       SECTION.                09210000
      *-----------------------------------------------------            09220000
      * TESTA VIGENCIA (IS-ACTIVE E JANELA VALID-FROM/                  09230000
      * VALID-UNTIL) E DELEGA PARA A ESTRATEGIA DO TIPO                 09240000
      * DE REGRA QUANDO A REGRA ESTIVER VIGENTE.                        09250000
      * Q22-0710 JRP - SUBSTITUIDOS OS GO TO 99-FIM POR                 09260000
      * IF ANINHADO (WRK-RULE-VIGENTE); O AVANCO DO                     09270000
      * SUBSCRITO (ADD 1 TO WRK-RULE-SUB) PASSA A SER                   09280000
      * INCONDICIONAL QUANDO A REGRA NAO E APLICAVEL.                   09290000
           MOVE 'Y' TO WRK-RULE-VIGENTE.                                09300000
           IF WRK-RULE-ATIVO(WRK-RULE-SUB) NOT EQUAL 'Y'                09310000
               MOVE 'N' TO WRK-RULE-VIGENTE                             09320000
           END-IF.                                                      09330000
           IF REGRA-E-VIGENTE                                           09340000
               MOVE WRK-RULE-VALDE (WRK-RULE-SUB) TO                    09350000
                   WRK-RULE-VALDE-NUM                                   09360000
               MOVE WRK-RULE-VALATE(WRK-RULE-SUB) TO                    09370000
                   WRK-RULE-VALATE-NUM                                  09380000
               IF WRK-RULE-VALDE-NUM NOT EQUAL ZERO                     09390000
                  AND WRK-DH-DATA LESS WRK-RULE-VALDE-NUM               09400000
                   MOVE 'N' TO WRK-RULE-VIGENTE                         09410000
               END-IF                                                   09420000
           END-IF.                                                      09430000
           IF REGRA-E-VIGENTE                                           09440000
               IF WRK-RULE-VALATE-NUM NOT EQUAL ZERO                    09450000
                  AND WRK-DH-DATA GREATER WRK-RULE-VALATE-NUM           09460000
                   MOVE 'N' TO WRK-RULE-VIGENTE                         09470000
               END-IF                                                   09480000
           END-IF.                                                      09490000
           IF REGRA-E-VIGENTE                                           09500000
               EVALUATE WRK-RULE-TIPO(WRK-RULE-SUB)                     09510000
                   WHEN 'FLAT_RATE_ZONE'                                09520000
                       PERFORM 2220-REGRA-ZONA-FIXA                     09530000
                   WHEN 'WEIGHT_BASED'                                  09540000
                       PERFORM 2230-REGRA-PESO                          09550000
                   WHEN 'FIRST_ORDER'                                   09560000
                       PERFORM 2240-REGRA-PRIMEIRO-PEDIDO               09570000
                   WHEN 'WEEKEND_PROMO'                                 09580000
                       PERFORM 2250-REGRA-PROMO-FIM-SEMANA              09590000
                   WHEN OTHER                                           09600000
                       CONTINUE                                         09610000
               END-EVALUATE                                             09620000
           END-IF.                                                      09630000
           IF NOT REGRA-FOI-ACHADA                                      09640000
               ADD 1 TO WRK-RULE-SUB                                    09650000
           END-IF.                                                      09660000
      *-----------------------------------------------------            09670000
       2210-99-FIM.                                EXIT.                09680000
      *-----------------------------------------------------            09690000
                                                                        09700000
      *-----------------------------------------------------            09710000
       2220-REGRA-ZONA-FIXA                     SECTION.                09720000
      *-----------------------------------------------------            09730000
      * FlatRateZoneStrategy: APLICAVEL QUANDO CFG-ZONE NAO             09740000
      * E BRANCO E BATE COM A ZONA DO PEDIDO (AMBAS JA                  09750000
      * GRAVADAS EM MAIUSCULAS PELO CADASTRO - VIDE                     09760000
      * 1022-GUARDAR-ENDERECO E 1042-GUARDAR-REGRA).                    09770000
      * Q22-0710 JRP - SUBSTITUIDOS OS GO TO 99-FIM POR                 09780000
      * UM UNICO IF ANINHADO.                                           09790000
           IF WRK-RULE-CFG-ZONA(WRK-RULE-SUB) NOT EQUAL                 09800000
                  SPACES                                                09810000
              AND WRK-RULE-CFG-ZONA(WRK-RULE-SUB) EQUAL                 09820000
                  WRK-PED-ZONA                                          09830000
               IF WRK-RULE-CFG-TXFIX(WRK-RULE-SUB) EQUAL ZERO           09840000
                   MOVE 8000.00 TO WRK-PED-FRETE                        09850000
               ELSE                                                     09860000
                   MOVE WRK-RULE-CFG-TXFIX(WRK-RULE-SUB) TO             09870000
                       WRK-PED-FRETE                                    09880000
               END-IF                                                   09890000
               MOVE WRK-RULE-CODE(WRK-RULE-SUB) TO                      09900000
                   WRK-PED-REGRA-USADA                                  09910000
               MOVE 'S' TO WRK-REGRA-ACHADA                             09920000
           END-IF.                                                      09930000
      *-----------------------------------------------------            09940000
       2220-99-FIM.                                EXIT.                09950000
      *-----------------------------------------------------            09960000
                                                                        09970000
      *-----------------------------------------------------            09980000
       2230-REGRA-PESO                          SECTION.                09990000
      *-----------------------------------------------------            10000000
      * WeightBasedStrategy: FRETE = TXBASE + (TXKG * PESO),            10010000
      * GRATIS QUANDO O PESO TOTAL DO PEDIDO ATINGE OU                  10020000
      * PASSA DO LIMITE CADASTRADO (CFG-LIMKG).                         10030000
      * Q22-0710 JRP - CAMPOS CFG-BASE-RATE/CFG-RATE-PER-KG/            10040000
      * CFG-FREE-THRESHOLD-KG NAO CONFIGURADOS (ZERO) PASSAM            10050000
      * A ASSUMIR OS DEFAULTS DO NEGOCIO, MESMA CONVENCAO JA            10060000
      * USADA EM 2220-REGRA-ZONA-FIXA PARA CFG-FLAT-RATE. A             10070000
      * COMPARACAO DO LIMITE TAMBEM FOI CORRIGIDA PARA >= ,             10080000
      * FRETE GRATIS QUANDO O PESO ATINGE O LIMITE (NAO SO              10090000
      * QUANDO FICA ABAIXO DELE).                                       10100000
           IF WRK-RULE-CFG-TXBASE(WRK-RULE-SUB) EQUAL ZERO              10110000
               MOVE 5000.00 TO WRK-PESO-TXBASE-EFET                     10120000
           ELSE                                                         10130000
               MOVE WRK-RULE-CFG-TXBASE(WRK-RULE-SUB) TO                10140000
                   WRK-PESO-TXBASE-EFET                                 10150000
           END-IF.                                                      10160000
           IF WRK-RULE-CFG-TXKG(WRK-RULE-SUB) EQUAL ZERO                10170000
               MOVE 2000.00 TO WRK-PESO-TXKG-EFET                       10180000
           ELSE                                                         10190000
               MOVE WRK-RULE-CFG-TXKG(WRK-RULE-SUB) TO                  10200000
                   WRK-PESO-TXKG-EFET                                   10210000
           END-IF.                                                      10220000
           IF WRK-RULE-CFG-LIMKG(WRK-RULE-SUB) EQUAL ZERO               10230000
               MOVE 10.000 TO WRK-PESO-LIMKG-EFET                       10240000
           ELSE                                                         10250000
               MOVE WRK-RULE-CFG-LIMKG(WRK-RULE-SUB) TO                 10260000
                   WRK-PESO-LIMKG-EFET                                  10270000
           END-IF.                                                      10280000
           IF WRK-PED-PESOTOTAL NOT LESS WRK-PESO-LIMKG-EFET            10290000
               MOVE ZERO TO WRK-PED-FRETE                               10300000
           ELSE                                                         10310000
               COMPUTE WRK-PED-FRETE ROUNDED =                          10320000
                   WRK-PESO-TXBASE-EFET +                               10330000
                   (WRK-PESO-TXKG-EFET * WRK-PED-PESOTOTAL)             10340000
           END-IF.                                                      10350000
           MOVE WRK-RULE-CODE(WRK-RULE-SUB) TO WRK-PED-REGRA-USADA.     10360000
           MOVE 'S' TO WRK-REGRA-ACHADA.                                10370000
      *-----------------------------------------------------            10380000
       2230-99-FIM.                                EXIT.                10390000
      *-----------------------------------------------------            10400000
                                                                        10410000
      *-----------------------------------------------------            10420000
       2240-REGRA-PRIMEIRO-PEDIDO               SECTION.                10430000
      *-----------------------------------------------------            10440000
      * FirstOrderStrategy: FRETE GRATIS QUANDO O CADASTRO              10450000
      * DO CLIENTE (WRK-USR-QTD-PEDIDO) AINDA ESTA ZERADO,              10460000
      * OU SEJA, ESTE E O PRIMEIRO PEDIDO DELE.                         10470000
      * Q22-0710 JRP - SUBSTITUIDOS OS GO TO 99-FIM POR IF              10480000
      * ANINHADO.                                                       10490000
           IF WRK-RULE-CFG-1PED(WRK-RULE-SUB) EQUAL 'Y'                 10500000
               MOVE 'N' TO WRK-USR-ACHOU                                10510000
               MOVE 1 TO WRK-USR-SUB                                    10520000
               PERFORM 2241-BUSCAR-CLIENTE                              10530000
                   UNTIL WRK-USR-SUB GREATER WRK-USR-MAX                10540000
                  OR WRK-USR-ACHOU EQUAL 'S'                            10550000
               IF WRK-USR-ACHOU EQUAL 'S'                               10560000
                   IF WRK-USR-QTD-PEDIDO(WRK-USR-SUB) EQUAL ZERO        10570000
                       MOVE ZERO TO WRK-PED-FRETE                       10580000
                       MOVE WRK-RULE-CODE(WRK-RULE-SUB) TO              10590000
                           WRK-PED-REGRA-USADA                          10600000
                       MOVE 'S' TO WRK-REGRA-ACHADA                     10610000
                   END-IF                                               10620000
               END-IF                                                   10630000
           END-IF.                                                      10640000
      *-----------------------------------------------------            10650000
       2240-99-FIM.                                EXIT.                10660000
      *-----------------------------------------------------            10670000
                                                                        10680000
      *-----------------------------------------------------            10690000
       2241-BUSCAR-CLIENTE                      SECTION.                10700000
      *-----------------------------------------------------            10710000
           IF WRK-USR-ID(WRK-USR-SUB) EQUAL WRK-PED-USERID              10720000
               MOVE 'S' TO WRK-USR-ACHOU                                10730000
           ELSE                                                         10740000
               ADD 1 TO WRK-USR-SUB                                     10750000
           END-IF.                                                      10760000
      *-----------------------------------------------------            10770000
       2241-99-FIM.                              EXIT.                  10780000
      *-----------------------------------------------------            10790000
                                                                        10800000
      *-----------------------------------------------------            10810000
       2250-REGRA-PROMO-FIM-SEMANA              SECTION.                10820000
      *-----------------------------------------------------            10830000
      * WeekendPromoStrategy: SO VALE PARA OS DIAS DA SEMANA            10840000
      * CADASTRADOS EM CFG-DIAS (EX.: 'SATURDAY,SUNDAY', O              10850000
      * DEFAULT DO NEGOCIO QUANDO O CAMPO VEM EM BRANCO).               10860000
      * FRETE = 10000,00 + (PESO * 2000,00), COM DESCONTO               10870000
      * PERCENTUAL (CFG-PCT, OU 20,00 SE ZERO).                         10880000
      * Q22-0710 JRP - CFG-DIAS E O DIA CALCULADO PASSAM A              10890000
      * USAR O VOCABULARIO EM INGLES DA ESPECIFICACAO DE                10900000
      * NEGOCIO (SATURDAY/SUNDAY/...), COM COMPARACAO CASE-             10910000
      * INSENSITIVE E TESTE REAL DE PERTINENCIA NA LISTA                10920000
      * CONFIGURADA (1042-GUARDAR-REGRA, 2252, 2253) - ANTES            10930000
      * SO RECONHECIA SABADO/DOMINGO EM PORTUGUES E NUNCA               10940000
      * BATIA COM O DEFAULT DO NEGOCIO. GO TO 99-FIM                    10950000
      * SUBSTITUIDOS POR IF ANINHADO.                                   10960000
           IF WRK-RULE-CFG-DIAS(WRK-RULE-SUB) EQUAL SPACES              10970000
               MOVE 'SATURDAY,SUNDAY' TO WRK-CFG-DIAS-EFET              10980000
           ELSE                                                         10990000
               MOVE WRK-RULE-CFG-DIAS(WRK-RULE-SUB) TO                  11000000
                   WRK-CFG-DIAS-EFET                                    11010000
           END-IF.                                                      11020000
           INSPECT WRK-CFG-DIAS-EFET                                    11030000
               CONVERTING "abcdefghijklmnopqrstuvwxyz"                  11040000
               TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 11050000
           PERFORM 2251-OBTER-DIA-SEMANA.                               11060000
           PERFORM 2252-CARREGAR-DIAS-CFG.                              11070000
           MOVE 'N' TO WRK-DIA-ACHADO.                                  11080000
           MOVE 1 TO WRK-DIAS-CFG-SUB.                                  11090000
           PERFORM 2253-BUSCAR-DIA-CFG                                  11100000
               UNTIL WRK-DIAS-CFG-SUB GREATER WRK-DIAS-CFG-MAX          11110000
              OR DIA-FOI-ACHADO.                                        11120000
           IF DIA-FOI-ACHADO                                            11130000
               COMPUTE WRK-VALOR-BASE-PROMO ROUNDED =                   11140000
                   10000.00 + (WRK-PED-PESOTOTAL * 2000.00)             11150000
               IF WRK-RULE-CFG-PCT(WRK-RULE-SUB) EQUAL ZERO             11160000
                   MOVE 20.00 TO WRK-VALOR-DESCONTO                     11170000
               ELSE                                                     11180000
                   MOVE WRK-RULE-CFG-PCT(WRK-RULE-SUB) TO               11190000
                       WRK-VALOR-DESCONTO                               11200000
               END-IF                                                   11210000
               COMPUTE WRK-PED-DESCONTO ROUNDED =                       11220000
                   WRK-VALOR-BASE-PROMO * WRK-VALOR-DESCONTO / 100      11230000
               COMPUTE WRK-PED-FRETE =                                  11240000
                   WRK-VALOR-BASE-PROMO - WRK-PED-DESCONTO              11250000
               IF WRK-PED-FRETE LESS ZERO                               11260000
                   MOVE ZERO TO WRK-PED-FRETE                           11270000
               END-IF                                                   11280000
               MOVE WRK-RULE-CODE(WRK-RULE-SUB) TO                      11290000
                   WRK-PED-REGRA-USADA                                  11300000
               MOVE 'S' TO WRK-REGRA-ACHADA                             11310000
           END-IF.                                                      11320000
      *-----------------------------------------------------            11330000
       2250-99-FIM.                                EXIT.                11340000
      *-----------------------------------------------------            11350000
                                                                        11360000
      *-----------------------------------------------------            11370000
       2251-OBTER-DIA-SEMANA                    SECTION.                11380000
      *-----------------------------------------------------            11390000
      * CALCULA O NOME DO DIA DA SEMANA DA DATA DO PEDIDO               11400000
      * (WRK-DH-DATA) PELA CONGRUENCIA DE ZELLER, PRODUZINDO            11410000
      * OS 7 NOMES EM INGLES USADOS PELA ESPECIFICACAO DE               11420000
      * NEGOCIO (CFG-APPLICABLE-DAYS).                                  11430000
      * Q22-0710 JRP - SUBSTITUI O CALCULO SIMPLIFICADO QUE             11440000
      * SO DISTINGUIA SABADO/DOMINGO/DIA-UTIL. SEM USO DE               11450000
      * FUNCTION - SO DIVIDE/COMPUTE, CONFORME PADRAO DA                11460000
      * CASA. -2J (MOD 7) E SOMADO COMO +5J PARA EVITAR                 11470000
      * RESULTADO NEGATIVO NO CAMPO SEM SINAL.                          11480000
           IF WRK-DH-MM LESS 3                                          11490000
               COMPUTE WRK-ZELLER-MM = WRK-DH-MM + 12                   11500000
               COMPUTE WRK-ZELLER-AAAA = WRK-DH-AAAA - 1                11510000
           ELSE                                                         11520000
               MOVE WRK-DH-MM   TO WRK-ZELLER-MM                        11530000
               MOVE WRK-DH-AAAA TO WRK-ZELLER-AAAA                      11540000
           END-IF.                                                      11550000
           DIVIDE WRK-ZELLER-AAAA BY 100 GIVING WRK-ZELLER-J            11560000
              REMAINDER WRK-ZELLER-K.                                   11570000
           COMPUTE WRK-ZELLER-T1 = 13 * (WRK-ZELLER-MM + 1).            11580000
           DIVIDE WRK-ZELLER-T1 BY 5 GIVING WRK-ZELLER-T1Q              11590000
              REMAINDER WRK-ZELLER-DESCARTE.                            11600000
           DIVIDE WRK-ZELLER-K BY 4 GIVING WRK-ZELLER-T4                11610000
              REMAINDER WRK-ZELLER-DESCARTE.                            11620000
           DIVIDE WRK-ZELLER-J BY 4 GIVING WRK-ZELLER-T5                11630000
              REMAINDER WRK-ZELLER-DESCARTE.                            11640000
           COMPUTE WRK-DIA-SEMANA-ACUM =                                11650000
               WRK-DH-DD + WRK-ZELLER-T1Q + WRK-ZELLER-K +              11660000
               WRK-ZELLER-T4 + WRK-ZELLER-T5 +                          11670000
               (5 * WRK-ZELLER-J).                                      11680000
           DIVIDE WRK-DIA-SEMANA-ACUM BY 7 GIVING                       11690000
               WRK-DIA-SEMANA-QT REMAINDER WRK-DIA-SEMANA-NUM.          11700000
           EVALUATE WRK-DIA-SEMANA-NUM                                  11710000
               WHEN 0 MOVE 'SATURDAY ' TO WRK-DIA-SEMANA-NOME           11720000
               WHEN 1 MOVE 'SUNDAY   ' TO WRK-DIA-SEMANA-NOME           11730000
               WHEN 2 MOVE 'MONDAY   ' TO WRK-DIA-SEMANA-NOME           11740000
               WHEN 3 MOVE 'TUESDAY  ' TO WRK-DIA-SEMANA-NOME           11750000
               WHEN 4 MOVE 'WEDNESDAY' TO WRK-DIA-SEMANA-NOME           11760000
               WHEN 5 MOVE 'THURSDAY ' TO WRK-DIA-SEMANA-NOME           11770000
               WHEN 6 MOVE 'FRIDAY   ' TO WRK-DIA-SEMANA-NOME           11780000
           END-EVALUATE.                                                11790000
      *-----------------------------------------------------            11800000
       2251-99-FIM.                                EXIT.                11810000
      *-----------------------------------------------------            11820000
                                                                        11830000
      *-----------------------------------------------------            11840000
       2252-CARREGAR-DIAS-CFG                   SECTION.                11850000
      *-----------------------------------------------------            11860000
      * Q22-0710 JRP - CARREGA CFG-APPLICABLE-DAYS (JA EM               11870000
      * CAIXA ALTA E COM DEFAULT APLICADO POR 2250) NA                  11880000
      * TABELA DE DIAS DA REGRA ATUAL, MESMO ESTILO DE                  11890000
      * CARGA POR UNSTRING/TALLYING USADO NESTE PROGRAMA.               11900000
           MOVE ZERO TO WRK-DIAS-CFG-MAX.                               11910000
           UNSTRING WRK-CFG-DIAS-EFET DELIMITED BY ','                  11920000
               INTO WRK-DIAS-CFG-NOME(1)                                11930000
                    WRK-DIAS-CFG-NOME(2)                                11940000
                    WRK-DIAS-CFG-NOME(3)                                11950000
                    WRK-DIAS-CFG-NOME(4)                                11960000
                    WRK-DIAS-CFG-NOME(5)                                11970000
                    WRK-DIAS-CFG-NOME(6)                                11980000
                    WRK-DIAS-CFG-NOME(7)                                11990000
               TALLYING IN WRK-DIAS-CFG-MAX.                            12000000
      *-----------------------------------------------------            12010000
       2252-99-FIM.                                EXIT.                12020000
      *-----------------------------------------------------            12030000
                                                                        12040000
      *-----------------------------------------------------            12050000
       2253-BUSCAR-DIA-CFG                      SECTION.                12060000
      *-----------------------------------------------------            12070000
      * Q22-0710 JRP - TESTA SE O DIA CALCULADO EM 2251 E UM            12080000
      * DOS DIAS CARREGADOS EM 2252 (PERTINENCIA REAL NA                12090000
      * LISTA CONFIGURADA, NAO MERA DISTINCAO SABADO/                   12100000
      * DOMINGO).                                                       12110000
           IF WRK-DIAS-CFG-NOME(WRK-DIAS-CFG-SUB) EQUAL                 12120000
                  WRK-DIA-SEMANA-NOME                                   12130000
               MOVE 'S' TO WRK-DIA-ACHADO                               12140000
           ELSE                                                         12150000
               ADD 1 TO WRK-DIAS-CFG-SUB                                12160000
           END-IF.                                                      12170000
      *-----------------------------------------------------            12180000
       2253-99-FIM.                                EXIT.                12190000
      *-----------------------------------------------------            12200000
                                                                        12210000
      *-----------------------------------------------------            12220000
       2300-APLICAR-EXTRAS                      SECTION.                12230000
      *-----------------------------------------------------            12240000
      * OrderDecoratorBuilder: CONSOME EM OREQIN TODAS AS               12250000
      * LINHAS DE EXTRA SOLICITADAS PARA O PEDIDO ATUAL                 12260000
      * (MESMA CHAVE ORDER-NUMBER DE ITEMIN/OHDRIN) E                   12270000
      * GRAVA UMA LINHA OEXTOUT PARA CADA EXTRA ACEITO.                 12280000
           MOVE ZERO TO WRK-EXTRA-SUB-PEDIDO.                           12290000
           PERFORM 2301-CONSUMIR-EXTRA-PEDIDO                           12300000
               UNTIL FD-OREQ-ORDER-NUMBER NOT EQUAL                     12310000
                         WRK-PED-ORDER-NUMBER                           12320000
                  OR WRK-FS-OREQIN EQUAL 10.                            12330000
      *-----------------------------------------------------            12340000
       2300-99-FIM.                              EXIT.                  12350000
      *-----------------------------------------------------            12360000
                                                                        12370000
      *-----------------------------------------------------            12380000
       2301-CONSUMIR-EXTRA-PEDIDO               SECTION.                12390000
      *-----------------------------------------------------            12400000
      * TRATA UMA LINHA DE SOLICITACAO DE EXTRA E JA                    12410000
      * AVANCA A LEITURA PARA A PROXIMA (ESTILO ARQ2205).               12420000
           PERFORM 2310-BUSCAR-EXTRA.                                   12430000
           IF EXTRA-NAO-ACHADO                                          12440000
               DISPLAY 'EXTRA NAO CADASTRADO: ' FD-OREQ-EXTRA-CODE      12450000
           ELSE                                                         12460000
               IF WRK-EXT-ATIVO(WRK-EXT-SUB) NOT EQUAL 'Y'              12470000
                   DISPLAY 'EXTRA INATIVO IGNORADO: '                   12480000
                       FD-OREQ-EXTRA-CODE                               12490000
               ELSE                                                     12500000
                   PERFORM 2320-CALCULAR-PRECO-EXTRA                    12510000
                   PERFORM 2330-GRAVAR-EXTRA                            12520000
                   ADD WRK-EXTRA-PRECO-CALC TO WRK-PED-EXTRASCUSTO      12530000
                   ADD 1 TO WRK-TOT-EXTRAS-APLIC                        12540000
               END-IF                                                   12550000
           END-IF.                                                      12560000
           READ OREQIN.                                                 12570000
      *-----------------------------------------------------            12580000
       2301-99-FIM.                              EXIT.                  12590000
      *-----------------------------------------------------            12600000
                                                                        12610000
      *-----------------------------------------------------            12620000
       2310-BUSCAR-EXTRA                        SECTION.                12630000
      *-----------------------------------------------------            12640000
           MOVE 'N' TO WRK-EXT-ACHOU.                                   12650000
           MOVE 1 TO WRK-EXT-SUB.                                       12660000
           PERFORM 2311-BUSCAR-EXTRA-LOOP                               12670000
               UNTIL WRK-EXT-SUB GREATER WRK-EXT-MAX                    12680000
                  OR EXTRA-ACHADO.                                      12690000
      *-----------------------------------------------------            12700000
       2310-99-FIM.                              EXIT.                  12710000
      *-----------------------------------------------------            12720000
                                                                        12730000
      *-----------------------------------------------------            12740000
       2311-BUSCAR-EXTRA-LOOP                   SECTION.                12750000
      *-----------------------------------------------------            12760000
           IF WRK-EXT-CODE(WRK-EXT-SUB) EQUAL FD-OREQ-EXTRA-CODE        12770000
               MOVE 'S' TO WRK-EXT-ACHOU                                12780000
           ELSE                                                         12790000
               ADD 1 TO WRK-EXT-SUB                                     12800000
           END-IF.                                                      12810000
      *-----------------------------------------------------            12820000
       2311-99-FIM.                              EXIT.                  12830000
      *-----------------------------------------------------            12840000
                                                                        12850000
      *-----------------------------------------------------            12860000
       2320-CALCULAR-PRECO-EXTRA                SECTION.                12870000
      *-----------------------------------------------------            12880000
      * PRECIFICA O EXTRA PELO SEU PRICE-TYPE (FIXED/                   12890000
      * PERCENTAGE) - VALE PARA QUALQUER EXTRA-CODE,                    12900000
      * INCLUSIVE OS NAO CADASTRADOS NA LISTA PADRAO                    12910000
      * (EXPRESS/FRAGILE/INSURANCE/GIFT_WRAP/CARBON_NEUTRAL).           12920000
           IF WRK-EXT-TIPO(WRK-EXT-SUB) EQUAL 'FIXED'                   12930000
               MOVE WRK-EXT-PRECOBASE(WRK-EXT-SUB) TO                   12940000
                    WRK-EXTRA-PRECO-CALC                                12950000
           ELSE                                                         12960000
               IF WRK-EXT-PCT(WRK-EXT-SUB) EQUAL ZERO                   12970000
                   MOVE ZERO TO WRK-EXTRA-PRECO-CALC                    12980000
               ELSE                                                     12990000
                   COMPUTE WRK-EXTRA-PRECO-CALC ROUNDED =               13000000
                       WRK-PED-SUBTOTAL *                               13010000
                       WRK-EXT-PCT(WRK-EXT-SUB) / 100                   13020000
               END-IF                                                   13030000
           END-IF.                                                      13040000
      *-----------------------------------------------------            13050000
       2320-99-FIM.                              EXIT.                  13060000
      *-----------------------------------------------------            13070000
                                                                        13080000
      *-----------------------------------------------------            13090000
       2330-GRAVAR-EXTRA                        SECTION.                13100000
      *-----------------------------------------------------            13110000
      * GRAVA A LINHA DE DETALHE DO EXTRA APLICADO (OEXTOUT).           13120000
           MOVE WRK-PED-ORDER-NUMBER  TO FD-OEXT-ORDER-NUMBER.          13130000
           ADD 1 TO WRK-EXTRA-SUB-PEDIDO.                               13140000
           MOVE WRK-EXTRA-SUB-PEDIDO TO FD-OEXT-LINE-SEQ.               13150000
           MOVE FD-OREQ-EXTRA-CODE   TO FD-OEXT-EXTRA-CODE.             13160000
           MOVE WRK-EXTRA-PRECO-CALC TO FD-OEXT-APPLIED-PRICE.          13170000
           WRITE FD-OEXT-REC.                                           13180000
      *-----------------------------------------------------            13190000
       2330-99-FIM.                              EXIT.                  13200000
      *-----------------------------------------------------            13210000
                                                                        13220000
      *-----------------------------------------------------            13230000
       2400-CALCULAR-IMPOSTO-TOTAL              SECTION.                13240000
      *-----------------------------------------------------            13250000
      * Order.calculateTotals: BASE = SUBTOTAL + FRETE +                13260000
      * EXTRASCUSTO; IMPOSTO = BASE * TAXA / 100 (HALF-UP);             13270000
      * TOTAL = BASE + IMPOSTO.                                         13280000
           COMPUTE WRK-BASE-IMPOSTO =                                   13290000
               WRK-PED-SUBTOTAL + WRK-PED-FRETE +                       13300000
               WRK-PED-EXTRASCUSTO.                                     13310000
           COMPUTE WRK-PED-IMPOSTO ROUNDED =                            13320000
               WRK-BASE-IMPOSTO * WRK-TAXA-IMPOSTO / 100.               13330000
           COMPUTE WRK-PED-TOTAL =                                      13340000
               WRK-BASE-IMPOSTO + WRK-PED-IMPOSTO.                      13350000
      *-----------------------------------------------------            13360000
       2400-99-FIM.                              EXIT.                  13370000
      *-----------------------------------------------------            13380000
                                                                        13390000
      *-----------------------------------------------------            13400000
       2500-GRAVAR-PEDIDO                       SECTION.                13410000
      *-----------------------------------------------------            13420000
      * GRAVA O REGISTRO DE PEDIDO PRECIFICADO (ORDROUT),               13430000
      * STATUS INICIAL PENDING/PAYMENT-STATUS PENDING -                 13440000
      * A TRANSICAO DE STATUS E FEITA PELO JOB QC22PAY.                 13450000
           MOVE WRK-PED-ORDER-NUMBER   TO FD-ORDER-NUMBER.              13460000
           MOVE WRK-PED-USERID         TO FD-ORDER-USER-ID.             13470000
           MOVE WRK-PED-ZONA           TO FD-ORDER-ZONE.                13480000
           MOVE WRK-PED-PESOTOTAL      TO FD-ORDER-TOTAL-WEIGHT-KG.     13490000
           MOVE WRK-PED-SUBTOTAL       TO FD-ORDER-SUBTOTAL.            13500000
           MOVE WRK-PED-FRETE          TO FD-ORDER-SHIPPING-COST.       13510000
           MOVE WRK-PED-EXTRASCUSTO    TO FD-ORDER-EXTRAS-COST.         13520000
           MOVE WRK-PED-DESCONTO       TO FD-ORDER-DISCOUNT-AMT.        13530000
           MOVE WRK-TAXA-IMPOSTO       TO FD-ORDER-TAX-RATE.            13540000
           MOVE WRK-PED-IMPOSTO        TO FD-ORDER-TAX-AMOUNT.          13550000
           MOVE WRK-PED-TOTAL          TO FD-ORDER-TOTAL-AMOUNT.        13560000
           MOVE WRK-PED-REGRA-USADA    TO FD-ORDER-RULE-CODE-USED.      13570000
           MOVE 'PENDING'              TO FD-ORDER-STATUS.              13580000
           MOVE 'PENDING'              TO FD-ORDER-PAYMENT-STATUS.      13590000
           MOVE WRK-DH-DATA            TO FD-ORDER-CREATED-DATE.        13600000
           WRITE FD-ORDER-REC.                                          13610000
           PERFORM 4900-TESTAR-STATUS-ORDROUT.                          13620000
      *-----------------------------------------------------            13630000
       2500-99-FIM.                              EXIT.                  13640000
      *-----------------------------------------------------            13650000
                                                                        13660000
      *-----------------------------------------------------            13670000
       1900-TESTAR-STATUS-OPEN                  SECTION.                13680000
      *-----------------------------------------------------            13690000
      * CONFERE O FILE STATUS DO OPEN DE TODOS OS ARQUIVOS              13700000
      * DO SUBSISTEMA QC22PRC (ESTILO ARQ2205/FR22EX04).                13710000
           PERFORM 1901-TESTASTATUS-PRODIN.                             13720000
           PERFORM 1902-TESTASTATUS-PRODOUT.                            13730000
           PERFORM 1903-TESTASTATUS-ADDRIN.                             13740000
           PERFORM 1904-TESTASTATUS-USERIN.                             13750000
           PERFORM 1905-TESTASTATUS-RULEIN.                             13760000
           PERFORM 1906-TESTASTATUS-EXTRIN.                             13770000
           PERFORM 1907-TESTASTATUS-ITEMIN.                             13780000
           PERFORM 1908-TESTASTATUS-OHDRIN.                             13790000
           PERFORM 1909-TESTASTATUS-OREQIN.                             13800000
           PERFORM 1910-TESTASTATUS-ORDROUT.                            13810000
           PERFORM 1911-TESTASTATUS-OEXTOUT.                            13820000
           PERFORM 1912-TESTASTATUS-OLINOUT.                            13830000
      *-----------------------------------------------------            13840000
       1900-99-FIM.                              EXIT.                  13850000
      *-----------------------------------------------------            13860000
                                                                        13870000
      *-----------------------------------------------------            13880000
       1901-TESTASTATUS-PRODIN                  SECTION.                13890000
      *-----------------------------------------------------            13900000
           IF WRK-FS-PRODIN NOT EQUAL 0                                 13910000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              13920000
               MOVE '1901'                 TO WRK-SECAO                 13930000
               MOVE 'ERRO NO OPEN PRODIN'            TO WRK-MENSAGEM    13940000
               MOVE WRK-FS-PRODIN    TO WRK-STATUS                      13950000
               PERFORM 9000-ERRO                                        13960000
           END-IF.                                                      13970000
      *-----------------------------------------------------            13980000
       1901-99-FIM.                              EXIT.                  13990000
      *-----------------------------------------------------            14000000
                                                                        14010000
      *-----------------------------------------------------            14020000
       1902-TESTASTATUS-PRODOUT                 SECTION.                14030000
      *-----------------------------------------------------            14040000
           IF WRK-FS-PRODOUT NOT EQUAL 0                                14050000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              14060000
               MOVE '1902'                 TO WRK-SECAO                 14070000
               MOVE 'ERRO NO OPEN PRODOUT'           TO WRK-MENSAGEM    14080000
               MOVE WRK-FS-PRODOUT   TO WRK-STATUS                      14090000
               PERFORM 9000-ERRO                                        14100000
           END-IF.                                                      14110000
      *-----------------------------------------------------            14120000
       1902-99-FIM.                              EXIT.                  14130000
      *-----------------------------------------------------            14140000
                                                                        14150000
      *-----------------------------------------------------            14160000
       1903-TESTASTATUS-ADDRIN                  SECTION.                14170000
      *-----------------------------------------------------            14180000
           IF WRK-FS-ADDRIN NOT EQUAL 0                                 14190000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              14200000
               MOVE '1903'                 TO WRK-SECAO                 14210000
               MOVE 'ERRO NO OPEN ADDRIN'            TO WRK-MENSAGEM    14220000
               MOVE WRK-FS-ADDRIN    TO WRK-STATUS                      14230000
               PERFORM 9000-ERRO                                        14240000
           END-IF.                                                      14250000
      *-----------------------------------------------------            14260000
       1903-99-FIM.                              EXIT.                  14270000
      *-----------------------------------------------------            14280000
                                                                        14290000
      *-----------------------------------------------------            14300000
       1904-TESTASTATUS-USERIN                  SECTION.                14310000
      *-----------------------------------------------------            14320000
           IF WRK-FS-USERIN NOT EQUAL 0                                 14330000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              14340000
               MOVE '1904'                 TO WRK-SECAO                 14350000
               MOVE 'ERRO NO OPEN USERIN'            TO WRK-MENSAGEM    14360000
               MOVE WRK-FS-USERIN    TO WRK-STATUS                      14370000
               PERFORM 9000-ERRO                                        14380000
           END-IF.                                                      14390000
      *-----------------------------------------------------            14400000
       1904-99-FIM.                              EXIT.                  14410000
      *-----------------------------------------------------            14420000
                                                                        14430000
      *-----------------------------------------------------            14440000
       1905-TESTASTATUS-RULEIN                  SECTION.                14450000
      *-----------------------------------------------------            14460000
           IF WRK-FS-RULEIN NOT EQUAL 0                                 14470000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              14480000
               MOVE '1905'                 TO WRK-SECAO                 14490000
               MOVE 'ERRO NO OPEN RULEIN'            TO WRK-MENSAGEM    14500000
               MOVE WRK-FS-RULEIN    TO WRK-STATUS                      14510000
               PERFORM 9000-ERRO                                        14520000
           END-IF.                                                      14530000
      *-----------------------------------------------------            14540000
       1905-99-FIM.                              EXIT.                  14550000
      *-----------------------------------------------------            14560000
                                                                        14570000
      *-----------------------------------------------------            14580000
       1906-TESTASTATUS-EXTRIN                  SECTION.                14590000
      *-----------------------------------------------------            14600000
           IF WRK-FS-EXTRIN NOT EQUAL 0                                 14610000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              14620000
               MOVE '1906'                 TO WRK-SECAO                 14630000
               MOVE 'ERRO NO OPEN EXTRIN'            TO WRK-MENSAGEM    14640000
               MOVE WRK-FS-EXTRIN    TO WRK-STATUS                      14650000
               PERFORM 9000-ERRO                                        14660000
           END-IF.                                                      14670000
      *-----------------------------------------------------            14680000
       1906-99-FIM.                              EXIT.                  14690000
      *-----------------------------------------------------            14700000
                                                                        14710000
      *-----------------------------------------------------            14720000
       1907-TESTASTATUS-ITEMIN                  SECTION.                14730000
      *-----------------------------------------------------            14740000
           IF WRK-FS-ITEMIN NOT EQUAL 0                                 14750000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              14760000
               MOVE '1907'                 TO WRK-SECAO                 14770000
               MOVE 'ERRO NO OPEN ITEMIN'            TO WRK-MENSAGEM    14780000
               MOVE WRK-FS-ITEMIN    TO WRK-STATUS                      14790000
               PERFORM 9000-ERRO                                        14800000
           END-IF.                                                      14810000
      *-----------------------------------------------------            14820000
       1907-99-FIM.                              EXIT.                  14830000
      *-----------------------------------------------------            14840000
                                                                        14850000
      *-----------------------------------------------------            14860000
       1908-TESTASTATUS-OHDRIN                  SECTION.                14870000
      *-----------------------------------------------------            14880000
           IF WRK-FS-OHDRIN NOT EQUAL 0                                 14890000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              14900000
               MOVE '1908'                 TO WRK-SECAO                 14910000
               MOVE 'ERRO NO OPEN OHDRIN'            TO WRK-MENSAGEM    14920000
               MOVE WRK-FS-OHDRIN    TO WRK-STATUS                      14930000
               PERFORM 9000-ERRO                                        14940000
           END-IF.                                                      14950000
      *-----------------------------------------------------            14960000
       1908-99-FIM.                              EXIT.                  14970000
      *-----------------------------------------------------            14980000
                                                                        14990000
      *-----------------------------------------------------            15000000
       1909-TESTASTATUS-OREQIN                  SECTION.                15010000
      *-----------------------------------------------------            15020000
           IF WRK-FS-OREQIN NOT EQUAL 0                                 15030000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              15040000
               MOVE '1909'                 TO WRK-SECAO                 15050000
               MOVE 'ERRO NO OPEN OREQIN'            TO WRK-MENSAGEM    15060000
               MOVE WRK-FS-OREQIN    TO WRK-STATUS                      15070000
               PERFORM 9000-ERRO                                        15080000
           END-IF.                                                      15090000
      *-----------------------------------------------------            15100000
       1909-99-FIM.                              EXIT.                  15110000
      *-----------------------------------------------------            15120000
                                                                        15130000
      *-----------------------------------------------------            15140000
       1910-TESTASTATUS-ORDROUT                 SECTION.                15150000
      *-----------------------------------------------------            15160000
           IF WRK-FS-ORDROUT NOT EQUAL 0                                15170000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              15180000
               MOVE '1910'                 TO WRK-SECAO                 15190000
               MOVE 'ERRO NO OPEN ORDROUT'           TO WRK-MENSAGEM    15200000
               MOVE WRK-FS-ORDROUT   TO WRK-STATUS                      15210000
               PERFORM 9000-ERRO                                        15220000
           END-IF.                                                      15230000
      *-----------------------------------------------------            15240000
       1910-99-FIM.                              EXIT.                  15250000
      *-----------------------------------------------------            15260000
                                                                        15270000
      *-----------------------------------------------------            15280000
       1911-TESTASTATUS-OEXTOUT                 SECTION.                15290000
      *-----------------------------------------------------            15300000
           IF WRK-FS-OEXTOUT NOT EQUAL 0                                15310000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              15320000
               MOVE '1911'                 TO WRK-SECAO                 15330000
               MOVE 'ERRO NO OPEN OEXTOUT'           TO WRK-MENSAGEM    15340000
               MOVE WRK-FS-OEXTOUT   TO WRK-STATUS                      15350000
               PERFORM 9000-ERRO                                        15360000
           END-IF.                                                      15370000
      *-----------------------------------------------------            15380000
       1911-99-FIM.                              EXIT.                  15390000
      *-----------------------------------------------------            15400000
                                                                        15410000
      *-----------------------------------------------------            15420000
       1912-TESTASTATUS-OLINOUT                 SECTION.                15430000
      *-----------------------------------------------------            15440000
           IF WRK-FS-OLINOUT NOT EQUAL 0                                15450000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              15460000
               MOVE '1912'                 TO WRK-SECAO                 15470000
               MOVE 'ERRO NO OPEN OLINOUT'           TO WRK-MENSAGEM    15480000
               MOVE WRK-FS-OLINOUT   TO WRK-STATUS                      15490000
               PERFORM 9000-ERRO                                        15500000
           END-IF.                                                      15510000
      *-----------------------------------------------------            15520000
       1912-99-FIM.                              EXIT.                  15530000
      *-----------------------------------------------------            15540000
                                                                        15550000
      *-----------------------------------------------------            15560000
       4900-TESTAR-STATUS-ORDROUT               SECTION.                15570000
      *-----------------------------------------------------            15580000
      * CONFERE O FILE STATUS APOS A GRAVACAO DO PEDIDO                 15590000
      * PRECIFICADO (ORDROUT) - GRAVACAO EM CHAVE UNICA,                15600000
      * QUALQUER STATUS DIFERENTE DE ZERO E ERRO FATAL.                 15610000
           IF WRK-FS-ORDROUT NOT EQUAL 0                                15620000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              15630000
               MOVE '2500'                 TO WRK-SECAO                 15640000
               MOVE 'ERRO NA GRAVACAO ORDROUT' TO WRK-MENSAGEM          15650000
               MOVE WRK-FS-ORDROUT         TO WRK-STATUS                15660000
               PERFORM 9000-ERRO                                        15670000
           END-IF.                                                      15680000
      *-----------------------------------------------------            15690000
       4900-99-FIM.                              EXIT.                  15700000
      *-----------------------------------------------------            15710000
                                                                        15720000
      *-----------------------------------------------------            15730000
       4910-TESTAR-STATUS-OLINOUT               SECTION.                15740000
      *-----------------------------------------------------            15750000
      * CONFERE O FILE STATUS APOS A GRAVACAO DO SNAPSHOT               15760000
      * DE ITEM (OLINOUT).                                              15770000
           IF WRK-FS-OLINOUT NOT EQUAL 0                                15780000
               MOVE 'QC22PRC'              TO WRK-PROGRAMA              15790000
               MOVE '2170'                 TO WRK-SECAO                 15800000
               MOVE 'ERRO NA GRAVACAO OLINOUT' TO WRK-MENSAGEM          15810000
               MOVE WRK-FS-OLINOUT         TO WRK-STATUS                15820000
               PERFORM 9000-ERRO                                        15830000
           END-IF.                                                      15840000
      *-----------------------------------------------------            15850000
       4910-99-FIM.                              EXIT.                  15860000
      *-----------------------------------------------------            15870000
                                                                        15880000
      *-----------------------------------------------------            15890000
       3000-FINALIZAR                           SECTION.                15900000
      *-----------------------------------------------------            15910000
      * FECHA OS ARQUIVOS E REGRAVA O CADASTRO DE PRODUTOS              15920000
      * (PRODOUT) COM OS SALDOS DE ESTOQUE ATUALIZADOS PELA             15930000
      * BAIXA DE 2160-BAIXAR-ESTOQUE, E EMITE OS TOTAIS DE              15940000
      * CONTROLE DO BATCH.                                              15950000
           MOVE 1 TO WRK-PROD-SUB.                                      15960000
           PERFORM 3010-REGRAVAR-PRODUTO                                15970000
               UNTIL WRK-PROD-SUB GREATER WRK-PROD-MAX.                 15980000
           CLOSE PRODIN PRODOUT ADDRIN USERIN RULEIN EXTRIN ITEMIN      15990000
                 OHDRIN OREQIN ORDROUT OEXTOUT OLINOUT.                 16000000
           DISPLAY 'QC22PRC - TOTAIS DE CONTROLE'.                      16010000
           DISPLAY 'PEDIDOS PRECIFICADOS . : ' WRK-TOT-PEDIDOS.         16020000
           DISPLAY 'PEDIDOS INVALIDOS .... : ' WRK-TOT-PEDIDOS-INVAL.   16030000
           DISPLAY 'ITENS LIDOS .......... : ' WRK-TOT-ITENS-LIDOS.     16040000
           DISPLAY 'UNIDADES BAIXADAS .... : ' WRK-TOT-UNID-BAIXADAS.   16050000
           DISPLAY 'EXTRAS APLICADOS ..... : ' WRK-TOT-EXTRAS-APLIC.    16060000
           DISPLAY 'LINHAS DE ITEM GRAVADAS : ' WRK-TOT-LINHAS-GRAVADAS.16070000
      *-----------------------------------------------------            16080000
       3000-99-FIM.                              EXIT.                  16090000
      *-----------------------------------------------------            16100000
                                                                        16110000
      *-----------------------------------------------------            16120000
       3010-REGRAVAR-PRODUTO                    SECTION.                16130000
      *-----------------------------------------------------            16140000
      * REESCREVE UMA LINHA DO CADASTRO DE PRODUTOS A PARTIR            16150000
      * DA TABELA EM MEMORIA (SKU/NOME/PRECO INALTERADOS,               16160000
      * STOCK-QTY JA REFLETE AS BAIXAS DO LOTE).                        16170000
           MOVE WRK-PROD-SKU(WRK-PROD-SUB)      TO FD-PRDOUT-SKU.       16180000
           MOVE WRK-PROD-NOME(WRK-PROD-SUB)     TO FD-PRDOUT-NAME.      16190000
           MOVE WRK-PROD-PRECO(WRK-PROD-SUB)    TO FD-PRDOUT-PRICE.     16200000
           MOVE WRK-PROD-PESO(WRK-PROD-SUB)     TO FD-PRDOUT-WEIGHT-KG. 16210000
           MOVE WRK-PROD-ESTOQUE(WRK-PROD-SUB)  TO FD-PRDOUT-STOCK-QTY. 16220000
           MOVE WRK-PROD-ATIVO(WRK-PROD-SUB)    TO                      16230000
                FD-PRDOUT-ACTIVE-FLAG.                                  16240000
           WRITE FD-PRDOUT-REC.                                         16250000
           ADD 1 TO WRK-PROD-SUB.                                       16260000
      *-----------------------------------------------------            16270000
       3010-99-FIM.                              EXIT.                  16280000
      *-----------------------------------------------------            16290000
                                                                        16300000
      *-----------------------------------------------------            16310000
       9000-ERRO                                SECTION.                16320000
      *-----------------------------------------------------            16330000
      * TRATAMENTO FATAL DE ERRO DE ARQUIVO - GRAVA A                   16340000
      * OCORRENCIA NO LOG DE OPERACAO (SUBPROGRAMA GRAVALOG)            16350000
      * E ENCERRA O JOB (ESTILO ARQ2205).                               16360000
           DISPLAY WRK-MENSAGEM.                                        16370000
           CALL 'GRAVALOG' USING WRK-DADOS.                             16380000
           GOBACK.                                                      16390000
      *-----------------------------------------------------            16400000
       9000-99-FIM.                              EXIT.                  16410000
      *-----------------------------------------------------            16420000
                                                                        16430000
