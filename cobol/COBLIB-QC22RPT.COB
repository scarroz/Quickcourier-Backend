      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. QC22RPT.                                             00040000
       AUTHOR. R. LANDIS.                                               00050000
       INSTALLATION. QUICKCOURIER EDP.                                  00060000
       DATE-WRITTEN. 04/15/94.                                          00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. QUICKCOURIER EDP - USO INTERNO.                        00090000
      *===================================================*             00100000
      * AUTOR   : R. LANDIS                               *             00110000
      * EMPRESA : QUICKCOURIER EDP                        *             00120000
      * OBJETIVO: RELATORIO GERENCIAL DE PRECIFICACAO DE   *            00130000
      *           PEDIDOS. LE O MESTRE DE PEDIDOS JA       *            00140000
      *           PRECIFICADO PELO QC22PRC (E EVENTUALMENTE*            00150000
      *           ATUALIZADO PELO QC22PAY), EMITE UMA LINHA*            00160000
      *           POR PEDIDO COM OS VALORES DE FRETE,      *            00170000
      *           EXTRAS, IMPOSTO E TOTAL, E FECHA COM UMA *            00180000
      *           LINHA DE TOTAIS DO LOTE.                 *            00190000
      *---------------------------------------------------*             00200000
      * ARQUIVOS:                                          *            00210000
      * DDNAME             I/O           INCLUDE/BOOK      *            00220000
      * ORDRIN              I             #QCORDR          *            00230000
      * RPTOUT              O             ---------        *            00240000
      *                                    #QCLOG          *            00250000
      *===================================================*             00260000
                                                                        00270000
      *---------------------------------------------------              00280000
      * HISTORICO DE ALTERACOES                                         00290000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00300000
      * ---------- ------- ---------- -----------------------           00310000
      * 1994-04-15 RFL     Q94-0061   CRIACAO DO PROGRAMA.              00320000
      * 1994-04-15 RFL     Q94-0061   VERSAO INICIAL - UMA              00330000
      *            LINHA POR PEDIDO MAIS TOTAIS DO LOTE.                00340000
      * 1998-12-02 DCS     Q98-0415   AJUSTE PIC ANO 2000 NO            00350000
      *            CABECALHO (DATA DE EMISSAO COM 4 DIGITOS             00360000
      *            NO ANO).                                             00370000
      * 2009-04-13 MHO     Q09-0273   RELATORIO PASSA A EXIBIR          00380000
      *            TAMBEM O STATUS CORRENTE DO PEDIDO AO                00390000
      *            LADO DO TOTAL.                                       00400000
      * 2015-10-10 MHO     Q15-0411   INCLUIDA COLUNA DE DATA DO        00410000
      *            PEDIDO, EXTRAIDA DO ORDER-NUMBER NO NOVO             00420000
      *            FORMATO QC-AAAAMMDD-HHMMSS-NNN.                      00430000
      * 2021-09-08 TKS     Q21-0602   INCLUIDO TOTAL DE PESO            00440000
      *            EXPEDIDO NA LINHA DE TOTAIS E MENSAGEM DE            00450000
      *            LOTE VAZIO QUANDO ORDRIN NAO TEM PEDIDOS.            00460000
                                                                        00470000
      *====================================================             00480000
       ENVIRONMENT                               DIVISION.              00490000
      *====================================================             00500000
       CONFIGURATION                             SECTION.               00510000
       SPECIAL-NAMES.                                                   00520000
           C01 IS TOP-OF-FORM.                                          00530000
                                                                        00540000
       INPUT-OUTPUT                              SECTION.               00550000
       FILE-CONTROL.                                                    00560000
           SELECT ORDRIN  ASSIGN TO ORDRIN                              00570000
               FILE STATUS IS WRK-FS-ORDRIN.                            00580000
                                                                        00590000
           SELECT RPTOUT  ASSIGN TO RPTOUT                              00600000
               FILE STATUS IS WRK-FS-RPTOUT.                            00610000
                                                                        00620000
      *====================================================             00630000
       DATA                                      DIVISION.              00640000
      *====================================================             00650000
      *-----------------------------------------------------            00660000
       FILE                                      SECTION.               00670000
      *-----------------------------------------------------            00680000
       FD ORDRIN                                                        00690000
           RECORDING MODE IS F                                          00700000
           LABEL RECORD IS STANDARD                                     00710000
           BLOCK CONTAINS 0 RECORDS.                                    00720000
       COPY '#QCORDR'.                                                  00730000
                                                                        00740000
       FD RPTOUT                                                        00750000
           RECORDING MODE IS F                                          00760000
           BLOCK CONTAINS 0 RECORDS.                                    00770000
       01  FD-RPTOUT-REC             PIC X(132).                        00780000
                                                                        00790000
      *-----------------------------------------------------            00800000
       WORKING-STORAGE                           SECTION.               00810000
      *-----------------------------------------------------            00820000
       COPY '#QCLOG'.                                                   00830000
      *-----------------------------------------------------            00840000
       01  FILLER PIC X(48) VALUE                                       00850000
            '----VARIAVEIS PARA CABECALHO DO RELATORIO----'.            00860000
      *-----------------------------------------------------            00870000
       01  WRK-CABEC.                                                   00880000
           05  WRK-CABEC1.                                              00890000
               10  FILLER        PIC X(01).                             00900000
               10  FILLER        PIC X(15) VALUE                        00910000
                   'QUICKCOURIER'.                                      00920000
               10  FILLER        PIC X(42) VALUE                        00930000
                   'RELATORIO DE PRECIFICACAO DE PEDIDOS   '.           00940000
               10  FILLER        PIC X(08) VALUE 'EMISSAO:'.            00950000
               10  WRK-CAB-DATA-ED.                                     00960000
                   15  WRK-CDE-DD    PIC 99.                            00970000
                   15  FILLER        PIC X VALUE '/'.                   00980000
                   15  WRK-CDE-MM    PIC 99.                            00990000
                   15  FILLER        PIC X VALUE '/'.                   01000000
                   15  WRK-CDE-AAAA  PIC 9999.                          01010000
               10  FILLER        PIC X(06) VALUE '  PAG:'.              01020000
               10  WRK-PAG       PIC 9(03) VALUE 1.                     01030000
               10  FILLER        PIC X(47).                             01040000
           05  WRK-CABEC2.                                              01050000
               10  FILLER        PIC X(01).                             01060000
               10  FILLER        PIC X(15) VALUE                        01070000
                   'ORDER-NUMBER   '.                                   01080000
               10  FILLER        PIC X(01).                             01090000
               10  FILLER        PIC X(09) VALUE 'DT.PEDIDO'.           01100000
               10  FILLER        PIC X(02).                             01110000
               10  FILLER        PIC X(14) VALUE 'SUBTOTAL      '.      01120000
               10  FILLER        PIC X(02).                             01130000
               10  FILLER        PIC X(12) VALUE 'FRETE       '.        01140000
               10  FILLER        PIC X(02).                             01150000
               10  FILLER        PIC X(12) VALUE 'EXTRAS      '.        01160000
               10  FILLER        PIC X(02).                             01170000
               10  FILLER        PIC X(12) VALUE 'IMPOSTO     '.        01180000
               10  FILLER        PIC X(02).                             01190000
               10  FILLER        PIC X(14) VALUE 'TOTAL         '.      01200000
               10  FILLER        PIC X(02).                             01210000
               10  FILLER        PIC X(11) VALUE 'REGRA      '.         01220000
               10  FILLER        PIC X(18).                             01230000
      *-----------------------------------------------------            01240000
       01  FILLER PIC X(48) VALUE                                       01250000
            '----VARIAVEIS PARA LINHA DE DETALHE-----------'.           01260000
      *-----------------------------------------------------            01270000
       01  WRK-LINHA-DETALHE.                                           01280000
           05  FILLER              PIC X(02).                           01290000
           05  WRK-DET-ORDER-NUMBER PIC X(22).                          01300000
           05  FILLER              PIC X(01).                           01310000
           05  WRK-DET-DATA-PEDIDO PIC X(08).                           01320000
           05  FILLER              PIC X(02).                           01330000
           05  WRK-DET-SUBTOTAL    PIC ZZZ,ZZZ,ZZ9.99.                  01340000
           05  FILLER              PIC X(02).                           01350000
           05  WRK-DET-FRETE       PIC Z,ZZZ,ZZ9.99.                    01360000
           05  FILLER              PIC X(02).                           01370000
           05  WRK-DET-EXTRAS      PIC Z,ZZZ,ZZ9.99.                    01380000
           05  FILLER              PIC X(02).                           01390000
           05  WRK-DET-IMPOSTO     PIC Z,ZZZ,ZZ9.99.                    01400000
           05  FILLER              PIC X(02).                           01410000
           05  WRK-DET-TOTAL       PIC ZZZ,ZZZ,ZZ9.99.                  01420000
           05  FILLER              PIC X(02).                           01430000
           05  WRK-DET-REGRA       PIC X(20).                           01440000
           05  WRK-DET-STATUS      PIC X(10).                           01450000
           05  FILLER              PIC X(01).                           01460000
      *-----------------------------------------------------            01470000
      * VISAO DA DATA EMBUTIDA NO ORDER-NUMBER (FORMATO                 01480000
      * QC-AAAAMMDD-HHMMSS-NNN), USADA PARA PREENCHER A                 01490000
      * COLUNA DT.PEDIDO SEM RELER O ARQUIVO.                           01500000
      *-----------------------------------------------------            01510000
       01  WRK-DET-ORDNUM-VIEW REDEFINES WRK-DET-ORDER-NUMBER.          01520000
           05  FILLER              PIC X(03).                           01530000
           05  WRK-DET-ORDNUM-DATA PIC X(08).                           01540000
           05  FILLER              PIC X(11).                           01550000
      *-----------------------------------------------------            01560000
       01  FILLER PIC X(48) VALUE                                       01570000
            '----VARIAVEIS PARA LINHA DE TOTAIS-------------'.          01580000
      *-----------------------------------------------------            01590000
       01  WRK-LINHA-TOTAL.                                             01600000
           05  FILLER              PIC X(02).                           01610000
           05  FILLER              PIC X(22) VALUE                      01620000
               'TOTAL DO LOTE - PEDID'.                                 01630000
           05  FILLER              PIC X(02) VALUE 'OS'.                01640000
           05  WRK-TOT-PEDIDOS-SAI PIC ZZZ,ZZ9.                         01650000
           05  FILLER              PIC X(03).                           01660000
           05  FILLER              PIC X(11) VALUE 'PESO(KG):'.         01670000
           05  WRK-TOT-PESO-SAI    PIC ZZ,ZZZ,ZZ9.999.                  01680000
           05  FILLER              PIC X(02).                           01690000
           05  FILLER              PIC X(07) VALUE 'FRETE:'.            01700000
           05  WRK-TOT-FRETE-SAI   PIC ZZ,ZZZ,ZZ9.99.                   01710000
           05  FILLER              PIC X(02).                           01720000
           05  FILLER              PIC X(08) VALUE 'IMPOSTO:'.          01730000
           05  WRK-TOT-IMPOSTO-SAI PIC ZZ,ZZZ,ZZ9.99.                   01740000
           05  FILLER              PIC X(02).                           01750000
           05  FILLER              PIC X(06) VALUE 'TOTAL:'.            01760000
           05  WRK-TOT-GERAL-SAI   PIC ZZZ,ZZZ,ZZ9.99.                  01770000
           05  FILLER              PIC X(02).                           01780000
      *-----------------------------------------------------            01790000
      * VISAO ALTERNATIVA DA LINHA DE TOTAIS, USADA QUANDO              01800000
      * O ARQUIVO ORDRIN NAO TEM NENHUM PEDIDO A RELATAR.               01810000
      *-----------------------------------------------------            01820000
       01  WRK-LINHA-VAZIA REDEFINES WRK-LINHA-TOTAL.                   01830000
           05  FILLER              PIC X(02).                           01840000
           05  FILLER              PIC X(50) VALUE                      01850000
               'NENHUM PEDIDO ENCONTRADO NO LOTE ORDRIN.'.              01860000
           05  FILLER              PIC X(78).                           01870000
      *-----------------------------------------------------            01880000
       01  FILLER PIC X(48) VALUE                                       01890000
            '----VARIAVEIS PARA ACUMULACAO DE TOTAIS--------'.          01900000
      *-----------------------------------------------------            01910000
       77  WRK-TOT-PEDIDOS          PIC 9(06) COMP VALUE ZERO.          01920000
       77  WRK-TOT-PESO             PIC 9(09)V999 COMP VALUE ZERO.      01930000
       77  WRK-TOT-FRETE            PIC 9(09)V99 COMP VALUE ZERO.       01940000
       77  WRK-TOT-IMPOSTO          PIC 9(09)V99 COMP VALUE ZERO.       01950000
       77  WRK-TOT-GERAL            PIC 9(11)V99 COMP VALUE ZERO.       01960000
      *-----------------------------------------------------            01970000
       01  FILLER PIC X(48) VALUE                                       01980000
            '----VARIAVEIS PARA CONTROLE DE PAGINA-----------'.         01990000
      *-----------------------------------------------------            02000000
       77  WRK-LINHAS               PIC 9(03) COMP VALUE 99.            02010000
       77  WRK-LIN-POR-PAGINA       PIC 9(03) COMP VALUE 40.            02020000
      *-----------------------------------------------------            02030000
      * DATA DE EMISSAO DO RELATORIO, QUEBRADA EM AAAA/MM/DD            02040000
      * PARA MONTAR O CABECALHO NO FORMATO DD/MM/AAAA.                  02050000
      *-----------------------------------------------------            02060000
       01  WRK-DH-DATA-NUM         PIC 9(08).                           02070000
       01  WRK-DH-DATA-PARTES REDEFINES WRK-DH-DATA-NUM.                02080000
           05  WRK-DH-AAAA         PIC 9(04).                           02090000
           05  WRK-DH-MM           PIC 9(02).                           02100000
           05  WRK-DH-DD           PIC 9(02).                           02110000
      *-----------------------------------------------------            02120000
       01  FILLER PIC X(48) VALUE                                       02130000
            '----VARIAVEIS PARA FILE STATUS-------------------'.        02140000
      *-----------------------------------------------------            02150000
       77  WRK-FS-ORDRIN            PIC 9(02).                          02160000
       77  WRK-FS-RPTOUT            PIC 9(02).                          02170000
      *-----------------------------------------------------            02180000
       01  FILLER PIC X(48) VALUE                                       02190000
            '----VARIAVEIS PARA MENSAGEM-----------------------'.       02200000
      *-----------------------------------------------------            02210000
       77  WRK-MENSAGEM-FIM         PIC X(25) VALUE                     02220000
           'FIM DE ARQUIVO ORDRIN.'.                                    02230000
       77  WRK-LINHABRANCO          PIC X(132) VALUE SPACES.            02240000
                                                                        02250000
      *====================================================             02260000
       PROCEDURE                                 DIVISION.              02270000
      *====================================================             02280000
      *-----------------------------------------------------            02290000
       0000-PRINCIPAL                            SECTION.               02300000
      *-----------------------------------------------------            02310000
           PERFORM 1000-INICIALIZAR.                                    02320000
           PERFORM 2000-PROCESSAR-PEDIDO UNTIL WRK-FS-ORDRIN            02330000
                    EQUAL 10.                                           02340000
           PERFORM 3000-FINALIZAR.                                      02350000
           STOP RUN.                                                    02360000
      *-----------------------------------------------------            02370000
       0000-99-FIM.                              EXIT.                  02380000
      *-----------------------------------------------------            02390000
                                                                        02400000
      *-----------------------------------------------------            02410000
       1000-INICIALIZAR                          SECTION.               02420000
      *-----------------------------------------------------            02430000
           OPEN INPUT  ORDRIN                                           02440000
                OUTPUT RPTOUT.                                          02450000
           PERFORM 1900-TESTAR-STATUS-OPEN.                             02460000
           ACCEPT WRK-DH-DATA-NUM FROM DATE YYYYMMDD.                   02470000
           MOVE WRK-DH-DD        TO WRK-CDE-DD.                         02480000
           MOVE WRK-DH-MM        TO WRK-CDE-MM.                         02490000
           MOVE WRK-DH-AAAA      TO WRK-CDE-AAAA.                       02500000
           MOVE 1                TO WRK-PAG.                            02510000
           MOVE 99                TO WRK-LINHAS.                        02520000
           READ ORDRIN.                                                 02530000
           IF WRK-FS-ORDRIN EQUAL 10                                    02540000
               DISPLAY WRK-MENSAGEM-FIM                                 02550000
           END-IF.                                                      02560000
      *-----------------------------------------------------            02570000
       1000-99-FIM.                              EXIT.                  02580000
      *-----------------------------------------------------            02590000
                                                                        02600000
      *-----------------------------------------------------            02610000
       2000-PROCESSAR-PEDIDO                     SECTION.               02620000
      *-----------------------------------------------------            02630000
           IF WRK-LINHAS GREATER WRK-LIN-POR-PAGINA                     02640000
               PERFORM 1100-IMPRIMIR-CABEC                              02650000
           END-IF.                                                      02660000
           PERFORM 2100-MONTAR-LINHA-DETALHE.                           02670000
           WRITE FD-RPTOUT-REC FROM WRK-LINHA-DETALHE.                  02680000
           PERFORM 4900-TESTAR-STATUS-RPTOUT.                           02690000
           ADD 1 TO WRK-LINHAS.                                         02700000
           PERFORM 2200-ACUMULAR-TOTAIS.                                02710000
           READ ORDRIN.                                                 02720000
           IF WRK-FS-ORDRIN EQUAL 10                                    02730000
               DISPLAY WRK-MENSAGEM-FIM                                 02740000
           END-IF.                                                      02750000
      *-----------------------------------------------------            02760000
       2000-99-FIM.                              EXIT.                  02770000
      *-----------------------------------------------------            02780000
                                                                        02790000
      *-----------------------------------------------------            02800000
       2100-MONTAR-LINHA-DETALHE                 SECTION.               02810000
      *-----------------------------------------------------            02820000
      * MONTA A LINHA DE DETALHE DO PEDIDO CORRENTE A PARTIR            02830000
      * DO REGISTRO LIDO DE ORDRIN (#QCORDR). A COLUNA                  02840000
      * DT.PEDIDO E EXTRAIDA DO PROPRIO ORDER-NUMBER VIA A              02850000
      * REDEFINES WRK-DET-ORDNUM-VIEW, LOGO APOS A MOVE DO              02860000
      * ORDER-NUMBER PARA WRK-DET-ORDER-NUMBER.                         02870000
           MOVE SPACES             TO WRK-LINHA-DETALHE.                02880000
           MOVE FD-ORDER-NUMBER    TO WRK-DET-ORDER-NUMBER.             02890000
           MOVE WRK-DET-ORDNUM-DATA TO WRK-DET-DATA-PEDIDO.             02900000
           MOVE FD-ORDER-SUBTOTAL  TO WRK-DET-SUBTOTAL.                 02910000
           MOVE FD-ORDER-SHIPPING-COST TO WRK-DET-FRETE.                02920000
           MOVE FD-ORDER-EXTRAS-COST   TO WRK-DET-EXTRAS.               02930000
           MOVE FD-ORDER-TAX-AMOUNT    TO WRK-DET-IMPOSTO.              02940000
           MOVE FD-ORDER-TOTAL-AMOUNT  TO WRK-DET-TOTAL.                02950000
           MOVE FD-ORDER-RULE-CODE-USED TO WRK-DET-REGRA.               02960000
           MOVE FD-ORDER-STATUS    TO WRK-DET-STATUS.                   02970000
      *-----------------------------------------------------            02980000
       2100-99-FIM.                              EXIT.                  02990000
      *-----------------------------------------------------            03000000
                                                                        03010000
      *-----------------------------------------------------            03020000
       2200-ACUMULAR-TOTAIS                      SECTION.               03030000
      *-----------------------------------------------------            03040000
      * TOTAIS DO LOTE PARA A LINHA FINAL DE CONTROLE -                 03050000
      * QTD DE PEDIDOS, PESO EXPEDIDO, FRETE, IMPOSTO E                 03060000
      * TOTAL GERAL.                                                    03070000
           ADD 1 TO WRK-TOT-PEDIDOS.                                    03080000
           ADD FD-ORDER-TOTAL-WEIGHT-KG TO WRK-TOT-PESO.                03090000
           ADD FD-ORDER-SHIPPING-COST   TO WRK-TOT-FRETE.               03100000
           ADD FD-ORDER-TAX-AMOUNT      TO WRK-TOT-IMPOSTO.             03110000
           ADD FD-ORDER-TOTAL-AMOUNT    TO WRK-TOT-GERAL.               03120000
      *-----------------------------------------------------            03130000
       2200-99-FIM.                              EXIT.                  03140000
      *-----------------------------------------------------            03150000
                                                                        03160000
      *-----------------------------------------------------            03170000
       1100-IMPRIMIR-CABEC                       SECTION.               03180000
      *-----------------------------------------------------            03190000
           IF WRK-PAG EQUAL 1                                           03200000
               WRITE FD-RPTOUT-REC FROM WRK-CABEC1                      03210000
           ELSE                                                         03220000
               WRITE FD-RPTOUT-REC FROM WRK-CABEC1 AFTER PAGE           03230000
           END-IF.                                                      03240000
           PERFORM 4900-TESTAR-STATUS-RPTOUT.                           03250000
           WRITE FD-RPTOUT-REC FROM WRK-LINHABRANCO.                    03260000
           WRITE FD-RPTOUT-REC FROM WRK-CABEC2.                         03270000
           WRITE FD-RPTOUT-REC FROM WRK-LINHABRANCO.                    03280000
           ADD 1 TO WRK-PAG.                                            03290000
           MOVE 4 TO WRK-LINHAS.                                        03300000
      *-----------------------------------------------------            03310000
       1100-99-FIM.                              EXIT.                  03320000
      *-----------------------------------------------------            03330000
                                                                        03340000
      *-----------------------------------------------------            03350000
       3000-FINALIZAR                            SECTION.               03360000
      *-----------------------------------------------------            03370000
           PERFORM 3100-IMPRIMIR-TOTAIS.                                03380000
           CLOSE ORDRIN RPTOUT.                                         03390000
           DISPLAY WRK-LINHABRANCO.                                     03400000
           DISPLAY 'QC22RPT - TOTAL DE PEDIDOS RELATADOS: '             03410000
                    WRK-TOT-PEDIDOS.                                    03420000
           DISPLAY 'QC22RPT - TOTAL DE PESO EXPEDIDO (KG): '            03430000
                    WRK-TOT-PESO.                                       03440000
      *-----------------------------------------------------            03450000
       3000-99-FIM.                              EXIT.                  03460000
      *-----------------------------------------------------            03470000
                                                                        03480000
      *-----------------------------------------------------            03490000
       3100-IMPRIMIR-TOTAIS                      SECTION.               03500000
      *-----------------------------------------------------            03510000
      * SE O LOTE NAO TROUXE NENHUM PEDIDO, A LINHA FINAL               03520000
      * SAI NA VISAO WRK-LINHA-VAZIA (REDEFINES DE                      03530000
      * WRK-LINHA-TOTAL); CASO CONTRARIO, MONTA E EMITE A               03540000
      * LINHA DE TOTAIS NORMAL.                                         03550000
           WRITE FD-RPTOUT-REC FROM WRK-LINHABRANCO.                    03560000
           IF WRK-TOT-PEDIDOS EQUAL ZERO                                03570000
               WRITE FD-RPTOUT-REC FROM WRK-LINHA-VAZIA                 03580000
           ELSE                                                         03590000
               MOVE SPACES          TO WRK-LINHA-TOTAL                  03600000
               MOVE WRK-TOT-PEDIDOS TO WRK-TOT-PEDIDOS-SAI              03610000
               MOVE WRK-TOT-PESO    TO WRK-TOT-PESO-SAI                 03620000
               MOVE WRK-TOT-FRETE   TO WRK-TOT-FRETE-SAI                03630000
               MOVE WRK-TOT-IMPOSTO TO WRK-TOT-IMPOSTO-SAI              03640000
               MOVE WRK-TOT-GERAL   TO WRK-TOT-GERAL-SAI                03650000
               WRITE FD-RPTOUT-REC FROM WRK-LINHA-TOTAL                 03660000
           END-IF.                                                      03670000
           PERFORM 4900-TESTAR-STATUS-RPTOUT.                           03680000
      *-----------------------------------------------------            03690000
       3100-99-FIM.                              EXIT.                  03700000
      *-----------------------------------------------------            03710000
                                                                        03720000
      *-----------------------------------------------------            03730000
       1900-TESTAR-STATUS-OPEN                   SECTION.               03740000
      *-----------------------------------------------------            03750000
           PERFORM 1901-TESTASTATUS-ORDRIN.                             03760000
           PERFORM 1902-TESTASTATUS-RPTOUT.                             03770000
      *-----------------------------------------------------            03780000
       1900-99-FIM.                              EXIT.                  03790000
      *-----------------------------------------------------            03800000
                                                                        03810000
      *-----------------------------------------------------            03820000
       1901-TESTASTATUS-ORDRIN                   SECTION.               03830000
      *-----------------------------------------------------            03840000
           IF WRK-FS-ORDRIN NOT EQUAL 0                                 03850000
               MOVE 'QC22RPT'             TO WRK-PROGRAMA               03860000
               MOVE '1901'                TO WRK-SECAO                  03870000
               MOVE 'ERRO NO OPEN ORDRIN'          TO WRK-MENSAGEM      03880000
               MOVE WRK-FS-ORDRIN         TO WRK-STATUS                 03890000
               PERFORM 9000-ERRO                                        03900000
           END-IF.                                                      03910000
      *-----------------------------------------------------            03920000
       1901-99-FIM.                              EXIT.                  03930000
      *-----------------------------------------------------            03940000
                                                                        03950000
      *-----------------------------------------------------            03960000
       1902-TESTASTATUS-RPTOUT                   SECTION.               03970000
      *-----------------------------------------------------            03980000
           IF WRK-FS-RPTOUT NOT EQUAL 0                                 03990000
               MOVE 'QC22RPT'             TO WRK-PROGRAMA               04000000
               MOVE '1902'                TO WRK-SECAO                  04010000
               MOVE 'ERRO NO OPEN RPTOUT'          TO WRK-MENSAGEM      04020000
               MOVE WRK-FS-RPTOUT         TO WRK-STATUS                 04030000
               PERFORM 9000-ERRO                                        04040000
           END-IF.                                                      04050000
      *-----------------------------------------------------            04060000
       1902-99-FIM.                              EXIT.                  04070000
      *-----------------------------------------------------            04080000
                                                                        04090000
      *-----------------------------------------------------            04100000
       4900-TESTAR-STATUS-RPTOUT                 SECTION.               04110000
      *-----------------------------------------------------            04120000
           IF WRK-FS-RPTOUT NOT EQUAL 0                                 04130000
               MOVE 'QC22RPT'             TO WRK-PROGRAMA               04140000
               MOVE '4900'                TO WRK-SECAO                  04150000
               MOVE 'ERRO NA GRAVACAO RPTOUT'      TO WRK-MENSAGEM      04160000
               MOVE WRK-FS-RPTOUT         TO WRK-STATUS                 04170000
               PERFORM 9000-ERRO                                        04180000
           END-IF.                                                      04190000
      *-----------------------------------------------------            04200000
       4900-99-FIM.                              EXIT.                  04210000
      *-----------------------------------------------------            04220000
                                                                        04230000
      *-----------------------------------------------------            04240000
       9000-ERRO                                 SECTION.               04250000
      *-----------------------------------------------------            04260000
           DISPLAY WRK-MENSAGEM.                                        04270000
           CALL 'GRAVALOG' USING WRK-DADOS.                             04280000
           GOBACK.                                                      04290000
      *-----------------------------------------------------            04300000
       9000-99-FIM.                              EXIT.                  04310000
      *-----------------------------------------------------            04320000
