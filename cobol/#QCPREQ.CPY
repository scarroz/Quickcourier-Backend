      *====================================================             00010000
      * COPYBOOK : #QCPREQ                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DA SOLICITACAO DE OPERACAO DE PAGAMENTO, UMA  00050000
      *            LINHA POR ORDER-NUMBER, USADA PELO JOB QC22PAY PARA  00060000
      *            SABER O METODO DE PAGAMENTO INFORMADO PELO CLIENTE,  00070000
      *            O RESULTADO SIMULADO DO GATEWAY E SE HOUVE PEDIDO    00080000
      *            DE REEMBOLSO OU CANCELAMENTO DO PEDIDO.              00090000
      *----------------------------------------------------             00100000
      *ARQUIVO SEQUENCIAL, ORDENADO POR ORDER-NUMBER (MESMA             00110000
      *CHAVE DE ORDRIN), DDNAME PMTRQIN. O RESULTADO DO                 00120000
      *GATEWAY (95 PCT PAID / 5 PCT FAILED) E SIMULADO FORA             00130000
      *DESTE PROGRAMA E CHEGA AQUI JA DECIDIDO.                         00140000
      *----------------------------------------------------             00150000
      * HISTORICO DE ALTERACOES                                         00160000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00170000
      * ---------- ------- ---------- -----------------------           00180000
      * 2009-04-11 MHO     Q09-0271   CRIACAO DO LAYOUT DE SOLICITACAO. 00190000
      * 2013-02-20 DCS     Q13-0121   INCLUSAO DO CANCEL-FLAG.          00200000
      *====================================================             00210000
       01  FD-PREQ-REC.                                                 00220000
           05  FD-PREQ-ORDER-NUMBER     PIC X(50).                      00230000
           05  FD-PREQ-METHOD           PIC X(50).                      00240000
           05  FD-PREQ-GATEWAY-RESULT   PIC X(01).                      00250000
               88  PREQ-GATEWAY-APPROVED    VALUE 'A'.                  00260000
               88  PREQ-GATEWAY-DECLINED    VALUE 'D'.                  00270000
           05  FD-PREQ-REFUND-FLAG      PIC X(01).                      00280000
               88  PREQ-REFUND-SOLICITADO   VALUE 'Y'.                  00290000
           05  FD-PREQ-CANCEL-FLAG      PIC X(01).                      00300000
               88  PREQ-CANCELAMENTO-PEDIDO VALUE 'Y'.                  00310000
           05  FILLER                   PIC X(12).                      00320000
