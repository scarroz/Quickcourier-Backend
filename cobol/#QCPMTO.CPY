      *====================================================             00010000
      * COPYBOOK : #QCPMTO                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DE SAIDA DO PAGAMENTO (PAYMENT), USADO PELO   00050000
      *            QC22PAY PARA REGRAVAR CADA PAGAMENTO JA              00060000
      *            EXISTENTE E GRAVAR OS PAGAMENTOS CRIADOS NESTA       00070000
      *            PASSADA. MESMOS CAMPOS DE #QCPMT, PREFIXO PROPRIO.   00080000
      *----------------------------------------------------             00090000
      *ARQUIVO SEQUENCIAL, CHAVE UNICA TRANSACTION-ID,                  00100000
      *DDNAME PMTOUT (SAIDA DO QC22PAY).                                00110000
      *----------------------------------------------------             00120000
      * HISTORICO DE ALTERACOES                                         00130000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00140000
      * ---------- ------- ---------- -----------------------           00150000
      * 2009-04-11 MHO     Q09-0271   CRIACAO DO LAYOUT DE SAIDA.       00160000
      *====================================================             00170000
       01  FD-PMTO-REC.                                                 00180000
           05  FD-PMTO-TRANSACTION-ID  PIC X(50).                       00190000
           05  FD-PMTO-ORDER-NUMBER    PIC X(50).                       00200000
           05  FD-PMTO-METHOD          PIC X(50).                       00210000
           05  FD-PMTO-AMOUNT          PIC 9(09)V99.                    00220000
           05  FD-PMTO-STATUS          PIC X(10).                       00230000
               88  PMTO-IS-PENDING         VALUE 'PENDING'.             00240000
               88  PMTO-IS-PAID            VALUE 'PAID'.                00250000
               88  PMTO-IS-FAILED          VALUE 'FAILED'.              00260000
               88  PMTO-IS-REFUNDED        VALUE 'REFUNDED'.            00270000
           05  FD-PMTO-GATEWAY-RESULT  PIC X(01).                       00280000
               88  PMTO-GATEWAY-APPROVED   VALUE 'A'.                   00290000
               88  PMTO-GATEWAY-DECLINED   VALUE 'D'.                   00300000
           05  FD-PMTO-PROCESSED-DATE  PIC 9(08).                       00310000
           05  FILLER                  PIC X(20).                       00320000
