      *====================================================             00010000
      * COPYBOOK : #QCADDR                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DO CADASTRO DE ENDERECOS DE ENTREGA DO        00050000
      *            CLIENTE. CARREGADO EM TABELA PARA CONSULTA POR       00060000
      *            USER-ID DURANTE A PRECIFICACAO DO FRETE.             00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, CHAVE (USER-ID + ENDERECO),                  00090000
      *DDNAME ADDRMSTR.                                                 00100000
      *----------------------------------------------------             00110000
      * HISTORICO DE ALTERACOES                                         00120000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00130000
      * ---------- ------- ---------- -----------------------           00140000
      * 1994-02-08 RFL     Q94-0034   CRIACAO DO LAYOUT DE ENDERECOS.   00150000
      * 2001-06-21 DCS     Q01-0178   AMPLIADO ZONA PARA X(50).         00160000
      *====================================================             00170000
       01  FD-ADDRESS-REC.                                              00180000
           05  FD-ADDRESS-USER-ID      PIC 9(09).                       00190000
           05  FD-ADDRESS-ZONE         PIC X(50).                       00200000
           05  FD-ADDRESS-CITY         PIC X(100).                      00210000
           05  FILLER                  PIC X(15).                       00220000
