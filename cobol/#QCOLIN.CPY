      *====================================================             00010000
      * COPYBOOK : #QCOLIN                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DO ITEM DE PEDIDO (ORDER-ITEM), UMA LINHA POR 00050000
      *            PRODUTO DENTRO DO PEDIDO, GRAVADO PELO QC22PRC NO    00060000
      *            MOMENTO DA PRECIFICACAO E RELIDO PELO QC22PAY PARA   00070000
      *            REPOR O ESTOQUE QUANDO O PEDIDO E CANCELADO.         00080000
      *----------------------------------------------------             00090000
      *ARQUIVO SEQUENCIAL, ORDENADO POR ORDER-NUMBER (MESMA             00100000
      *CHAVE DE ORDRIN/ORDROUT), DDNAME OLINOUT NA GRAVACAO             00110000
      *(QC22PRC) E OLININ NA LEITURA (QC22PAY). VARIAS LINHAS           00120000
      *PODEM EXISTIR PARA O MESMO ORDER-NUMBER, UMA POR SKU.            00130000
      *----------------------------------------------------             00140000
      * HISTORICO DE ALTERACOES                                         00150000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00160000
      * ---------- ------- ---------- -----------------------           00170000
      * 2013-02-20 DCS     Q13-0122   CRIACAO DO LAYOUT DE ITENS.       00180000
      *====================================================             00190000
       01  FD-OLIN-REC.                                                 00200000
           05  FD-OLIN-ORDER-NUMBER    PIC X(50).                       00210000
           05  FD-OLIN-PRODUCT-SKU     PIC X(50).                       00220000
           05  FD-OLIN-QUANTITY        PIC 9(07).                       00230000
           05  FILLER                  PIC X(20).                       00240000
