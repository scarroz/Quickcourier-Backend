      *====================================================             00010000
      * COPYBOOK : #QCUSER                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DO CADASTRO DE CLIENTES (USUARIOS) USADO      00050000
      *            PELA VALIDACAO DE PEDIDO (OrderFactory) E PELA       00060000
      *            REGRA DE FRETE GRATIS NO PRIMEIRO PEDIDO.            00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, CHAVE UNICA USER-ID,                         00090000
      *DDNAME USERMSTR.                                                 00100000
      *----------------------------------------------------             00110000
      * HISTORICO DE ALTERACOES                                         00120000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00130000
      * ---------- ------- ---------- -----------------------           00140000
      * 1994-02-09 RFL     Q94-0035   CRIACAO DO LAYOUT DE CLIENTES.    00150000
      * 2001-06-22 DCS     Q01-0179   INCLUIDO ROLE/88-LEVEL CUSTOMER.  00160000
      * 2009-04-03 MHO     Q09-0261   INCLUIDO PRIOR-ORDER-COUNT.       00170000
      *====================================================             00180000
       01  FD-USER-REC.                                                 00190000
           05  FD-USER-ID              PIC 9(09).                       00200000
           05  FD-USER-ACTIVE-FLAG     PIC X(01).                       00210000
               88  USER-IS-ACTIVE          VALUE 'Y'.                   00220000
               88  USER-IS-INACTIVE        VALUE 'N'.                   00230000
           05  FD-USER-ROLE            PIC X(10).                       00240000
               88  USER-ROLE-IS-CUSTOMER   VALUE 'CUSTOMER'.            00250000
           05  FD-USER-PRIOR-ORDER-COUNT PIC 9(09).                     00260000
               88  USER-IS-FIRST-ORDER     VALUE ZEROS.                 00270000
           05  FILLER                  PIC X(12).                       00280000
