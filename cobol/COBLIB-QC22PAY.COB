      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. QC22PAY.                                             00040000
       AUTHOR. R. LANDIS.                                               00050000
       INSTALLATION. QUICKCOURIER EDP.                                  00060000
       DATE-WRITTEN. 02/17/94.                                          00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. QUICKCOURIER EDP - USO INTERNO.                        00090000
      *===================================================*             00100000
      * AUTOR   : R. LANDIS                               *             00110000
      * EMPRESA : QUICKCOURIER EDP                        *             00120000
      * OBJETIVO: BATCH DE CICLO DE VIDA DO PAGAMENTO DO  *             00130000
      *           PEDIDO. CRIA,                           *             00140000
      *           PROCESSA (GATEWAY SIMULADO) E REEMBOLSA *             00150000
      *           O PAGAMENTO DE CADA PEDIDO CONFIRMADO,  *             00160000
      *           ATUALIZANDO ORDER.PAYMENT-STATUS.       *             00170000
      *---------------------------------------------------*             00180000
      * ARQUIVOS:                                          *            00190000
      * DDNAME             I/O           INCLUDE/BOOK      *            00200000
      * ORDRIN              I             #QCORDR          *            00210000
      * ORDROUT              O            #QCORDR          *            00220000
      * PMTIN               I             #QCPMT           *            00230000
      * PMTOUT                O           #QCPMT           *            00240000
      * PMTRQIN             I             #QCPREQ          *            00250000
      * PRODIN              I             #QCPROD          *            00260000
      * PRODOUT             O             #QCPRDO          *            00270000
      * OLININ              I             #QCOLIN          *            00280000
      *                                    #QCLOG          *            00290000
      *===================================================*             00300000
                                                                        00310000
      *---------------------------------------------------              00320000
      * HISTORICO DE ALTERACOES                                         00330000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00340000
      * ---------- ------- ---------- -----------------------           00350000
      * 1994-02-17 RFL     Q94-0042   CRIACAO DO PROGRAMA - CRIACAO,    00360000
      *            PROCESSAMENTO E REEMBOLSO DE PAGAMENTOS EM           00370000
      *            UMA SO PASSADA POR PEDIDO.                           00380000
      * 1996-03-11 RFL     Q96-0098   CORRIGIDA VALIDACAO DA LEITURA    00390000
      *            DE PMTIN QUANDO O ARQUIVO ESTA VAZIO.                00400000
      * 1998-11-20 DCS     Q98-0412   REVISAO PARA O ANO 2000 - TODAS   00410000
      *            AS DATAS DO PROGRAMA PASSAM A USAR SECULO            00420000
      *            COMPLETO (AAAAMMDD).                                 00430000
      * 2001-06-27 DCS     Q01-0184   INCLUIDA VERIFICACAO DE STATUS    00440000
      *            PAID EXISTENTE ANTES DE CRIAR NOVO PAGAMENTO.        00450000
      * 2009-04-12 MHO     Q09-0272   INCLUIDO PAYMENT-METHOD NO        00460000
      *            PAGAMENTO, INFORMADO PELO CLIENTE.                   00470000
      * 2011-09-30 MHO     Q11-0358   PASSA A GERAR TRANSACTION-ID      00480000
      *            POR SEQUENCIAL PROPRIO (WRK-SEQ-TXN).                00490000
      * 2013-02-19 DCS     Q13-0120   INCLUIDO TOTAL DE PEDIDOS LIDOS   00500000
      *            NO RELATORIO DE FIM DE JOB.                          00510000
      * 2015-10-07 MHO     Q15-0407   AJUSTE NO FORMATO DO              00520000
      *            TRANSACTION-ID PARA QC-TXN-NNNNNNNN.                 00530000
      * 2017-11-14 DCS     Q17-0511   REVISADA QUEBRA DO ORDER-NUMBER   00540000
      *            ATIVO PARA CASAR COM LAYOUT DE #QCORDR.              00550000
      * 2013-02-20 DCS     Q13-0123   CANCELAMENTO DE PEDIDO: REPOSICAO 00560000
      *            DE ESTOQUE (PRODIN/PRODOUT/OLININ) A PARTIR          00570000
      *            DO CANCEL-FLAG DA SOLICITACAO DE PAGAMENTO.          00580000
      * 2022-03-14 JRP     Q22-0711   CORRIGIDA REGRA DE Q01-0184 -     00590000
      *            SO BLOQUEAVA 2120-CRIAR-PAGAMENTO QUANDO HAVIA       00600000
      *            QUALQUER PAGAMENTO (INCLUSIVE FAILED). PASSA A       00610000
      *            PERMITIR NOVA TENTATIVA DE PAGAMENTO QUANDO O        00620000
      *            PAGAMENTO EXISTENTE JA ERA FAILED NA ENTRADA         00630000
      *            DESTA PASSADA.                                       00640000
                                                                        00650000
      *====================================================             00660000
       ENVIRONMENT                               DIVISION.              00670000
      *====================================================             00680000
       CONFIGURATION                             SECTION.               00690000
       SPECIAL-NAMES.                                                   00700000
           C01 IS TOP-OF-FORM.                                          00710000
                                                                        00720000
       INPUT-OUTPUT                              SECTION.               00730000
       FILE-CONTROL.                                                    00740000
           SELECT ORDRIN  ASSIGN TO ORDRIN                              00750000
               FILE STATUS IS WRK-FS-ORDRIN.                            00760000
                                                                        00770000
           SELECT ORDROUT ASSIGN TO ORDROUT                             00780000
               FILE STATUS IS WRK-FS-ORDROUT.                           00790000
                                                                        00800000
           SELECT PMTIN   ASSIGN TO PMTIN                               00810000
               FILE STATUS IS WRK-FS-PMTIN.                             00820000
                                                                        00830000
           SELECT PMTOUT  ASSIGN TO PMTOUT                              00840000
               FILE STATUS IS WRK-FS-PMTOUT.                            00850000
                                                                        00860000
           SELECT PMTRQIN ASSIGN TO PMTRQIN                             00870000
               FILE STATUS IS WRK-FS-PMTRQIN.                           00880000
                                                                        00890000
           SELECT PRODIN  ASSIGN TO PRODIN                              00900000
               FILE STATUS IS WRK-FS-PRODIN.                            00910000
                                                                        00920000
           SELECT PRODOUT ASSIGN TO PRODOUT                             00930000
               FILE STATUS IS WRK-FS-PRODOUT.                           00940000
                                                                        00950000
           SELECT OLININ  ASSIGN TO OLININ                              00960000
               FILE STATUS IS WRK-FS-OLININ.                            00970000
                                                                        00980000
      *====================================================             00990000
       DATA                                      DIVISION.              01000000
      *====================================================             01010000
      *-----------------------------------------------------            01020000
       FILE                                      SECTION.               01030000
      *-----------------------------------------------------            01040000
       FD ORDRIN                                                        01050000
           RECORDING MODE IS F                                          01060000
           LABEL RECORD IS STANDARD                                     01070000
           BLOCK CONTAINS 0 RECORDS.                                    01080000
       COPY '#QCORDR'.                                                  01090000
                                                                        01100000
       FD ORDROUT                                                       01110000
           RECORDING MODE IS F                                          01120000
           BLOCK CONTAINS 0 RECORDS.                                    01130000
       COPY '#QCORDO'.                                                  01140000
                                                                        01150000
       FD PMTIN                                                         01160000
           RECORDING MODE IS F                                          01170000
           BLOCK CONTAINS 0 RECORDS.                                    01180000
       COPY '#QCPMT'.                                                   01190000
                                                                        01200000
       FD PMTOUT                                                        01210000
           RECORDING MODE IS F                                          01220000
           BLOCK CONTAINS 0 RECORDS.                                    01230000
       COPY '#QCPMTO'.                                                  01240000
                                                                        01250000
       FD PMTRQIN                                                       01260000
           RECORDING MODE IS F                                          01270000
           BLOCK CONTAINS 0 RECORDS.                                    01280000
       COPY '#QCPREQ'.                                                  01290000
                                                                        01300000
       FD PRODIN                                                        01310000
           RECORDING MODE IS F                                          01320000
           BLOCK CONTAINS 0 RECORDS.                                    01330000
       COPY '#QCPROD'.                                                  01340000
                                                                        01350000
       FD PRODOUT                                                       01360000
           RECORDING MODE IS F                                          01370000
           BLOCK CONTAINS 0 RECORDS.                                    01380000
       COPY '#QCPRDO'.                                                  01390000
                                                                        01400000
       FD OLININ                                                        01410000
           RECORDING MODE IS F                                          01420000
           BLOCK CONTAINS 0 RECORDS.                                    01430000
       COPY '#QCOLIN'.                                                  01440000
                                                                        01450000
      *-----------------------------------------------------            01460000
       WORKING-STORAGE                           SECTION.               01470000
      *-----------------------------------------------------            01480000
       COPY '#QCLOG'.                                                   01490000
      *-----------------------------------------------------            01500000
      * AREA DE TRABALHO DO PEDIDO ATIVO (LIDO DE ORDRIN)               01510000
      *-----------------------------------------------------            01520000
       01  WRK-ORDNUM-ATIVO.                                            01530000
           05  WRK-ORDNUM-TEXTO    PIC X(50) VALUE SPACES.              01540000
       01  WRK-ORDNUM-ATIVO-PARTES REDEFINES WRK-ORDNUM-ATIVO.          01550000
           05  WRK-ORDNUMA-LIT     PIC X(03).                           01560000
           05  FILLER              PIC X(01).                           01570000
           05  WRK-ORDNUMA-DATA    PIC 9(08).                           01580000
           05  FILLER              PIC X(38).                           01590000
       77  WRK-PEDIDO-FIM-ARQ      PIC X(01) VALUE 'N'.                 01600000
           88  NAO-HA-MAIS-PEDIDOS     VALUE 'S'.                       01610000
      *-----------------------------------------------------            01620000
      * PAGAMENTO CORRENTE DO PEDIDO (EXISTENTE OU CRIADO               01630000
      * NESTA PASSADA) - VISAO DE TRABALHO                              01640000
      *-----------------------------------------------------            01650000
       01  WRK-PGTO-ATUAL.                                              01660000
           05  WRK-PGTO-EXISTE        PIC X(01) VALUE 'N'.              01670000
               88  PGTO-JA-EXISTE         VALUE 'S'.                    01680000
           05  WRK-PGTO-TRANSACTION-ID PIC X(50).                       01690000
           05  WRK-PGTO-METHOD        PIC X(50).                        01700000
           05  WRK-PGTO-AMOUNT        PIC 9(09)V99.                     01710000
           05  WRK-PGTO-STATUS        PIC X(10).                        01720000
               88  WPGTO-E-PENDING        VALUE 'PENDING'.              01730000
               88  WPGTO-E-PAID           VALUE 'PAID'.                 01740000
               88  WPGTO-E-FAILED         VALUE 'FAILED'.               01750000
               88  WPGTO-E-REFUNDED       VALUE 'REFUNDED'.             01760000
           05  FILLER                 PIC X(05).                        01770000
      *-----------------------------------------------------            01780000
      * SOLICITACAO DE OPERACAO DE PAGAMENTO DO PEDIDO CORRENTE         01790000
      * (LIDA DE PMTRQIN) - VISAO DE TRABALHO                           01800000
      *-----------------------------------------------------            01810000
       01  WRK-SOL-ATIVA.                                               01820000
           05  WRK-SOL-EXISTE         PIC X(01) VALUE 'N'.              01830000
               88  SOL-JA-EXISTE          VALUE 'S'.                    01840000
           05  WRK-SOL-METHOD         PIC X(50).                        01850000
           05  WRK-SOL-GATEWAY-RESULT PIC X(01).                        01860000
               88  WSOL-GTW-APROVADO      VALUE 'A'.                    01870000
               88  WSOL-GTW-RECUSADO      VALUE 'D'.                    01880000
           05  WRK-SOL-REFUND-FLAG    PIC X(01).                        01890000
               88  WSOL-REEMBOLSO-PEDIDO  VALUE 'Y'.                    01900000
           05  WRK-SOL-CANCEL-FLAG   PIC X(01).                         01910000
               88  WSOL-CANCELAMENTO-PEDIDO VALUE 'Y'.                  01920000
           05  FILLER                 PIC X(05).                        01930000
      *-----------------------------------------------------            01940000
      * GERACAO DO TRANSACTION-ID (QC-TXN-NNNNNNNN) - VISAO             01950000
      * REDEFINIDA DO CAMPO DE SAIDA (1a DAS 3 REDEFINES                01960000
      * DESTE PROGRAMA)                                                 01970000
      *-----------------------------------------------------            01980000
       01  WRK-TXNID-NUM           PIC X(50).                           01990000
       01  WRK-TXNID-PARTES REDEFINES WRK-TXNID-NUM.                    02000000
           05  WRK-TXNID-LIT       PIC X(07).                           02010000
           05  WRK-TXNID-SEQ       PIC 9(08).                           02020000
           05  FILLER              PIC X(35).                           02030000
       77  WRK-SEQ-TXN             PIC 9(08) COMP VALUE ZERO.           02040000
      *-----------------------------------------------------            02050000
      * VISAO DA DATA DE PROCESSAMENTO (2a E 3a REDEFINES               02060000
      * SAO AS DO PROPRIO #QCORDR/#QCPREQ, JA GRAVADOS -                02070000
      * ESTA E A VISAO LOCAL PARA GRAVACAO DA PROCESSED-DATE)           02080000
      *-----------------------------------------------------            02090000
       01  WRK-DATA-PROC-NUM       PIC 9(08).                           02100000
       01  WRK-DATA-PROC-PARTES REDEFINES WRK-DATA-PROC-NUM.            02110000
           05  WRK-DPROC-AAAA      PIC 9(04).                           02120000
           05  WRK-DPROC-MM        PIC 9(02).                           02130000
           05  WRK-DPROC-DD        PIC 9(02).                           02140000
      *-----------------------------------------------------            02150000
      * VARIAVEIS PARA FILE STATUS                                      02160000
      *-----------------------------------------------------            02170000
       77  WRK-FS-ORDRIN           PIC 9(02).                           02180000
       77  WRK-FS-ORDROUT          PIC 9(02).                           02190000
       77  WRK-FS-PMTIN            PIC 9(02).                           02200000
       77  WRK-FS-PMTOUT           PIC 9(02).                           02210000
       77  WRK-FS-PMTRQIN          PIC 9(02).                           02220000
                                                                        02230000
      * TABELA DE PRODUTOS (CARREGADA DE PRODIN)                        02240000
                                                                        02250000
       01  WRK-TAB-PRODUTO.                                             02260000
           05  WRK-PROD-OCOR OCCURS 500 TIMES.                          02270000
               10  WRK-PROD-SKU       PIC X(50).                        02280000
               10  WRK-PROD-NOME      PIC X(255).                       02290000
               10  WRK-PROD-PRECO     PIC 9(08)V99.                     02300000
               10  WRK-PROD-PESO      PIC 9(05)V999.                    02310000
               10  WRK-PROD-ESTOQUE   PIC 9(09).                        02320000
               10  WRK-PROD-ATIVO     PIC X(01).                        02330000
                                                                        02340000
       77  WRK-PROD-MAX           PIC 9(05) COMP VALUE ZERO.            02350000
       77  WRK-PROD-SUB           PIC 9(05) COMP VALUE ZERO.            02360000
       77  WRK-PROD-ACHOU         PIC X(01) VALUE 'N'.                  02370000
           88  PRODUTO-ACHADO         VALUE 'S'.                        02380000
           88  PRODUTO-NAO-ACHADO     VALUE 'N'.                        02390000
                                                                        02400000
       77  WRK-CANCELANDO-PEDIDO  PIC X(01) VALUE 'N'.                  02410000
           88  CANCELANDO-PEDIDO      VALUE 'S'.                        02420000
                                                                        02430000
       77  WRK-PGTO-FALHOU-ANTES PIC X(01) VALUE 'N'.                   02440000
           88  PGTO-FALHOU-ANTES      VALUE 'S'.                        02450000
                                                                        02460000
       77  WRK-FS-PRODIN          PIC 9(02).                            02470000
       77  WRK-FS-PRODOUT         PIC 9(02).                            02480000
       77  WRK-FS-OLININ          PIC 9(02).                            02490000
      *-----------------------------------------------------            02500000
      * VARIAVEIS PARA TOTAIS DE CONTROLE DO BATCH                      02510000
      *-----------------------------------------------------            02520000
       77  WRK-TOT-PEDIDOS-LIDOS   PIC 9(07) COMP VALUE ZERO.           02530000
       77  WRK-TOT-PGTO-CRIADOS    PIC 9(07) COMP VALUE ZERO.           02540000
       77  WRK-TOT-PGTO-PAGOS      PIC 9(07) COMP VALUE ZERO.           02550000
       77  WRK-TOT-PGTO-FALHOS     PIC 9(07) COMP VALUE ZERO.           02560000
       77  WRK-TOT-PGTO-REEMBOLS   PIC 9(07) COMP VALUE ZERO.           02570000
       77  WRK-TOT-PEDIDOS-CANCEL  PIC 9(07) COMP VALUE ZERO.           02580000
       77  WRK-TOT-UNID-REPOSTAS   PIC 9(09) COMP VALUE ZERO.           02590000
      *-----------------------------------------------------            02600000
      * VARIAVEIS PARA MENSAGEM                                         02610000
      *-----------------------------------------------------            02620000
       77  WRK-MENSAGEM-FIM        PIC X(25) VALUE                      02630000
           'FIM DO BATCH DE PAGTO.'.                                    02640000
      *====================================================             02650000
       PROCEDURE                                 DIVISION.              02660000
      *====================================================             02670000
      *-----------------------------------------------------            02680000
       0000-PRINCIPAL                            SECTION.               02690000
      *-----------------------------------------------------            02700000
           PERFORM 1000-INICIALIZAR.                                    02710000
           PERFORM 2000-PROCESSAR-PEDIDO UNTIL WRK-FS-ORDRIN            02720000
                    EQUAL 10.                                           02730000
           PERFORM 3000-FINALIZAR.                                      02740000
           STOP RUN.                                                    02750000
      *-----------------------------------------------------            02760000
       0000-99-FIM.                              EXIT.                  02770000
      *-----------------------------------------------------            02780000
                                                                        02790000
      *-----------------------------------------------------            02800000
       1000-INICIALIZAR                          SECTION.               02810000
      *-----------------------------------------------------            02820000
           OPEN INPUT  ORDRIN PMTIN PMTRQIN                             02830000
                       PRODIN OLININ                                    02840000
                OUTPUT ORDROUT PMTOUT PRODOUT.                          02850000
           PERFORM 1900-TESTAR-STATUS-OPEN.                             02860000
           PERFORM 1010-CARREGAR-PRODUTOS.                              02870000
           ACCEPT WRK-DATA-PROC-NUM FROM DATE YYYYMMDD.                 02880000
           READ ORDRIN.                                                 02890000
           READ PMTIN.                                                  02900000
           READ PMTRQIN.                                                02910000
           IF WRK-FS-ORDRIN EQUAL 10                                    02920000
               DISPLAY 'ORDRIN VAZIO - NENHUM PEDIDO A PROCESSAR'       02930000
           END-IF.                                                      02940000
      *-----------------------------------------------------            02950000
       1000-99-FIM.                              EXIT.                  02960000
      *-----------------------------------------------------            02970000
                                                                        02980000
      *-----------------------------------------------------            02990000
       1010-CARREGAR-PRODUTOS                    SECTION.               03000000
      *-----------------------------------------------------            03010000
      * LE PRODIN INTEIRO PARA A TABELA WRK-TAB-PRODUTO, ATE            03020000
      * O FINAL DE ARQUIVO (STATUS 10).                                 03030000
           MOVE ZERO TO WRK-PROD-MAX.                                   03040000
           PERFORM 1011-LER-PRODUTO.                                    03050000
           PERFORM 1012-GUARDAR-PRODUTO UNTIL WRK-FS-PRODIN             03060000
                    EQUAL 10.                                           03070000
      *-----------------------------------------------------            03080000
       1010-99-FIM.                              EXIT.                  03090000
      *-----------------------------------------------------            03100000
                                                                        03110000
      *-----------------------------------------------------            03120000
       1011-LER-PRODUTO                          SECTION.               03130000
      *-----------------------------------------------------            03140000
           READ PRODIN.                                                 03150000
      *-----------------------------------------------------            03160000
       1011-99-FIM.                              EXIT.                  03170000
      *-----------------------------------------------------            03180000
                                                                        03190000
      *-----------------------------------------------------            03200000
       1012-GUARDAR-PRODUTO                      SECTION.               03210000
      *-----------------------------------------------------            03220000
           ADD 1 TO WRK-PROD-MAX.                                       03230000
           MOVE FD-PRODUCT-SKU         TO WRK-PROD-SKU (WRK-PROD-MAX).  03240000
           MOVE FD-PRODUCT-NAME        TO WRK-PROD-NOME(WRK-PROD-MAX).  03250000
           MOVE FD-PRODUCT-PRICE       TO WRK-PROD-PRECO(WRK-PROD-MAX). 03260000
           MOVE FD-PRODUCT-WEIGHT-KG   TO WRK-PROD-PESO(WRK-PROD-MAX).  03270000
           MOVE FD-PRODUCT-STOCK-QTY   TO                               03280000
                WRK-PROD-ESTOQUE(WRK-PROD-MAX).                         03290000
           MOVE FD-PRODUCT-ACTIVE-FLAG TO WRK-PROD-ATIVO(WRK-PROD-MAX). 03300000
           PERFORM 1011-LER-PRODUTO.                                    03310000
      *-----------------------------------------------------            03320000
       1012-99-FIM.                              EXIT.                  03330000
      *-----------------------------------------------------            03340000
                                                                        03350000
      *-----------------------------------------------------            03360000
       2000-PROCESSAR-PEDIDO                     SECTION.               03370000
      *-----------------------------------------------------            03380000
      * PARA CADA PEDIDO DE ORDRIN, LOCALIZA O PAGAMENTO                03390000
      * EXISTENTE (PMTIN) E A SOLICITACAO DE OPERACAO                   03400000
      * (PMTRQIN) PELO MESMO ORDER-NUMBER - OS TRES ARQUIVOS            03410000
      * SAO PRE-ORDENADOS POR ORDER-NUMBER E HA NO MAXIMO               03420000
      * UM PAGAMENTO ATIVO E UMA SOLICITACAO POR PEDIDO.                03430000
           MOVE FD-ORDER-NUMBER TO WRK-ORDNUM-TEXTO.                    03440000
           ADD 1 TO WRK-TOT-PEDIDOS-LIDOS.                              03450000
           PERFORM 2010-LOCALIZAR-PAGAMENTO.                            03460000
           PERFORM 2020-LOCALIZAR-SOLICITACAO.                          03470000
           PERFORM 2025-AVALIAR-CANCELAMENTO.                           03480000
           PERFORM 2040-LOCALIZAR-ITENS-PEDIDO.                         03490000
           PERFORM 2100-TRATAR-PAGAMENTO.                               03500000
           PERFORM 2500-GRAVAR-PEDIDO.                                  03510000
           PERFORM 2510-GRAVAR-PAGAMENTO.                               03520000
           READ ORDRIN.                                                 03530000
      *-----------------------------------------------------            03540000
       2000-99-FIM.                              EXIT.                  03550000
      *-----------------------------------------------------            03560000
                                                                        03570000
      *-----------------------------------------------------            03580000
       2010-LOCALIZAR-PAGAMENTO                  SECTION.               03590000
      *-----------------------------------------------------            03600000
           MOVE 'N' TO WRK-PGTO-EXISTE.                                 03610000
           PERFORM 2011-AVANCAR-PMTIN                                   03620000
               UNTIL WRK-FS-PMTIN EQUAL 10                              03630000
                  OR FD-PMT-ORDER-NUMBER NOT LESS                       03640000
                     WRK-ORDNUM-TEXTO.                                  03650000
           IF WRK-FS-PMTIN NOT EQUAL 10                                 03660000
              AND FD-PMT-ORDER-NUMBER EQUAL WRK-ORDNUM-TEXTO            03670000
               MOVE 'S' TO WRK-PGTO-EXISTE                              03680000
               MOVE FD-PMT-TRANSACTION-ID TO                            03690000
                    WRK-PGTO-TRANSACTION-ID                             03700000
               MOVE FD-PMT-METHOD TO WRK-PGTO-METHOD                    03710000
               MOVE FD-PMT-AMOUNT TO WRK-PGTO-AMOUNT                    03720000
               MOVE FD-PMT-STATUS TO WRK-PGTO-STATUS                    03730000
               MOVE 'N' TO WRK-PGTO-FALHOU-ANTES                        03740000
               IF FD-PMT-STATUS EQUAL 'FAILED'                          03750000
                   MOVE 'S' TO WRK-PGTO-FALHOU-ANTES                    03760000
               END-IF                                                   03770000
           END-IF.                                                      03780000
      *-----------------------------------------------------            03790000
       2010-99-FIM.                              EXIT.                  03800000
      *-----------------------------------------------------            03810000
                                                                        03820000
      *-----------------------------------------------------            03830000
       2011-AVANCAR-PMTIN                        SECTION.               03840000
      *-----------------------------------------------------            03850000
           READ PMTIN.                                                  03860000
      *-----------------------------------------------------            03870000
       2011-99-FIM.                              EXIT.                  03880000
      *-----------------------------------------------------            03890000
                                                                        03900000
      *-----------------------------------------------------            03910000
       2020-LOCALIZAR-SOLICITACAO                SECTION.               03920000
      *-----------------------------------------------------            03930000
           MOVE 'N' TO WRK-SOL-EXISTE.                                  03940000
           PERFORM 2021-AVANCAR-PMTRQIN                                 03950000
               UNTIL WRK-FS-PMTRQIN EQUAL 10                            03960000
                  OR FD-PREQ-ORDER-NUMBER NOT LESS                      03970000
                     WRK-ORDNUM-TEXTO.                                  03980000
           IF WRK-FS-PMTRQIN NOT EQUAL 10                               03990000
              AND FD-PREQ-ORDER-NUMBER EQUAL WRK-ORDNUM-TEXTO           04000000
               MOVE 'S' TO WRK-SOL-EXISTE                               04010000
               MOVE FD-PREQ-METHOD TO WRK-SOL-METHOD                    04020000
               MOVE FD-PREQ-GATEWAY-RESULT TO                           04030000
                    WRK-SOL-GATEWAY-RESULT                              04040000
               MOVE FD-PREQ-REFUND-FLAG TO                              04050000
                    WRK-SOL-REFUND-FLAG                                 04060000
               MOVE FD-PREQ-CANCEL-FLAG TO                              04070000
                    WRK-SOL-CANCEL-FLAG                                 04080000
           END-IF.                                                      04090000
      *-----------------------------------------------------            04100000
       2020-99-FIM.                              EXIT.                  04110000
      *-----------------------------------------------------            04120000
                                                                        04130000
      *-----------------------------------------------------            04140000
       2021-AVANCAR-PMTRQIN                      SECTION.               04150000
      *-----------------------------------------------------            04160000
           READ PMTRQIN.                                                04170000
      *-----------------------------------------------------            04180000
       2021-99-FIM.                              EXIT.                  04190000
      *-----------------------------------------------------            04200000
                                                                        04210000
      *-----------------------------------------------------            04220000
       2025-AVALIAR-CANCELAMENTO                 SECTION.               04230000
      *-----------------------------------------------------            04240000
      * UM PEDIDO PENDING OU CONFIRMED E                                04250000
      * CANCELADO QUANDO A SOLICITACAO DE OPERACAO TROUXER              04260000
      * O CANCEL-FLAG LIGADO. PEDIDO JA EM TRANSITO, ENTREGUE           04270000
      * OU CANCELADO NAO E AFETADO.                                     04280000
           MOVE 'N' TO WRK-CANCELANDO-PEDIDO.                           04290000
           IF SOL-JA-EXISTE AND WSOL-CANCELAMENTO-PEDIDO                04300000
              AND (ORDER-IS-PENDING OR ORDER-IS-CONFIRMED)              04310000
               MOVE 'S' TO WRK-CANCELANDO-PEDIDO                        04320000
           END-IF.                                                      04330000
      *-----------------------------------------------------            04340000
       2025-99-FIM.                              EXIT.                  04350000
      *-----------------------------------------------------            04360000
                                                                        04370000
      *-----------------------------------------------------            04380000
       2040-LOCALIZAR-ITENS-PEDIDO               SECTION.               04390000
      *-----------------------------------------------------            04400000
      * AVANCA OLININ ATE AS LINHAS DO PEDIDO ATIVO (MESMA              04410000
      * CHAVE DE ORDRIN/ORDROUT) E AS CONSOME, REPONDO O                04420000
      * ESTOQUE QUANDO O PEDIDO ESTIVER SENDO CANCELADO.                04430000
           PERFORM 2041-AVANCAR-OLININ                                  04440000
               UNTIL WRK-FS-OLININ EQUAL 10                             04450000
                  OR FD-OLIN-ORDER-NUMBER NOT LESS                      04460000
                     WRK-ORDNUM-TEXTO.                                  04470000
           PERFORM 2042-CONSUMIR-ITEM-PEDIDO                            04480000
               UNTIL WRK-FS-OLININ EQUAL 10                             04490000
                  OR FD-OLIN-ORDER-NUMBER NOT EQUAL                     04500000
                     WRK-ORDNUM-TEXTO.                                  04510000
      *-----------------------------------------------------            04520000
       2040-99-FIM.                              EXIT.                  04530000
      *-----------------------------------------------------            04540000
                                                                        04550000
      *-----------------------------------------------------            04560000
       2041-AVANCAR-OLININ                       SECTION.               04570000
      *-----------------------------------------------------            04580000
           READ OLININ.                                                 04590000
      *-----------------------------------------------------            04600000
       2041-99-FIM.                              EXIT.                  04610000
      *-----------------------------------------------------            04620000
                                                                        04630000
      *-----------------------------------------------------            04640000
       2042-CONSUMIR-ITEM-PEDIDO                 SECTION.               04650000
      *-----------------------------------------------------            04660000
           IF CANCELANDO-PEDIDO                                         04670000
               PERFORM 2150-REPOR-ESTOQUE-ITEM                          04680000
           END-IF.                                                      04690000
           PERFORM 2041-AVANCAR-OLININ.                                 04700000
      *-----------------------------------------------------            04710000
       2042-99-FIM.                              EXIT.                  04720000
      *-----------------------------------------------------            04730000
                                                                        04740000
      *-----------------------------------------------------            04750000
       2150-REPOR-ESTOQUE-ITEM                   SECTION.               04760000
      *-----------------------------------------------------            04770000
      * SOMA A QUANTITY DA LINHA DE VOLTA AO ESTOQUE EM                 04780000
      * MEMORIA E ACUMULA O CONTROLE DE UNIDADES REPOSTAS.              04790000
           PERFORM 2151-BUSCAR-PRODUTO-OLIN.                            04800000
           IF PRODUTO-ACHADO                                            04810000
               ADD FD-OLIN-QUANTITY TO                                  04820000
                    WRK-PROD-ESTOQUE(WRK-PROD-SUB)                      04830000
               ADD FD-OLIN-QUANTITY TO WRK-TOT-UNID-REPOSTAS            04840000
           END-IF.                                                      04850000
      *-----------------------------------------------------            04860000
       2150-99-FIM.                              EXIT.                  04870000
      *-----------------------------------------------------            04880000
                                                                        04890000
      *-----------------------------------------------------            04900000
       2151-BUSCAR-PRODUTO-OLIN                  SECTION.               04910000
      *-----------------------------------------------------            04920000
           MOVE 'N' TO WRK-PROD-ACHOU.                                  04930000
           MOVE 1 TO WRK-PROD-SUB.                                      04940000
           PERFORM 2152-BUSCAR-PRODUTO-OLIN-LOOP                        04950000
               UNTIL WRK-PROD-SUB GREATER WRK-PROD-MAX                  04960000
                  OR PRODUTO-ACHADO.                                    04970000
      *-----------------------------------------------------            04980000
       2151-99-FIM.                              EXIT.                  04990000
      *-----------------------------------------------------            05000000
                                                                        05010000
      *-----------------------------------------------------            05020000
       2152-BUSCAR-PRODUTO-OLIN-LOOP             SECTION.               05030000
      *-----------------------------------------------------            05040000
           IF WRK-PROD-SKU(WRK-PROD-SUB) EQUAL                          05050000
              FD-OLIN-PRODUCT-SKU                                       05060000
               MOVE 'S' TO WRK-PROD-ACHOU                               05070000
           ELSE                                                         05080000
               ADD 1 TO WRK-PROD-SUB                                    05090000
           END-IF.                                                      05100000
      *-----------------------------------------------------            05110000
       2152-99-FIM.                              EXIT.                  05120000
      *-----------------------------------------------------            05130000
                                                                        05140000
      *-----------------------------------------------------            05150000
       2100-TRATAR-PAGAMENTO                     SECTION.               05160000
      *-----------------------------------------------------            05170000
      * SE JA HA PAGAMENTO PARA O PEDIDO,                               05180000
      * TRATA SEU CICLO DE VIDA (PROCESSAR/REEMBOLSAR); SENAO,          05190000
      * CRIA UM NOVO PAGAMENTO PENDING SE O PEDIDO ESTIVER              05200000
      * CONFIRMED.                                                      05210000
           IF CANCELANDO-PEDIDO                                         05220000
               PERFORM 2130-CANCELAR-PEDIDO                             05230000
           ELSE                                                         05240000
               IF PGTO-JA-EXISTE AND NOT PGTO-FALHOU-ANTES              05250000
                   PERFORM 2110-PROCESSAR-PAGTO-EXISTENTE               05260000
               ELSE                                                     05270000
                   IF ORDER-IS-CONFIRMED                                05280000
                       PERFORM 2120-CRIAR-PAGAMENTO                     05290000
                   END-IF                                               05300000
               END-IF                                                   05310000
           END-IF.                                                      05320000
      *-----------------------------------------------------            05330000
       2100-99-FIM.                              EXIT.                  05340000
      *-----------------------------------------------------            05350000
                                                                        05360000
      *-----------------------------------------------------            05370000
       2110-PROCESSAR-PAGTO-EXISTENTE            SECTION.               05380000
      *-----------------------------------------------------            05390000
      * UM PAGAMENTO PENDING SO E PROCESSADO (PAID OU FAILED)           05400000
      * SE HOUVER SOLICITACAO CORRESPONDENTE COM O RESULTADO            05410000
      * DO GATEWAY; UM PAGAMENTO PAID SO E REEMBOLSADO SE A             05420000
      * SOLICITACAO PEDIR REFUND-FLAG = Y.                              05430000
           IF WPGTO-E-PENDING AND SOL-JA-EXISTE                         05440000
               PERFORM 2111-RESOLVER-PAGAMENTO                          05450000
           END-IF.                                                      05460000
           IF WPGTO-E-PAID AND SOL-JA-EXISTE                            05470000
              AND WSOL-REEMBOLSO-PEDIDO                                 05480000
               PERFORM 2112-REEMBOLSAR-PAGAMENTO                        05490000
           END-IF.                                                      05500000
      *-----------------------------------------------------            05510000
       2110-99-FIM.                              EXIT.                  05520000
      *-----------------------------------------------------            05530000
                                                                        05540000
      *-----------------------------------------------------            05550000
       2111-RESOLVER-PAGAMENTO                   SECTION.               05560000
      *-----------------------------------------------------            05570000
           IF WSOL-GTW-APROVADO                                         05580000
               MOVE 'PAID' TO WRK-PGTO-STATUS                           05590000
               MOVE 'PAID' TO FD-ORDER-PAYMENT-STATUS                   05600000
               ADD 1 TO WRK-TOT-PGTO-PAGOS                              05610000
           ELSE                                                         05620000
               MOVE 'FAILED' TO WRK-PGTO-STATUS                         05630000
               MOVE 'FAILED' TO FD-ORDER-PAYMENT-STATUS                 05640000
               ADD 1 TO WRK-TOT-PGTO-FALHOS                             05650000
           END-IF.                                                      05660000
      *-----------------------------------------------------            05670000
       2111-99-FIM.                              EXIT.                  05680000
      *-----------------------------------------------------            05690000
                                                                        05700000
      *-----------------------------------------------------            05710000
       2112-REEMBOLSAR-PAGAMENTO                 SECTION.               05720000
      *-----------------------------------------------------            05730000
           MOVE 'REFUNDED' TO WRK-PGTO-STATUS.                          05740000
           MOVE 'REFUNDED' TO FD-ORDER-PAYMENT-STATUS.                  05750000
           ADD 1 TO WRK-TOT-PGTO-REEMBOLS.                              05760000
      *-----------------------------------------------------            05770000
       2112-99-FIM.                              EXIT.                  05780000
      *-----------------------------------------------------            05790000
                                                                        05800000
      *-----------------------------------------------------            05810000
       2120-CRIAR-PAGAMENTO                      SECTION.               05820000
      *-----------------------------------------------------            05830000
      * CRIA O PAGAMENTO PENDING DO PEDIDO CONFIRMED SEM                05840000
      * PAGAMENTO PAID ANTERIOR. TRANSACTION-ID GERADO POR              05850000
      * SEQUENCIAL PROPRIO (WRK-SEQ-TXN). AMOUNT COPIADO                05860000
      * DO TOTAL-AMOUNT DO PEDIDO.                                      05870000
           ADD 1 TO WRK-SEQ-TXN.                                        05880000
           MOVE 'QC-TXN-' TO WRK-TXNID-LIT.                             05890000
           MOVE WRK-SEQ-TXN TO WRK-TXNID-SEQ.                           05900000
           MOVE 'S' TO WRK-PGTO-EXISTE.                                 05910000
           MOVE WRK-TXNID-NUM TO WRK-PGTO-TRANSACTION-ID.               05920000
           MOVE WRK-SOL-METHOD TO WRK-PGTO-METHOD.                      05930000
           MOVE FD-ORDER-TOTAL-AMOUNT TO WRK-PGTO-AMOUNT.               05940000
           MOVE 'PENDING' TO WRK-PGTO-STATUS.                           05950000
           ADD 1 TO WRK-TOT-PGTO-CRIADOS.                               05960000
           IF SOL-JA-EXISTE                                             05970000
               PERFORM 2110-PROCESSAR-PAGTO-EXISTENTE                   05980000
           END-IF.                                                      05990000
      *-----------------------------------------------------            06000000
       2120-99-FIM.                              EXIT.                  06010000
      *-----------------------------------------------------            06020000
                                                                        06030000
      *-----------------------------------------------------            06040000
       2130-CANCELAR-PEDIDO                      SECTION.               06050000
      *-----------------------------------------------------            06060000
      * ENCERRA O PEDIDO COMO CANCELLED; O ESTOQUE JA FOI               06070000
      * REPOSTO POR 2040-LOCALIZAR-ITENS-PEDIDO ANTES DESTA             06080000
      * SECTION SER CHAMADA. NENHUM PAGAMENTO E CRIADO OU               06090000
      * PROCESSADO PARA PEDIDO CANCELADO.                               06100000
           MOVE 'CANCELLED' TO FD-ORDER-STATUS.                         06110000
           ADD 1 TO WRK-TOT-PEDIDOS-CANCEL.                             06120000
      *-----------------------------------------------------            06130000
       2130-99-FIM.                              EXIT.                  06140000
      *-----------------------------------------------------            06150000
                                                                        06160000
      *-----------------------------------------------------            06170000
       2500-GRAVAR-PEDIDO                        SECTION.               06180000
      *-----------------------------------------------------            06190000
      * REGRAVA O PEDIDO EM ORDROUT COM O PAYMENT-STATUS                06200000
      * EVENTUALMENTE ATUALIZADO EM 2110/2111/2112.                     06210000
           MOVE FD-ORDER-NUMBER         TO FD-ORDO-NUMBER.              06220000
           MOVE FD-ORDER-USER-ID        TO FD-ORDO-USER-ID.             06230000
           MOVE FD-ORDER-ZONE           TO FD-ORDO-ZONE.                06240000
           MOVE FD-ORDER-TOTAL-WEIGHT-KG TO                             06250000
                FD-ORDO-TOTAL-WEIGHT-KG.                                06260000
           MOVE FD-ORDER-SUBTOTAL       TO FD-ORDO-SUBTOTAL.            06270000
           MOVE FD-ORDER-SHIPPING-COST  TO                              06280000
                FD-ORDO-SHIPPING-COST.                                  06290000
           MOVE FD-ORDER-EXTRAS-COST    TO FD-ORDO-EXTRAS-COST.         06300000
           MOVE FD-ORDER-DISCOUNT-AMT   TO FD-ORDO-DISCOUNT-AMT.        06310000
           MOVE FD-ORDER-TAX-RATE       TO FD-ORDO-TAX-RATE.            06320000
           MOVE FD-ORDER-TAX-AMOUNT     TO FD-ORDO-TAX-AMOUNT.          06330000
           MOVE FD-ORDER-TOTAL-AMOUNT   TO FD-ORDO-TOTAL-AMOUNT.        06340000
           MOVE FD-ORDER-RULE-CODE-USED TO                              06350000
                FD-ORDO-RULE-CODE-USED.                                 06360000
           MOVE FD-ORDER-STATUS         TO FD-ORDO-STATUS.              06370000
           MOVE FD-ORDER-PAYMENT-STATUS TO                              06380000
                FD-ORDO-PAYMENT-STATUS.                                 06390000
           MOVE FD-ORDER-CREATED-DATE   TO FD-ORDO-CREATED-DATE.        06400000
           WRITE FD-ORDO-REC.                                           06410000
           PERFORM 4900-TESTAR-STATUS-ORDROUT.                          06420000
      *-----------------------------------------------------            06430000
       2500-99-FIM.                              EXIT.                  06440000
      *-----------------------------------------------------            06450000
                                                                        06460000
      *-----------------------------------------------------            06470000
       2510-GRAVAR-PAGAMENTO                     SECTION.               06480000
      *-----------------------------------------------------            06490000
      * SO GRAVA LINHA EM PMTOUT QUANDO HOUVER PAGAMENTO                06500000
      * (EXISTENTE OU CRIADO NESTA PASSADA) PARA O PEDIDO.              06510000
           IF PGTO-JA-EXISTE                                            06520000
               MOVE WRK-PGTO-TRANSACTION-ID TO                          06530000
                    FD-PMTO-TRANSACTION-ID                              06540000
               MOVE WRK-ORDNUM-TEXTO TO FD-PMTO-ORDER-NUMBER            06550000
               MOVE WRK-PGTO-METHOD TO FD-PMTO-METHOD                   06560000
               MOVE WRK-PGTO-AMOUNT TO FD-PMTO-AMOUNT                   06570000
               MOVE WRK-PGTO-STATUS TO FD-PMTO-STATUS                   06580000
               MOVE WRK-SOL-GATEWAY-RESULT TO                           06590000
                    FD-PMTO-GATEWAY-RESULT                              06600000
               MOVE WRK-DATA-PROC-NUM TO                                06610000
                    FD-PMTO-PROCESSED-DATE                              06620000
               WRITE FD-PMTO-REC                                        06630000
               PERFORM 4910-TESTAR-STATUS-PMTOUT                        06640000
           END-IF.                                                      06650000
      *-----------------------------------------------------            06660000
       2510-99-FIM.                              EXIT.                  06670000
      *-----------------------------------------------------            06680000
                                                                        06690000
      *-----------------------------------------------------            06700000
       1900-TESTAR-STATUS-OPEN                   SECTION.               06710000
      *-----------------------------------------------------            06720000
           PERFORM 1901-TESTASTATUS-ORDRIN.                             06730000
           PERFORM 1902-TESTASTATUS-ORDROUT.                            06740000
           PERFORM 1903-TESTASTATUS-PMTIN.                              06750000
           PERFORM 1904-TESTASTATUS-PMTOUT.                             06760000
           PERFORM 1905-TESTASTATUS-PMTRQIN.                            06770000
           PERFORM 1906-TESTASTATUS-PRODIN.                             06780000
           PERFORM 1907-TESTASTATUS-PRODOUT.                            06790000
           PERFORM 1908-TESTASTATUS-OLININ.                             06800000
      *-----------------------------------------------------            06810000
       1900-99-FIM.                              EXIT.                  06820000
      *-----------------------------------------------------            06830000
                                                                        06840000
      *-----------------------------------------------------            06850000
       1901-TESTASTATUS-ORDRIN                   SECTION.               06860000
      *-----------------------------------------------------            06870000
           IF WRK-FS-ORDRIN NOT EQUAL 0                                 06880000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              06890000
               MOVE '1901'                 TO WRK-SECAO                 06900000
               MOVE 'ERRO NO OPEN ORDRIN'           TO WRK-MENSAGEM     06910000
               MOVE WRK-FS-ORDRIN    TO WRK-STATUS                      06920000
               PERFORM 9000-ERRO                                        06930000
           END-IF.                                                      06940000
      *-----------------------------------------------------            06950000
       1901-99-FIM.                              EXIT.                  06960000
      *-----------------------------------------------------            06970000
                                                                        06980000
      *-----------------------------------------------------            06990000
       1902-TESTASTATUS-ORDROUT                  SECTION.               07000000
      *-----------------------------------------------------            07010000
           IF WRK-FS-ORDROUT NOT EQUAL 0                                07020000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              07030000
               MOVE '1902'                 TO WRK-SECAO                 07040000
               MOVE 'ERRO NO OPEN ORDROUT'          TO WRK-MENSAGEM     07050000
               MOVE WRK-FS-ORDROUT   TO WRK-STATUS                      07060000
               PERFORM 9000-ERRO                                        07070000
           END-IF.                                                      07080000
      *-----------------------------------------------------            07090000
       1902-99-FIM.                              EXIT.                  07100000
      *-----------------------------------------------------            07110000
                                                                        07120000
      *-----------------------------------------------------            07130000
       1903-TESTASTATUS-PMTIN                    SECTION.               07140000
      *-----------------------------------------------------            07150000
           IF WRK-FS-PMTIN NOT EQUAL 0                                  07160000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              07170000
               MOVE '1903'                 TO WRK-SECAO                 07180000
               MOVE 'ERRO NO OPEN PMTIN'            TO WRK-MENSAGEM     07190000
               MOVE WRK-FS-PMTIN     TO WRK-STATUS                      07200000
               PERFORM 9000-ERRO                                        07210000
           END-IF.                                                      07220000
      *-----------------------------------------------------            07230000
       1903-99-FIM.                              EXIT.                  07240000
      *-----------------------------------------------------            07250000
                                                                        07260000
      *-----------------------------------------------------            07270000
       1904-TESTASTATUS-PMTOUT                   SECTION.               07280000
      *-----------------------------------------------------            07290000
           IF WRK-FS-PMTOUT NOT EQUAL 0                                 07300000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              07310000
               MOVE '1904'                 TO WRK-SECAO                 07320000
               MOVE 'ERRO NO OPEN PMTOUT'           TO WRK-MENSAGEM     07330000
               MOVE WRK-FS-PMTOUT    TO WRK-STATUS                      07340000
               PERFORM 9000-ERRO                                        07350000
           END-IF.                                                      07360000
      *-----------------------------------------------------            07370000
       1904-99-FIM.                              EXIT.                  07380000
      *-----------------------------------------------------            07390000
                                                                        07400000
      *-----------------------------------------------------            07410000
       1905-TESTASTATUS-PMTRQIN                  SECTION.               07420000
      *-----------------------------------------------------            07430000
           IF WRK-FS-PMTRQIN NOT EQUAL 0                                07440000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              07450000
               MOVE '1905'                 TO WRK-SECAO                 07460000
               MOVE 'ERRO NO OPEN PMTRQIN'          TO WRK-MENSAGEM     07470000
               MOVE WRK-FS-PMTRQIN   TO WRK-STATUS                      07480000
               PERFORM 9000-ERRO                                        07490000
           END-IF.                                                      07500000
      *-----------------------------------------------------            07510000
       1905-99-FIM.                              EXIT.                  07520000
      *-----------------------------------------------------            07530000
                                                                        07540000
      *-----------------------------------------------------            07550000
       1906-TESTASTATUS-PRODIN                   SECTION.               07560000
      *-----------------------------------------------------            07570000
           IF WRK-FS-PRODIN NOT EQUAL 0                                 07580000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              07590000
               MOVE '1906'                 TO WRK-SECAO                 07600000
               MOVE 'ERRO NO OPEN PRODIN'           TO WRK-MENSAGEM     07610000
               MOVE WRK-FS-PRODIN    TO WRK-STATUS                      07620000
               PERFORM 9000-ERRO                                        07630000
           END-IF.                                                      07640000
      *-----------------------------------------------------            07650000
       1906-99-FIM.                              EXIT.                  07660000
      *-----------------------------------------------------            07670000
                                                                        07680000
      *-----------------------------------------------------            07690000
       1907-TESTASTATUS-PRODOUT                  SECTION.               07700000
      *-----------------------------------------------------            07710000
           IF WRK-FS-PRODOUT NOT EQUAL 0                                07720000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              07730000
               MOVE '1907'                 TO WRK-SECAO                 07740000
               MOVE 'ERRO NO OPEN PRODOUT'          TO WRK-MENSAGEM     07750000
               MOVE WRK-FS-PRODOUT   TO WRK-STATUS                      07760000
               PERFORM 9000-ERRO                                        07770000
           END-IF.                                                      07780000
      *-----------------------------------------------------            07790000
       1907-99-FIM.                              EXIT.                  07800000
      *-----------------------------------------------------            07810000
                                                                        07820000
      *-----------------------------------------------------            07830000
       1908-TESTASTATUS-OLININ                   SECTION.               07840000
      *-----------------------------------------------------            07850000
           IF WRK-FS-OLININ NOT EQUAL 0                                 07860000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              07870000
               MOVE '1908'                 TO WRK-SECAO                 07880000
               MOVE 'ERRO NO OPEN OLININ'           TO WRK-MENSAGEM     07890000
               MOVE WRK-FS-OLININ    TO WRK-STATUS                      07900000
               PERFORM 9000-ERRO                                        07910000
           END-IF.                                                      07920000
      *-----------------------------------------------------            07930000
       1908-99-FIM.                              EXIT.                  07940000
      *-----------------------------------------------------            07950000
                                                                        07960000
      *-----------------------------------------------------            07970000
       4900-TESTAR-STATUS-ORDROUT                SECTION.               07980000
      *-----------------------------------------------------            07990000
           IF WRK-FS-ORDROUT NOT EQUAL 0                                08000000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              08010000
               MOVE '4900'                 TO WRK-SECAO                 08020000
               MOVE 'ERRO NO WRITE ORDROUT'        TO                   08030000
                    WRK-MENSAGEM                                        08040000
               MOVE WRK-FS-ORDROUT   TO WRK-STATUS                      08050000
               PERFORM 9000-ERRO                                        08060000
           END-IF.                                                      08070000
      *-----------------------------------------------------            08080000
       4900-99-FIM.                              EXIT.                  08090000
      *-----------------------------------------------------            08100000
                                                                        08110000
      *-----------------------------------------------------            08120000
       4910-TESTAR-STATUS-PMTOUT                 SECTION.               08130000
      *-----------------------------------------------------            08140000
           IF WRK-FS-PMTOUT NOT EQUAL 0                                 08150000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              08160000
               MOVE '4910'                 TO WRK-SECAO                 08170000
               MOVE 'ERRO NO WRITE PMTOUT'         TO                   08180000
                    WRK-MENSAGEM                                        08190000
               MOVE WRK-FS-PMTOUT    TO WRK-STATUS                      08200000
               PERFORM 9000-ERRO                                        08210000
           END-IF.                                                      08220000
      *-----------------------------------------------------            08230000
       4910-99-FIM.                              EXIT.                  08240000
      *-----------------------------------------------------            08250000
                                                                        08260000
      *-----------------------------------------------------            08270000
       4920-TESTAR-STATUS-PRODOUT                SECTION.               08280000
      *-----------------------------------------------------            08290000
      * CONFERE O FILE STATUS APOS A REGRAVACAO DO CADASTRO             08300000
      * DE PRODUTOS (PRODOUT) COM O ESTOQUE REPOSTO.                    08310000
           IF WRK-FS-PRODOUT NOT EQUAL 0                                08320000
               MOVE 'QC22PAY'              TO WRK-PROGRAMA              08330000
               MOVE '3010'                 TO WRK-SECAO                 08340000
               MOVE 'ERRO NA REGRAVACAO PRODOUT' TO WRK-MENSAGEM        08350000
               MOVE WRK-FS-PRODOUT   TO WRK-STATUS                      08360000
               PERFORM 9000-ERRO                                        08370000
           END-IF.                                                      08380000
      *-----------------------------------------------------            08390000
       4920-99-FIM.                              EXIT.                  08400000
      *-----------------------------------------------------            08410000
                                                                        08420000
      *-----------------------------------------------------            08430000
       3000-FINALIZAR                            SECTION.               08440000
      *-----------------------------------------------------            08450000
      * FECHA OS ARQUIVOS E EMITE OS TOTAIS DE CONTROLE DO              08460000
      * BATCH DE PAGAMENTOS.                                            08470000
           MOVE 1 TO WRK-PROD-SUB.                                      08480000
           PERFORM 3010-REGRAVAR-PRODUTO                                08490000
               UNTIL WRK-PROD-SUB GREATER WRK-PROD-MAX.                 08500000
           CLOSE ORDRIN ORDROUT PMTIN PMTOUT PMTRQIN                    08510000
                 PRODIN PRODOUT OLININ.                                 08520000
           DISPLAY 'QC22PAY - TOTAIS DE CONTROLE'.                      08530000
           DISPLAY 'PEDIDOS LIDOS ........ : ' WRK-TOT-PEDIDOS-LIDOS.   08540000
           DISPLAY 'PAGAMENTOS CRIADOS ... : ' WRK-TOT-PGTO-CRIADOS.    08550000
           DISPLAY 'PAGAMENTOS PAGOS ..... : ' WRK-TOT-PGTO-PAGOS.      08560000
           DISPLAY 'PAGAMENTOS FALHOS .... : ' WRK-TOT-PGTO-FALHOS.     08570000
           DISPLAY 'PAGAMENTOS REEMBOLS. . : ' WRK-TOT-PGTO-REEMBOLS.   08580000
           DISPLAY 'PEDIDOS CANCELADOS .... : ' WRK-TOT-PEDIDOS-CANCEL. 08590000
           DISPLAY 'UNIDADES REPOSTAS ..... : ' WRK-TOT-UNID-REPOSTAS.  08600000
      *-----------------------------------------------------            08610000
       3000-99-FIM.                              EXIT.                  08620000
      *-----------------------------------------------------            08630000
                                                                        08640000
      *-----------------------------------------------------            08650000
       3010-REGRAVAR-PRODUTO                     SECTION.               08660000
      *-----------------------------------------------------            08670000
      * REESCREVE UMA LINHA DO CADASTRO DE PRODUTOS A PARTIR            08680000
      * DA TABELA EM MEMORIA (SKU/NOME/PRECO INALTERADOS,               08690000
      * STOCK-QTY JA REFLETE A REPOSICAO DE CANCELAMENTOS).             08700000
           MOVE WRK-PROD-SKU(WRK-PROD-SUB)      TO FD-PRDOUT-SKU.       08710000
           MOVE WRK-PROD-NOME(WRK-PROD-SUB)     TO FD-PRDOUT-NAME.      08720000
           MOVE WRK-PROD-PRECO(WRK-PROD-SUB)    TO FD-PRDOUT-PRICE.     08730000
           MOVE WRK-PROD-PESO(WRK-PROD-SUB)     TO                      08740000
                FD-PRDOUT-WEIGHT-KG.                                    08750000
           MOVE WRK-PROD-ESTOQUE(WRK-PROD-SUB)  TO                      08760000
                FD-PRDOUT-STOCK-QTY.                                    08770000
           MOVE WRK-PROD-ATIVO(WRK-PROD-SUB)    TO                      08780000
                FD-PRDOUT-ACTIVE-FLAG.                                  08790000
           WRITE FD-PRDOUT-REC.                                         08800000
           PERFORM 4920-TESTAR-STATUS-PRODOUT.                          08810000
           ADD 1 TO WRK-PROD-SUB.                                       08820000
      *-----------------------------------------------------            08830000
       3010-99-FIM.                              EXIT.                  08840000
      *-----------------------------------------------------            08850000
                                                                        08860000
      *-----------------------------------------------------            08870000
       9000-ERRO                                 SECTION.               08880000
      *-----------------------------------------------------            08890000
      * TRATAMENTO FATAL DE ERRO DE ARQUIVO - GRAVA A                   08900000
      * OCORRENCIA NO LOG DE OPERACAO (SUBPROGRAMA GRAVALOG)            08910000
      * E ENCERRA O JOB (ESTILO ARQ2205).                               08920000
           DISPLAY WRK-MENSAGEM.                                        08930000
           CALL 'GRAVALOG' USING WRK-DADOS.                             08940000
           GOBACK.                                                      08950000
      *-----------------------------------------------------            08960000
       9000-99-FIM.                              EXIT.                  08970000
      *-----------------------------------------------------            08980000
                                                                        08990000
