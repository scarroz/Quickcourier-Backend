      *====================================================             00010000
      * COPYBOOK : #QCORDO                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DE SAIDA DO PEDIDO PRECIFICADO (ORDER), USADO 00050000
      *            PELO QC22PAY PARA REGRAVAR O PEDIDO APOS ATUALIZAR O 00060000
      *            PAYMENT-STATUS. MESMOS CAMPOS DE #QCORDR, COM PREFIXO00070000
      *            PROPRIO POR SER FD DE SAIDA NO MESMO PROGRAMA QUE LE 00080000
      *            #QCORDR NA ENTRADA.                                  00090000
      *----------------------------------------------------             00100000
      *ARQUIVO SEQUENCIAL, CHAVE UNICA ORDER-NUMBER,                    00110000
      *DDNAME ORDROUT (SAIDA DO QC22PAY).                               00120000
      *----------------------------------------------------             00130000
      * HISTORICO DE ALTERACOES                                         00140000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00150000
      * ---------- ------- ---------- -----------------------           00160000
      * 2009-04-11 MHO     Q09-0271   CRIACAO DO LAYOUT DE SAIDA.       00170000
      * 2022-03-21 JRP     Q22-0712   SHIPPING-COST/EXTRAS-COST/        00180000
      *            DISCOUNT-AMT/TAX-AMOUNT AMPLIADOS PARA 9(08)V99,     00190000
      *            MESMA CORRECAO DE #QCORDR NA MESMA DATA.             00200000
      *====================================================             00210000
       01  FD-ORDO-REC.                                                 00220000
           05  FD-ORDO-NUMBER          PIC X(50).                       00230000
           05  FD-ORDO-USER-ID         PIC 9(09).                       00240000
           05  FD-ORDO-ZONE            PIC X(50).                       00250000
           05  FD-ORDO-TOTAL-WEIGHT-KG PIC 9(07)V999.                   00260000
           05  FD-ORDO-SUBTOTAL        PIC 9(09)V99.                    00270000
           05  FD-ORDO-SHIPPING-COST   PIC 9(08)V99.                    00280000
           05  FD-ORDO-EXTRAS-COST     PIC 9(08)V99.                    00290000
           05  FD-ORDO-DISCOUNT-AMT    PIC 9(08)V99.                    00300000
           05  FD-ORDO-TAX-RATE        PIC 9(03)V99.                    00310000
           05  FD-ORDO-TAX-AMOUNT      PIC 9(08)V99.                    00320000
           05  FD-ORDO-TOTAL-AMOUNT    PIC 9(09)V99.                    00330000
           05  FD-ORDO-RULE-CODE-USED  PIC X(50).                       00340000
           05  FD-ORDO-STATUS          PIC X(10).                       00350000
               88  ORDO-IS-PENDING         VALUE 'PENDING'.             00360000
               88  ORDO-IS-CONFIRMED       VALUE 'CONFIRMED'.           00370000
               88  ORDO-IS-CANCELLED       VALUE 'CANCELLED'.           00380000
               88  ORDO-IS-IN-TRANSIT      VALUE 'IN_TRANSIT'.          00390000
               88  ORDO-IS-DELIVERED       VALUE 'DELIVERED'.           00400000
           05  FD-ORDO-PAYMENT-STATUS  PIC X(10).                       00410000
               88  ORDOPMT-IS-PENDING      VALUE 'PENDING'.             00420000
               88  ORDOPMT-IS-PAID         VALUE 'PAID'.                00430000
               88  ORDOPMT-IS-FAILED       VALUE 'FAILED'.              00440000
               88  ORDOPMT-IS-REFUNDED     VALUE 'REFUNDED'.            00450000
           05  FD-ORDO-CREATED-DATE    PIC 9(08).                       00460000
           05  FILLER                  PIC X(25).                       00470000
