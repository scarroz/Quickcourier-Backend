      *====================================================             00010000
      * COPYBOOK : #QCOREQ                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DA SOLICITACAO DE EXTRA DE FRETE PARA UM      00050000
      *            PEDIDO (ORDER-EXTRA-REQUEST), UMA LINHA POR EXTRA    00060000
      *            CONTRATADO PELO CLIENTE NO PEDIDO DE ENTRADA.        00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, ORDENADO POR ORDER-NUMBER (MESMA             00090000
      *CHAVE DE ITEMIN), DDNAME OREQIN.                                 00100000
      *----------------------------------------------------             00110000
      * HISTORICO DE ALTERACOES                                         00120000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00130000
      * ---------- ------- ---------- -----------------------           00140000
      * 2001-07-02 DCS     Q01-0190   CRIACAO DO LAYOUT DE SOLICITACAO. 00150000
      *====================================================             00160000
       01  FD-OREQ-REC.                                                 00170000
           05  FD-OREQ-ORDER-NUMBER    PIC X(50).                       00180000
           05  FD-OREQ-EXTRA-CODE      PIC X(50).                       00190000
           05  FILLER                  PIC X(15).                       00200000
