      *====================================================             00010000
      * COPYBOOK : #QCPMT                                               00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DO PAGAMENTO DE PEDIDO (PAYMENT), CICLO DE    00050000
      *            VIDA CONTROLADO PELO JOB QC22PAY (PENDING -> PAID    00060000
      *            OU FAILED -> REFUNDED).                              00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, CHAVE UNICA TRANSACTION-ID,                  00090000
      *DDNAME PMTFILE (ENTRADA/SAIDA DO QC22PAY).                       00100000
      *----------------------------------------------------             00110000
      * HISTORICO DE ALTERACOES                                         00120000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00130000
      * ---------- ------- ---------- -----------------------           00140000
      * 1994-02-16 RFL     Q94-0041   CRIACAO DO LAYOUT DE PAGAMENTOS.  00150000
      * 2001-06-26 DCS     Q01-0183   INCLUIDOS STATUS E 88-LEVELS.     00160000
      * 2009-04-12 MHO     Q09-0272   INCLUIDO PAYMENT-METHOD.          00170000
      * 2015-10-06 MHO     Q15-0406   INCLUIDA QUEBRA DO TRANSACTION-ID.00180000
      *====================================================             00190000
       01  FD-PAYMENT-REC.                                              00200000
           05  FD-PMT-TRANSACTION-ID   PIC X(50).                       00210000
           05  FD-PMT-TRANSACTION-PARTS REDEFINES                       00220000
                   FD-PMT-TRANSACTION-ID.                               00230000
               10  FD-PMTTXN-LIT       PIC X(06).                       00240000
               10  FILLER              PIC X(01).                       00250000
               10  FD-PMTTXN-SEQ       PIC 9(08).                       00260000
               10  FILLER              PIC X(35).                       00270000
           05  FD-PMT-ORDER-NUMBER     PIC X(50).                       00280000
           05  FD-PMT-METHOD           PIC X(50).                       00290000
           05  FD-PMT-AMOUNT           PIC 9(09)V99.                    00300000
           05  FD-PMT-STATUS           PIC X(10).                       00310000
               88  PMT-IS-PENDING          VALUE 'PENDING'.             00320000
               88  PMT-IS-PAID             VALUE 'PAID'.                00330000
               88  PMT-IS-FAILED           VALUE 'FAILED'.              00340000
               88  PMT-IS-REFUNDED         VALUE 'REFUNDED'.            00350000
           05  FD-PMT-GATEWAY-RESULT   PIC X(01).                       00360000
               88  PMT-GATEWAY-APPROVED    VALUE 'A'.                   00370000
               88  PMT-GATEWAY-DECLINED    VALUE 'D'.                   00380000
           05  FD-PMT-PROCESSED-DATE   PIC 9(08).                       00390000
           05  FILLER                  PIC X(20).                       00400000
