      *====================================================             00010000
      * COPYBOOK : #QCITEM                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DA LINHA DE ITEM DE PEDIDO (ORDER-ITEM), UMA  00050000
      *            LINHA POR SKU PEDIDO. ENTRADA ORDENADA/AGRUPADA POR  00060000
      *            ORDER-NUMBER PARA O JOB DE PRECIFICACAO QC22PRC.     00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, CHAVE ORDER-NUMBER + SEQ DE LINHA,           00090000
      *DDNAME ITEMIN.                                                   00100000
      *----------------------------------------------------             00110000
      * HISTORICO DE ALTERACOES                                         00120000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00130000
      * ---------- ------- ---------- -----------------------           00140000
      * 1994-02-10 RFL     Q94-0036   CRIACAO DO LAYOUT DE ITENS.       00150000
      * 2001-06-23 DCS     Q01-0180   INCLUIDO LINE-SUBTOTAL CAPTURADO. 00160000
      *====================================================             00170000
       01  FD-ITEM-REC.                                                 00180000
           05  FD-ITEM-ORDER-NUMBER    PIC X(50).                       00190000
           05  FD-ITEM-LINE-SEQ        PIC 9(03).                       00200000
           05  FD-ITEM-PRODUCT-SKU     PIC X(50).                       00210000
           05  FD-ITEM-QUANTITY        PIC 9(05).                       00220000
           05  FD-ITEM-UNIT-PRICE      PIC 9(08)V99.                    00230000
           05  FD-ITEM-WEIGHT-KG       PIC 9(05)V999.                   00240000
           05  FD-ITEM-LINE-SUBTOTAL   PIC 9(08)V99.                    00250000
           05  FILLER                  PIC X(10).                       00260000
