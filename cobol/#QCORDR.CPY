      *====================================================             00010000
      * COPYBOOK : #QCORDR                                              00020000
      * AUTOR    : R. LANDIS                                            00030000
      * EMPRESA  : QUICKCOURIER EDP                                     00040000
      * OBJETIVO : LAYOUT DO PEDIDO PRECIFICADO (ORDER), GRAVADO PELO   00050000
      *            JOB QC22PRC E LIDO PELOS JOBS QC22PAY E QC22RPT.     00060000
      *            ORDER-NUMBER NO FORMATO QC-AAAAMMDD-HHMMSS-NNN.      00070000
      *----------------------------------------------------             00080000
      *ARQUIVO SEQUENCIAL, CHAVE UNICA ORDER-NUMBER,                    00090000
      *DDNAME ORDROUT (SAIDA DO QC22PRC) / ORDRIN (ENTRADA              00100000
      *DO QC22PAY E QC22RPT).                                           00110000
      *----------------------------------------------------             00120000
      * HISTORICO DE ALTERACOES                                         00130000
      * DATA       AUTOR   CHAMADO    DESCRICAO                         00140000
      * ---------- ------- ---------- -----------------------           00150000
      * 1994-02-14 RFL     Q94-0039   CRIACAO DO LAYOUT DE PEDIDOS.     00160000
      * 2001-06-25 DCS     Q01-0182   INCLUIDOS STATUS E PAYMENT-STATUS.00170000
      * 2001-07-02 DCS     Q01-0190   INCLUIDA TAX-RATE DO PEDIDO.      00180000
      * 2015-10-05 MHO     Q15-0405   INCLUIDA QUEBRA DO ORDER-NUMBER.  00190000
      * 2022-03-21 JRP     Q22-0712   SHIPPING-COST/EXTRAS-COST/        00200000
      *            DISCOUNT-AMT/TAX-AMOUNT AMPLIADOS PARA 9(08)V99 -    00210000
      *            LARGURA ESTREITA DEMAIS TRUNCAVA O DIGITO DE         00220000
      *            ORDEM SUPERIOR QUANDO A REGRA DE FRETE CONFIGURAVA   00230000
      *            CFG-FLAT-RATE/CFG-BASE-RATE/CFG-RATE-PER-KG NO       00240000
      *            TOPO DA FAIXA PERMITIDA.                             00250000
      *====================================================             00260000
       01  FD-ORDER-REC.                                                00270000
           05  FD-ORDER-NUMBER         PIC X(50).                       00280000
           05  FD-ORDER-NUMBER-PARTS REDEFINES                          00290000
                   FD-ORDER-NUMBER.                                     00300000
               10  FD-ORDNUM-LIT       PIC X(03).                       00310000
               10  FILLER              PIC X(01).                       00320000
               10  FD-ORDNUM-DATA.                                      00330000
                   15  FD-ORDNUM-AAAA  PIC 9(04).                       00340000
                   15  FD-ORDNUM-MM    PIC 9(02).                       00350000
                   15  FD-ORDNUM-DD    PIC 9(02).                       00360000
               10  FILLER              PIC X(01).                       00370000
               10  FD-ORDNUM-HORA.                                      00380000
                   15  FD-ORDNUM-HH    PIC 9(02).                       00390000
                   15  FD-ORDNUM-MIN   PIC 9(02).                       00400000
                   15  FD-ORDNUM-SS    PIC 9(02).                       00410000
               10  FILLER              PIC X(01).                       00420000
               10  FD-ORDNUM-SEQ       PIC 9(03).                       00430000
               10  FILLER              PIC X(18).                       00440000
           05  FD-ORDER-USER-ID        PIC 9(09).                       00450000
           05  FD-ORDER-ZONE           PIC X(50).                       00460000
           05  FD-ORDER-TOTAL-WEIGHT-KG PIC 9(07)V999.                  00470000
           05  FD-ORDER-SUBTOTAL       PIC 9(09)V99.                    00480000
           05  FD-ORDER-SHIPPING-COST  PIC 9(08)V99.                    00490000
           05  FD-ORDER-EXTRAS-COST    PIC 9(08)V99.                    00500000
           05  FD-ORDER-DISCOUNT-AMT   PIC 9(08)V99.                    00510000
           05  FD-ORDER-TAX-RATE       PIC 9(03)V99.                    00520000
           05  FD-ORDER-TAX-AMOUNT     PIC 9(08)V99.                    00530000
           05  FD-ORDER-TOTAL-AMOUNT   PIC 9(09)V99.                    00540000
           05  FD-ORDER-RULE-CODE-USED PIC X(50).                       00550000
           05  FD-ORDER-STATUS         PIC X(10).                       00560000
               88  ORDER-IS-PENDING        VALUE 'PENDING'.             00570000
               88  ORDER-IS-CONFIRMED      VALUE 'CONFIRMED'.           00580000
               88  ORDER-IS-CANCELLED      VALUE 'CANCELLED'.           00590000
               88  ORDER-IS-IN-TRANSIT     VALUE 'IN_TRANSIT'.          00600000
               88  ORDER-IS-DELIVERED      VALUE 'DELIVERED'.           00610000
           05  FD-ORDER-PAYMENT-STATUS PIC X(10).                       00620000
               88  ORDPMT-IS-PENDING       VALUE 'PENDING'.             00630000
               88  ORDPMT-IS-PAID          VALUE 'PAID'.                00640000
               88  ORDPMT-IS-FAILED        VALUE 'FAILED'.              00650000
               88  ORDPMT-IS-REFUNDED      VALUE 'REFUNDED'.            00660000
           05  FD-ORDER-CREATED-DATE   PIC 9(08).                       00670000
           05  FILLER                  PIC X(25).                       00680000
